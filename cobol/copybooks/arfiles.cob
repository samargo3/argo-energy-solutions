000100*****************************************
000200*                                       *
000300* File Name Table - Argo Energy         *
000400*   Reporting Suite                     *
000500*   Logical file names for every        *
000600*   module's FILE-CONTROL               *
000700*****************************************
000800*
000900* 09/12/25 dwc - Created - cut down from wsnames.cob
001000*                (39 file slots in the payroll suite)
001100*                to the 8 files this suite actually
001200*                touches.
001300* 22/01/26 dwc - Added AR-Ext-Name for the extract
001400*                files, was sharing AR-Inp-Name by
001500*                mistake and two modules clobbered
001600*                each other's output on a shared run.
001700*
001800 01  Ar-File-Defs.
001900     03  Ar-Readings-Name     pic x(48)
002000                               value "READINGS".
002100     03  Ar-Hourly-Name       pic x(48)
002200                               value "HOURUSE".
002300     03  Ar-Sites-Name        pic x(48)
002400                               value "SITES".
002500     03  Ar-Report-Name       pic x(48)
002600                               value "AREPORT".
002700     03  Ar-Tou-Ext-Name      pic x(48)
002800                               value "TOUDET".
002900     03  Ar-Asset-Ext-Name    pic x(48)
003000                               value "ASSETMET".
003100     03  Ar-Chan-Ext-Name     pic x(48)
003200                               value "CHANSUM".
003300     03  Ar-Daily-Ext-Name    pic x(48)
003400                               value "DLYSUM".
003500*
