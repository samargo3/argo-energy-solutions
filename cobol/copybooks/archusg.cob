000100*******************************************
000200*                                          *
000300*  Record Definition For Hourly Site       *
000400*           Usage Rollup File              *
000500*     Uses Site-Id + Use-Date + Use-Hour   *
000600*       as key - feeds TOU / Demand only    *
000700*******************************************
000800*  File size 38 bytes.
000900*
001000* 29/11/25 dwc - Created.
001100* 15/01/26 dwc - Dow added, off the portal feed direct
001200*                rather than have every caller derive it
001300*                via Ardate - cheaper and Ardate was not
001400*                written yet at the time.
001500*
001600 01  Ar-Hourly-Usage-Record.
001700     03  Ar-Hu-Site-Id         pic 9(8).
001800     03  Ar-Hu-Use-Date        pic 9(8).
001900     03  Ar-Hu-Use-Hour        pic 9(2).
002000*        1 = Monday thru 7 = Sunday
002100     03  Ar-Hu-Dow             pic 9(1).
002200*        total site energy in the hour, kWh
002300     03  Ar-Hu-Total-Kwh       pic s9(7)v9(3).
002400*        site demand in the hour, average kW
002500     03  Ar-Hu-Peak-Kw         pic s9(5)v9(3).
002600     03  filler                pic x(1).
002700*
