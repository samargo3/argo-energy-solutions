000100*******************************************
000200*                                          *
000300*  Record Definition For Asset Health      *
000400*           Metrics Extract File           *
000500*     One Record Per Meter/Asset           *
000600*******************************************
000700*  File size 92 bytes.
000800*
000900* 03/12/25 dwc - Created.
001000* 21/01/26 dwc - Status widened x(4) to x(6) - RED and
001100*                GREEN fit, YELLOW did not.
001200* 28/01/26 dwc - Filler pad added, brought up to 92 bytes.
001300*
001400 01  Ar-Asset-Metrics-Record.
001500     03  Ar-Am-Meter-Id        pic 9(8).
001600     03  Ar-Am-Asset-Name      pic x(30).
001700*        period energy, kWh
001800     03  Ar-Am-Total-Kwh       pic s9(7)v9(2).
001900*        period cost at the site flat rate
002000     03  Ar-Am-Total-Cost      pic s9(7)v9(2).
002100*        total kWh / days spanned
002200     03  Ar-Am-Avg-Daily-Kwh   pic s9(5)v9(2).
002300*        maximum interval power, kW
002400     03  Ar-Am-Peak-Kw         pic s9(5)v9(2).
002500*        after-hours energy, kWh
002600     03  Ar-Am-Ah-Kwh          pic s9(7)v9(2).
002700*        after-hours % of total
002800     03  Ar-Am-Ah-Pct          pic 9(3)v9(1).
002900*        RED, YELLOW or GREEN
003000     03  Ar-Am-Status          pic x(6).
003100     03  filler                pic x(3).
003200*
