000100*******************************************
000200*                                          *
000300*  Record Definition For Detail Meter      *
000400*           Interval Reading File          *
000500*     Uses Site-Id + Meter-Id + Read-Date  *
000600*       + Read-Hour as key                 *
000700*******************************************
000800*  File size 110 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 29/11/25 dwc - Created.
001300* 11/12/25 dwc - Neutral-A and Thd-Pct added - the portal
001400*                feed now carries both, was throwing
001500*                them away at extract time.
001600* 03/01/26 dwc - Frequency-Hz widened v9(3) - saw a
001700*                60.125 on the Friday feed, truncated.
001800* 19/02/26 dwc - Meter-Name confirmed x(30) to match the
001900*                site portal export, do not shrink this.
002000*
002100 01  Ar-Reading-Record.
002200     03  Ar-Rd-Site-Id         pic 9(8).
002300     03  Ar-Rd-Meter-Id        pic 9(8).
002400     03  Ar-Rd-Meter-Name      pic x(30).
002500     03  Ar-Rd-Read-Date       pic 9(8).
002600     03  Ar-Rd-Read-Hour       pic 9(2).
002700*        interval energy, kWh
002800     03  Ar-Rd-Energy-Kwh      pic s9(7)v9(3).
002900*        average power over the interval, kW
003000     03  Ar-Rd-Power-Kw        pic s9(5)v9(3).
003100*        RMS voltage, volts
003200     03  Ar-Rd-Voltage-V       pic 9(3)v9(1).
003300*        RMS current, amps
003400     03  Ar-Rd-Current-A       pic 9(5)v9(2).
003500*        power factor, -1.000 thru +1.000
003600     03  Ar-Rd-Power-Factor    pic s9(1)v9(3).
003700*        line frequency, Hz - zero = not available
003800     03  Ar-Rd-Frequency-Hz    pic 9(2)v9(3).
003900*        neutral current, amps - zero = not available
004000     03  Ar-Rd-Neutral-A       pic 9(5)v9(2).
004100*        current THD %  - zero = not available
004200     03  Ar-Rd-Thd-Pct         pic 9(3)v9(2).
004300     03  filler                pic x(4).
004400*
