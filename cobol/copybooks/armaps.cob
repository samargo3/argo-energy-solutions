000100*******************************************
000200*                                          *
000300*  Working Storage For Meter Name To       *
000400*    Plain-English Asset Name Mapping      *
000500*     Matched By Code Prefix Contained     *
000600*     In The Meter Name - Longest/Most     *
000700*     Specific Code Wins                   *
000800*******************************************
000900*
001000* 05/12/25 dwc - Created.
001100* 19/12/25 dwc - AHU-1A/1B before AHU-1 in the table, was
001200*                matching AHU-1 first and losing the A/B
001300*                suffix off the asset name.
001400* 27/01/26 dwc - CDPK/CDKH kitchen panels added, ops asked
001500*                for the two kitchen distribution panels
001600*                to show a plain name, not the raw code.
001700*
001800 01  Ar-Map-Table.
001900     03  Ar-Map-Entry               occurs 9.
002000         05  Ar-Map-Code             pic x(6).
002100         05  Ar-Map-Name             pic x(30).
002200*
002300 01  Ar-Map-Values redefines Ar-Map-Table.
002400     03  filler.
002500         05  filler pic x(6) value "AHU-1A".
002600         05  filler pic x(30) value "Air Handler 1A".
002700     03  filler.
002800         05  filler pic x(6) value "AHU-1B".
002900         05  filler pic x(30) value "Air Handler 1B".
003000     03  filler.
003100         05  filler pic x(6) value "AHU-2".
003200         05  filler pic x(30) value "Air Handler 2".
003300     03  filler.
003400         05  filler pic x(6) value "RTU-1".
003500         05  filler pic x(30) value "Rooftop Unit 1".
003600     03  filler.
003700         05  filler pic x(6) value "RTU-2".
003800         05  filler pic x(30) value "Rooftop Unit 2".
003900     03  filler.
004000         05  filler pic x(6) value "RTU-3".
004100         05  filler pic x(30) value "Rooftop Unit 3".
004200     03  filler.
004300         05  filler pic x(6) value "CDPK".
004400         05  filler pic x(30) value "Kitchen - Main Panel".
004500     03  filler.
004600         05  filler pic x(6) value "CDKH".
004700         05  filler pic x(30) value "Kitchen - Secondary Panel".
004800     03  filler.
004900         05  filler pic x(6) value spaces.
005000         05  filler pic x(30) value spaces.
005100*
