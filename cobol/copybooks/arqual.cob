000100*******************************************
000200*                                          *
000300*  Record Definition For Data Quality      *
000400*           Summary Extract File           *
000500*     One Record Per Run                   *
000600*******************************************
000700*  File size 95 bytes.
000800*
000900* 04/12/25 dwc - Created.
001000* 28/01/26 dwc - Filler pad added, brought up to 95 bytes.
001100*
001200 01  Ar-Quality-Summary-Record.
001300     03  Ar-Qs-Total-Readings      pic 9(9).
001400     03  Ar-Qs-Null-Energy         pic 9(9).
001500     03  Ar-Qs-Null-Power          pic 9(9).
001600     03  Ar-Qs-Negative-Energy     pic 9(9).
001700     03  Ar-Qs-Negative-Power      pic 9(9).
001800     03  Ar-Qs-Duplicates          pic 9(9).
001900*        power readings over 1000 kW
002000     03  Ar-Qs-Extreme-Power       pic 9(9).
002100*        voltage readings under 75V or over 600V
002200     03  Ar-Qs-Extreme-Voltage     pic 9(9).
002300     03  Ar-Qs-Stale-Channels      pic 9(9).
002400     03  Ar-Qs-Flat-Channels       pic 9(9).
002500*        Y = pass, N = fail (one or more issues found)
002600     03  Ar-Qs-Pass-Flag           pic x(1).
002700     03  filler                    pic x(4).
002800*
