000100*******************************************
000200*                                          *
000300*  Record Definition For Channel-Day        *
000400*           Summary Extract File           *
000500*     One Record Per Meter Per Day         *
000600*******************************************
000700*  File size 56 bytes.
000800*
000900* 04/12/25 dwc - Created.
001000* 28/01/26 dwc - Filler pad added, brought up to 56 bytes.
001100*
001200 01  Ar-Daily-Summary-Record.
001300     03  Ar-Ds-Meter-Id          pic 9(8).
001400     03  Ar-Ds-Use-Date          pic 9(8).
001500     03  Ar-Ds-Reading-Count     pic 9(3).
001600     03  Ar-Ds-Avg-Power-Kw      pic s9(5)v9(3).
001700     03  Ar-Ds-Peak-Power-Kw     pic s9(5)v9(3).
001800     03  Ar-Ds-Daily-Kwh         pic s9(7)v9(2).
001900     03  Ar-Ds-Daily-Cost        pic s9(7)v9(2).
002000     03  filler                  pic x(3).
002100*
