000100*******************************************
000200*                                          *
000300*  Record Definition For Channel Summary   *
000400*           Extract File                   *
000500*     One Record Per Meter/Channel         *
000600*******************************************
000700*  File size 90 bytes.
000800*
000900* 04/12/25 dwc - Created.
001000* 28/01/26 dwc - Filler pad added to bring the record up to
001100*                a round 90 bytes - every other extract
001200*                layout in the suite carries growing room,
001300*                this one had none.
001400*
001500 01  Ar-Channel-Summary-Record.
001600     03  Ar-Cs-Meter-Id          pic 9(8).
001700     03  Ar-Cs-Reading-Count     pic 9(7).
001800     03  Ar-Cs-First-Ts          pic 9(14).
001900     03  Ar-Cs-Last-Ts           pic 9(14).
002000     03  Ar-Cs-Avg-Power-Kw      pic s9(5)v9(3).
002100     03  Ar-Cs-Peak-Power-Kw     pic s9(5)v9(3).
002200     03  Ar-Cs-Total-Kwh         pic s9(7)v9(2).
002300     03  Ar-Cs-Avg-Voltage-V     pic 9(3)v9(1).
002400     03  Ar-Cs-Avg-Power-Factor  pic s9(1)v9(3).
002500*        estimated at the flat rate, total kWh x 0.12
002600     03  Ar-Cs-Est-Cost          pic s9(7)v9(2).
002700     03  filler                  pic x(5).
002800*
