000100*******************************************
000200*                                          *
000300*  Working Storage - 132 Column Print      *
000400*    Line And Page/Line Counters Used      *
000500*    By The Plain (Non-Rw) Report           *
000600*    Modules                               *
000700*******************************************
000800*
000900* 07/12/25 dwc - Created - lifted from the landscape
001000*                print block used by Vacprint/Pyrgstr,
001100*                trimmed to what the plain-print modules
001200*                need since they do not use Report Writer.
001300*
001400 01  Ar-Print-Line               pic x(132) value spaces.
001500*
001600 01  Ar-Print-Control.
001700     03  Ar-Pc-Page-Lines         binary-char unsigned
001800                                   value 56.
001900     03  Ar-Pc-Line-Cnt           pic 999 value 90.
002000     03  Ar-Pc-Page-Cnt           pic 999 value zero.
002100     03  Ar-Pc-Rec-Cnt            pic 9(7) comp value zero.
002200*
002300 01  Ar-Date-Formats.
002400     03  Ar-Df-Conv-Date          pic x(10).
002500     03  Ar-Df-Date               pic x(10)
002600                                   value "99/99/9999".
002700     03  Ar-Df-Uk redefines Ar-Df-Date.
002800         05  Ar-Df-Days           pic 99.
002900         05  filler               pic x.
003000         05  Ar-Df-Month          pic 99.
003100         05  filler               pic x.
003200         05  Ar-Df-Year           pic 9(4).
003300     03  Ar-Df-Usa redefines Ar-Df-Date.
003400         05  Ar-Df-Usa-Month      pic 99.
003500         05  filler               pic x.
003600         05  Ar-Df-Usa-Days       pic 99.
003700         05  filler               pic x.
003800         05  filler               pic 9(4).
003900     03  Ar-Df-Intl redefines Ar-Df-Date.
004000         05  Ar-Df-Intl-Year      pic 9(4).
004100         05  filler               pic x.
004200         05  Ar-Df-Intl-Month     pic 99.
004300         05  filler               pic x.
004400         05  Ar-Df-Intl-Days      pic 99.
004500*
