000100*******************************************
000200*                                          *
000300*  Working Storage For Argo Energy         *
000400*    Reporting Rates, Schedules And         *
000500*    Report Control Block                  *
000600*     Uses RRN = 1                         *
000700*                                          *
000800*  File size 312 bytes padded to 512 by    *
000900*    filler.                               *
001000*******************************************
001100*
001200* 09/12/25 dwc - Created.
001300* 20/12/25 dwc - Split the TOU schedule out of the old
001400*                single flat-rate field - site asked for
001500*                the Standard TOU table to be on file
001600*                rather than buried in the source, but
001700*                we are shipping it as constants for now
001800*                per the spec - table is VALUE-loaded.
001900* 14/01/26 dwc - Business-hours schedule added for the
002000*                asset health after-hours split.
002100* 08/02/26 dwc - Mon-Fri 07:00-18:00 confirmed as the
002200*                business-hours window with ops, was
002300*                06:00-18:00 in the pilot build.
002400*
002500 01  Ar-Param-Record.
002600     03  Ar-Pr-Company-Data.
002700         05  Ar-Pr-Co-Name        pic x(30)
002800                                   value "Argo Energy Reporting".
002900         05  Ar-Pr-Co-Report-Id   pic x(8)
003000                                   value "AREPORT1".
003100*
003200*        Flat billing rate, $/kWh
003300     03  Ar-Pr-Flat-Rate          pic 9(3)v9(4)
003400                                   value 0.1200.
003500*        Asset-Health site rate, $/kWh - billed under a
003600*        different tariff rider than the TOU/Demand rate
003700     03  Ar-Pr-Asset-Rate         pic 9(3)v9(4)
003800                                   value 0.1150.
003900*        demand charge rate, $/kW per 30-day period
004000     03  Ar-Pr-Demand-Rate        pic 9(5)v99
004100                                   value 12.00.
004200*        export-extract flat estimate rate, $/kWh
004300     03  Ar-Pr-Export-Rate        pic 9(3)v9(4)
004400                                   value 0.1200.
004500*
004600*        Standard TOU schedule - weekday hour-of-day
004700*        classified 0=off-peak 1=mid-peak 2=on-peak,
004800*        all weekend hours are off-peak regardless.
004900*        Loaded as 24 named slots, then redefined as a
005000*        table below so Artou can subscript it by hour.
005100     03  Ar-Pr-Tou-Wd-Hours.
005200         05  Ar-Pr-Tou-Wd-H00     pic 9 value 0.
005300         05  Ar-Pr-Tou-Wd-H01     pic 9 value 0.
005400         05  Ar-Pr-Tou-Wd-H02     pic 9 value 0.
005500         05  Ar-Pr-Tou-Wd-H03     pic 9 value 0.
005600         05  Ar-Pr-Tou-Wd-H04     pic 9 value 0.
005700         05  Ar-Pr-Tou-Wd-H05     pic 9 value 0.
005800         05  Ar-Pr-Tou-Wd-H06     pic 9 value 0.
005900         05  Ar-Pr-Tou-Wd-H07     pic 9 value 1.
006000         05  Ar-Pr-Tou-Wd-H08     pic 9 value 1.
006100         05  Ar-Pr-Tou-Wd-H09     pic 9 value 1.
006200         05  Ar-Pr-Tou-Wd-H10     pic 9 value 1.
006300         05  Ar-Pr-Tou-Wd-H11     pic 9 value 1.
006400         05  Ar-Pr-Tou-Wd-H12     pic 9 value 2.
006500         05  Ar-Pr-Tou-Wd-H13     pic 9 value 2.
006600         05  Ar-Pr-Tou-Wd-H14     pic 9 value 2.
006700         05  Ar-Pr-Tou-Wd-H15     pic 9 value 2.
006800         05  Ar-Pr-Tou-Wd-H16     pic 9 value 2.
006900         05  Ar-Pr-Tou-Wd-H17     pic 9 value 2.
007000         05  Ar-Pr-Tou-Wd-H18     pic 9 value 1.
007100         05  Ar-Pr-Tou-Wd-H19     pic 9 value 1.
007200         05  Ar-Pr-Tou-Wd-H20     pic 9 value 1.
007300         05  Ar-Pr-Tou-Wd-H21     pic 9 value 0.
007400         05  Ar-Pr-Tou-Wd-H22     pic 9 value 0.
007500         05  Ar-Pr-Tou-Wd-H23     pic 9 value 0.
007600     03  Ar-Pr-Tou-Wd-Class redefines Ar-Pr-Tou-Wd-Hours
007700                                   pic 9 occurs 24.
007800*
007900*        period rate and name, subscript 1=off 2=mid
008000*        3=on to match Ar-Pr-Tou-Wd-Class + 1
008100     03  Ar-Pr-Tou-Rate-Tab.
008200         05  Ar-Pr-Tou-Rate-Off   pic 9v9999 value 0.0600.
008300         05  Ar-Pr-Tou-Rate-Mid   pic 9v9999 value 0.1000.
008400         05  Ar-Pr-Tou-Rate-On    pic 9v9999 value 0.2000.
008500     03  Ar-Pr-Tou-Rate redefines Ar-Pr-Tou-Rate-Tab
008600                                   pic 9v9999 occurs 3.
008700     03  Ar-Pr-Tou-Name-Tab.
008800         05  Ar-Pr-Tou-Name-Off   pic x(9) value "OFF-PEAK ".
008900         05  Ar-Pr-Tou-Name-Mid   pic x(9) value "MID-PEAK ".
009000         05  Ar-Pr-Tou-Name-On    pic x(9) value "ON-PEAK  ".
009100     03  Ar-Pr-Tou-Name redefines Ar-Pr-Tou-Name-Tab
009200                                   pic x(9) occurs 3.
009300*
009400*        Business-hours window for after-hours split -
009500*        Mon-Fri only, Sat/Sun are all after-hours
009600     03  Ar-Pr-Bus-Start-Hr       pic 99 value 07.
009700     03  Ar-Pr-Bus-End-Hr         pic 99 value 18.
009800*
009900*        electrical-health limits
010000     03  Ar-Pr-Volt-Band-Pct      pic v999 value .050.
010100     03  Ar-Pr-Freq-Lo            pic 99v999 value 59.950.
010200     03  Ar-Pr-Freq-Hi            pic 99v999 value 60.050.
010300     03  Ar-Pr-Neutral-Pct        pic v999 value .200.
010400     03  Ar-Pr-Thd-Limit          pic 99v99 value 5.00.
010500*
010600*        data-quality limits
010700     03  Ar-Pr-Extreme-Power-Kw   pic 9(5)v9 value 1000.0.
010800     03  Ar-Pr-Extreme-Volt-Lo    pic 999v9 value 075.0.
010900     03  Ar-Pr-Extreme-Volt-Hi    pic 999v9 value 600.0.
011000     03  Ar-Pr-Stale-Hrs-Warn     pic 99 value 36.
011100     03  Ar-Pr-Stale-Hrs-Issue    pic 99 value 48.
011200     03  Ar-Pr-Flat-Variance      pic v9999 value .0100.
011300     03  Ar-Pr-Active-Min-Reads   pic 9(5) value 00100.
011400*
011500     03  Ar-Pr-Control-Block.
011600         05  Ar-Pr-Last-Run-Date      pic 9(8) comp.
011700         05  Ar-Pr-Last-Run-Time      pic 9(6) comp.
011800         05  Ar-Pr-Page-Width         pic 999  value 132.
011900         05  Ar-Pr-Page-Lines         binary-char unsigned
012000                                       value 56.
012100         05  Ar-Pr-Print-Spool-Name   pic x(48).
012200*
012300     03  filler                       pic x(71).
012400*
