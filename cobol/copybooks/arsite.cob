000100*******************************************
000200*                                          *
000300*  Record Definition For Site Registry     *
000400*           File                           *
000500*     Uses Site-Id as key                  *
000600*******************************************
000700*  File size 44 bytes.
000800*
000900* 29/11/25 dwc - Created.
001000* 02/02/26 dwc - Resolution widened to 9(5) - a 1
001100*                second meter at a test site blew
001200*                past 9(3).
001300*
001400 01  Ar-Site-Record.
001500     03  Ar-St-Site-Id         pic 9(8).
001600     03  Ar-St-Site-Name       pic x(30).
001700*        Y = active, N = inactive - excluded from the run
001800     03  Ar-St-Active-Flg      pic x(1).
001900*        data interval, seconds
002000     03  Ar-St-Resolution      pic 9(5).
002100*
