000100*******************************************
000200*                                          *
000300*  Record Definition For Tou Cost Daily    *
000400*           Trend Extract File             *
000500*     One Record Per Site Per Day          *
000600*******************************************
000700*  File size 30 bytes.
000800*
000900* 02/12/25 dwc - Created.
001000*
001100 01  Ar-Tou-Detail-Record.
001200     03  Ar-Td-Use-Date        pic 9(8).
001300*        daily energy, kWh
001400     03  Ar-Td-Day-Kwh         pic s9(7)v9(2).
001500*        daily cost at the flat rate
001600     03  Ar-Td-Flat-Cost       pic s9(7)v9(2).
001700*        daily cost at TOU period rates
001800     03  Ar-Td-Tou-Cost        pic s9(7)v9(2).
001900*
