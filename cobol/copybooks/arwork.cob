000100*******************************************
000200*                                          *
000300*  Working Storage - Shared Accumulator    *
000400*    Tables Used Across The Analysis       *
000500*    Modules (Demand, Profile, Audit)      *
000600*******************************************
000700*
000800* 06/12/25 dwc - Created - pulled the 24-hour profile
000900*                table out of Ardem so Arpro could use
001000*                the same shape for its own day/night
001100*                split instead of inventing a second one.
001200* 23/12/25 dwc - Top-50 table added for Ardem's peak-
001300*                concentration-hours rule, was only
001400*                keeping top-10 and the rule needs 50.
001500* 11/02/26 dwc - Gap-collapse work area widened to 400
001600*                entries - a full quarter at hourly
001700*                resolution is 90-some missing days
001800*                worst case, 100 was cutting it close.
001900* 20/02/26 dwc - Ascending key added to the percentile
002000*                table so Arpro can SORT it straight for
002100*                the baseload pick-off instead of rolling
002200*                its own sort on 20000 entries.
002300*
002400*        24-hour-of-day load profile - hour 00 is sub 1
002500     03  Ar-Wk-Profile-Tab.
002600         05  Ar-Wk-Profile-Entry     occurs 24.
002700             07  Ar-Wk-Pf-Sum-Kw     pic s9(9)v99  comp-3.
002800             07  Ar-Wk-Pf-Count      pic 9(7)      comp.
002900             07  Ar-Wk-Pf-Max-Kw     pic s9(5)v99  comp-3.
003000             07  Ar-Wk-Pf-Sum-Kwh    pic s9(9)v99  comp-3.
003100*
003200*        top-10 demand peak events, kept sorted
003300*        descending by Ar-Wk-Pk-Kw - insertion sort
003400     03  Ar-Wk-Top10-Tab.
003500         05  Ar-Wk-Top10-Entry       occurs 10.
003600             07  Ar-Wk-Pk-Kw         pic s9(5)v9(3) comp-3.
003700             07  Ar-Wk-Pk-Date       pic 9(8)       comp.
003800             07  Ar-Wk-Pk-Hour       pic 9(2)       comp.
003900             07  Ar-Wk-Pk-Dow        pic 9(1)       comp.
004000*
004100*        top-50 demand hours, same shape, used only to
004200*        find the peak-concentration hours
004300     03  Ar-Wk-Top50-Tab.
004400         05  Ar-Wk-Top50-Entry       occurs 50.
004500             07  Ar-Wk-P5-Kw         pic s9(5)v9(3) comp-3.
004600             07  Ar-Wk-P5-Hour       pic 9(2)       comp.
004700*
004800*        24 buckets, one per hour of day, tally of how
004900*        often that hour appears among the top-50
005000     03  Ar-Wk-Hour-Tally-Tab.
005100         05  Ar-Wk-Hour-Tally        occurs 24
005200                                      pic 9(4) comp.
005300*
005400*        non-negative power readings collected for the
005500*        10th-percentile baseload calculation - sorted
005600*        in place before the percentile is picked off
005700     03  Ar-Wk-Pctl-Count            pic 9(7) comp.
005800     03  Ar-Wk-Pctl-Tab occurs 20000
005900                         ascending key is Ar-Wk-Pctl-Val
006000                         indexed by Ar-Wk-Pctl-Ix.
006100         05  Ar-Wk-Pctl-Val          pic s9(5)v9(3) comp-3.
006200*
006300*        missing-day collapse work area - sorted missing
006400*        dates in, contiguous (from, to) ranges out
006500     03  Ar-Wk-Gap-Count             pic 9(5) comp.
006600     03  Ar-Wk-Gap-Tab occurs 400 times.
006700         05  Ar-Wk-Gap-From          pic 9(8) comp.
006800         05  Ar-Wk-Gap-To            pic 9(8) comp.
006900*
