000100*****************************************
000200*                                       *
000300* Call Linkage Block - Argo Energy      *
000400*   Reporting Suite                     *
000500*   Passed by AR000 to each analysis    *
000600*   module on every CALL                *
000700*****************************************
000800*
000900* 09/12/25 dwc - Created - lifted from wscall.cob used
001000*                by the payroll suite for module linkage.
001100* 18/12/25 dwc - Added AR-CD-Site-Name, program was
001200*                re-resolving it via a table search in
001300*                every module - wasteful.
001400* 04/02/26 dwc - AR-CD-Resolution added for completeness
001500*                audit - expected readings/day varies by
001600*                meter interval, not always hourly.
001700*
001800 01  AR-Calling-Data.
001900*        site being processed this call
002000     03  AR-CD-Site-Id        pic 9(8).
002100     03  AR-CD-Site-Name      pic x(30).
002200*        requested reporting date range, ccyymmdd
002300     03  AR-CD-Date-From      pic 9(8).
002400     03  AR-CD-Date-To        pic 9(8).
002500*        data interval in seconds, from the site record
002600     03  AR-CD-Resolution     pic 9(5).
002700*        N = Nightly run, W = Weekly run
002800     03  AR-CD-Run-Type       pic x.
002900     03  filler               pic x(7).
003000*
