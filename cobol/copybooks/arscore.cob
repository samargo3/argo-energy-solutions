000100*******************************************
000200*                                          *
000300*  Working Storage - Electrical Health     *
000400*    Component Score / Weighting Block     *
000500*******************************************
000600*
000700* 08/12/25 dwc - Created.
000800* 30/01/26 dwc - Found flag added per component - the
000900*                frequency and THD scores are unscored
001000*                when the site has no data for them and
001100*                we were folding them into the overall
001200*                average as a hard zero. Wrong.
001300*
001400 01  Ar-Score-Block.
001500     03  Ar-Sc-Volt-Score         pic 999 comp value 100.
001600     03  Ar-Sc-Curr-Score         pic 999 comp value 100.
001700     03  Ar-Sc-Freq-Score         pic 999 comp value 100.
001800     03  Ar-Sc-Freq-Scored        pic x value "N".
001900     03  Ar-Sc-Thd-Score          pic 999 comp value 100.
002000     03  Ar-Sc-Thd-Scored         pic x value "N".
002100     03  Ar-Sc-Overall            pic 999 comp value zero.
002200*        1 to 3 = Poor/Fair/Good, set by Ar020-Assign-Grade
002300     03  Ar-Sc-Grade-Ix           pic 9 comp value zero.
002400     03  Ar-Sc-Grade-Name         pic x(4) value spaces.
002500*
002600     03  Ar-Sc-Weight-Volt        pic v99 value .35.
002700     03  Ar-Sc-Weight-Curr        pic v99 value .25.
002800     03  Ar-Sc-Weight-Freq        pic v99 value .20.
002900     03  Ar-Sc-Weight-Thd         pic v99 value .20.
003000*
