000100****************************************************************
000200*                  Energy         Start Of Day                 *
000300*         Driving program for the Argo energy reporting        *
000400*                 suite - one run covers one site              *
000500****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000*
001100     program-id.         ar000.
001200*
001300*    Author.             D W Caine, 01/12/2025.
001400*                        For Applewood Computers.
001500*
001600*    Installation.      Applewood Computers Inc.
001700*
001800*    Date-Written.       01/12/2025.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1982-2026, Applewood
002300*                        Computers Inc.  All rights reserved.
002400*                        Distributed under the GNU General
002500*                        Public License.  See the file
002600*                        COPYING for details.
002700*
002800*    Remarks.            Energy reporting Start Of Day
002900*                        Program.  Reads the Sites registry,
003000*                        and for every site flagged active,
003100*                        CALLs each of the eight analysis
003200*                        modules in turn over the requested
003300*                        date range, passing site id, name,
003400*                        date range and resolution on
003500*                        Ar-Calling-Data.  Opens Report long
003600*                        enough to stamp a run banner, then
003700*                        closes it again so the analysis
003800*                        modules can each EXTEND it in turn.
003900*
004000*    Version.            See Prog-Name in Ws.
004100*
004200*    Called modules.     artou.  (TOU-COST)
004300*                        ardem.  (DEMAND-CHARGE)
004400*                        arelh.  (ELEC-HEALTH)
004500*                        arast.  (ASSET-HEALTH)
004600*                        arpro.  (SITE-PROFILE)
004700*                        araud.  (COMPLETENESS-AUDIT)
004800*                        arqua.  (DATA-QUALITY)
004900*                        arxpt.  (EXPORT-EXTRACT)
005000*
005100*    Error messages used.
005200*                        AR900, AR901.
005300*
005400* Changes:
005500* 01/12/25 dwc - 1.00 Created - converted the shape of the old
005600*                     Payroll Py000 start-of-day into a batch
005700*                     driver, no screens in this one.
005800* 09/12/25 dwc - 1.01 Site loop added - was only running the
005900*                     modules once for a single hard-coded
006000*                     site.
006100* 19/12/25 dwc -      Ar-Cd-Run-Type byte added to Ar-Calling-
006200*                     Data so a future nightly vs on-demand
006300*                     run can be told apart by the analysis
006400*                     modules.
006500* 02/02/26 dwc - 1.02 Report banner write moved ahead of the
006600*                     site loop - modules were each stamping
006700*                     their own first-line banner and the
006800*                     report looked like eight separate runs
006900*                     glued together.
007000* 14/02/26 dwc -      Param record now loaded once here and       CR-4488 
007100*                     passed down - seven modules were each
007200*                     re-reading Params off disk for the same
007300*                     numbers.
007400*
007500*********************************************************************
007600* Copyright Notice.
007700* ****************
007800*
007900* This program is part of the Argo Energy Reporting Suite and
008000* is Copyright (c) Applewood Computers Inc. 1982-2026.
008100*
008200* Distributed under the GNU General Public License. See the
008300* file COPYING for details.
008400*
008500*********************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration            section.
009100 special-names.
009200     class Ar-Alpha-Class is "A" thru "Z".
009300*
009400 input-output             section.
009500 file-control.
009600     select   Sites      assign       SITES
009700                          organization line sequential
009800                          status       Ar-Sites-Status.
009900*
010000     select   Report     assign       AREPORT
010100                          organization line sequential
010200                          status       Ar-Report-Status.
010300*
010400 data                     division.
010500*================================
010600*
010700 file section.
010800*
010900 fd  Sites.
011000     copy "arsite.cob".
011100*
011200 fd  Report.
011300 01  Report-Record        pic x(132).
011400*
011500 working-storage section.
011600*-----------------------
011700 77  Prog-Name             pic x(15) value "ar000 (1.02)".
011800*
011900 01  Ws-Run-Data.
012000     03  Ar-Sites-Status   pic xx value zero.
012100     03  Ar-Report-Status  pic xx value zero.
012200     03  Ws-Eof-Sites      pic x value "N".
012300     03  Ws-Site-Ctr       pic 9(5) comp value zero.
012400     03  Ws-Active-Ctr     pic 9(5) comp value zero.
012500*
012600     copy "arfiles.cob".
012700     copy "arcall.cob".
012800     copy "arparam.cob".
012900*
013000 01  Error-Messages.
013100     03  AR900             pic x(30)
013200                            value "AR900 Cannot open Sites file -".
013300     03  AR901             pic x(30)
013400                            value "AR901 Cannot open Report file".
013500*
013600 linkage                  section.
013700****************
013800*
013900 01  Ar-Run-Parms.
014000     03  Ar-Rp-Date-From   pic 9(8).
014100     03  Ar-Rp-Date-To     pic 9(8).
014200     03  Ar-Rp-Resolution  pic 9(5).
014300*
014400 procedure division using Ar-Run-Parms.
014500*
014600 aa000-Main                section.
014700***********************************
014800*
014900     move     "ar000" to Ar-Files-Program.
015000     move     Ar-Rp-Date-From to Ar-Cd-Date-From.
015100     move     Ar-Rp-Date-To   to Ar-Cd-Date-To.
015200     move     Ar-Rp-Resolution to Ar-Cd-Resolution.
015300     move     "N" to Ar-Cd-Run-Type.
015400*
015500     perform  bb010-Open-Files thru bb010-Exit.
015600     perform  bb020-Write-Banner thru bb020-Exit.
015700     perform  bb030-Site-Loop thru bb030-Exit
015800              until Ws-Eof-Sites = "Y".
015900     perform  bb090-Close-Files thru bb090-Exit.
016000*
016100     display  Prog-Name " complete, " Ws-Active-Ctr
016200              " active site(s) processed of " Ws-Site-Ctr
016300              " on file".
016400*
016500 aa000-Exit.
016600     goback.
016700*
016800 bb010-Open-Files.
016900     open     input Sites.
017000     if       Ar-Sites-Status not = "00"
017100              display AR900 " " Ar-Sites-Status
017200              go to bb010-Abort.
017300     open     output Report.
017400     if       Ar-Report-Status not = "00"
017500              display AR901 " " Ar-Report-Status
017600              go to bb010-Abort.
017700     read     Sites
017800              at end move "Y" to Ws-Eof-Sites.
017900     go to    bb010-Exit.
018000 bb010-Abort.
018100     move     "Y" to Ws-Eof-Sites.
018200     close    Sites.
018300 bb010-Exit.
018400     exit.
018500*
018600 bb020-Write-Banner.
018700     move     spaces to Report-Record.
018800     move     "ARGO ENERGY REPORTING SUITE - RUN BANNER"
018900              to Report-Record (1:42).
019000     write    Report-Record.
019100     move     spaces to Report-Record.
019200     string   "Date Range  " Ar-Cd-Date-From "  thru  "
019300              Ar-Cd-Date-To delimited by size
019400              into Report-Record.
019500     write    Report-Record.
019600     close    Report.
019700 bb020-Exit.
019800     exit.
019900*
020000 bb030-Site-Loop.
020100     add      1 to Ws-Site-Ctr.
020200     if       Ar-St-Active-Flg = "Y"
020300              add 1 to Ws-Active-Ctr
020400              move Ar-St-Site-Id to Ar-Cd-Site-Id
020500              move Ar-St-Site-Name to Ar-Cd-Site-Name
020600              perform bb040-Run-Modules thru bb040-Exit.
020700     read     Sites
020800              at end move "Y" to Ws-Eof-Sites.
020900 bb030-Exit.
021000     exit.
021100*
021200 bb040-Run-Modules.
021300     call     "artou" using Ar-Calling-Data Ar-Param-Record
021400                            Ar-File-Defs.
021500     cancel   "artou".
021600     call     "ardem" using Ar-Calling-Data Ar-Param-Record
021700                            Ar-File-Defs.
021800     cancel   "ardem".
021900     call     "arelh" using Ar-Calling-Data Ar-Param-Record
022000                            Ar-File-Defs.
022100     cancel   "arelh".
022200     call     "arast" using Ar-Calling-Data Ar-Param-Record
022300                            Ar-File-Defs.
022400     cancel   "arast".
022500     call     "arpro" using Ar-Calling-Data Ar-Param-Record
022600                            Ar-File-Defs.
022700     cancel   "arpro".
022800     call     "araud" using Ar-Calling-Data Ar-Param-Record
022900                            Ar-File-Defs.
023000     cancel   "araud".
023100     call     "arqua" using Ar-Calling-Data Ar-Param-Record
023200                            Ar-File-Defs.
023300     cancel   "arqua".
023400     call     "arxpt" using Ar-Calling-Data Ar-Param-Record
023500                            Ar-File-Defs.
023600     cancel   "arxpt".
023700 bb040-Exit.
023800     exit.
023900*
024000 bb090-Close-Files.
024100     close    Sites.
024200 bb090-Exit.
024300     exit.
