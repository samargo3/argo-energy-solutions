000100****************************************************************
000200*                    Asset Health Analysis                     *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         arast.
001100*
001200*    Author.             D W Caine, 05/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       05/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Per-meter ("asset") total kWh, cost,
002500*                        peak kW and after-hours usage, ranked
002600*                        descending by kWh, given a Red/Yellow
002700*                        /Green status, and rolled up into a
002800*                        financial summary and up to five
002900*                        plain-language recommendations.
003000*                        CALLed from Ar000 once per site.
003100*
003200*    Version.            See Prog-Name in Ws.
003300*
003400*    Called Modules.     ardate. (day span, day of week)
003500*
003600*    Files used.         Readings      - input
003700*                        Report        - output, extend
003800*
003900*    Error messages used.
004000*                        AR400, AR401.
004100*
004200* Changes:
004300* 05/12/25 dwc - 1.00 Created.                                    CR-4233 
004400* 18/12/25 dwc - 1.01 Rank now counts meters with a strictly
004500*                     greater total, not position in table -
004600*                     two assets tied for first were both
004700*                     coming out rank 0 and rank 1 depending
004800*                     on load order.
004900* 09/01/26 dwc -      Asset-name lookup moved to a code-length
005000*                     scan instead of a straight 6-byte
005100*                     compare - AHU-2 and RTU-1 are 5 bytes
005200*                     and were never matching against the
005300*                     trailing blanks in the map table.
005400* 28/01/26 dwc - 1.02 Recommendation 3 now skips an asset with
005500*                     zero avg-daily kWh - a meter with one
005600*                     enormous reading and otherwise no data
005700*                     was topping the peak-asset recommendation.
005800* 06/03/26 dwc - 1.03 Site review meeting asked why the ranking    CR-4571
005900*                     bars had no words on them - added a
006000*                     Status-Note sentence per asset and a new
006100*                     Asset Detail block of per-asset cards
006200*                     between the ranking and the financial
006300*                     summary, per the reporting standard.
006400*
006500*********************************************************************
006600* Copyright Notice.
006700* ****************
006800*
006900* This program is part of the Argo Energy Reporting Suite and
007000* is Copyright (c) Applewood Computers Inc. 1982-2026.
007100*
007200* Distributed under the GNU General Public License. See the
007300* file COPYING for details.
007400*
007500*********************************************************************
007600*
007700 environment             division.
007800*================================
007900*
008000 configuration            section.
008100 special-names.
008200     class Ar-Alpha-Class is "A" thru "Z".
008300*
008400 input-output             section.
008500 file-control.
008600     select   Readings    assign       READINGS
008700                           organization line sequential
008800                           status       Ar-Rd-Status.
008900*
009000     select   Report      assign       AREPORT
009100                           organization line sequential
009200                           status       Ar-Rp-Status.
009300*
009400     select   Asset-Metrics assign     ASSETEXT
009500                           organization line sequential
009600                           status       Ar-Am-Status-F.
009700*
009800 data                     division.
009900*================================
010000*
010100 file section.
010200*
010300 fd  Readings.
010400     copy "arreadng.cob".
010500*
010600 fd  Report.
010700 01  Report-Record        pic x(132).
010800*
010900 fd  Asset-Metrics.
011000     copy "arastd.cob".
011100*
011200 working-storage section.
011300*-----------------------
011400 77  Prog-Name             pic x(15) value "arast (1.03)".
011500*
011600 01  Ws-Status-Data.
011700     03  Ar-Rd-Status      pic xx value zero.
011800     03  Ar-Rp-Status      pic xx value zero.
011900     03  Ar-Am-Status-F    pic xx value zero.
012000     03  Ws-Eof-Rd         pic x value "N".
012100*
012200 01  Ws-Asset-Tab.
012300     03  Ws-As-Ctr              pic 9(3) comp value zero.
012400     03  Ws-As-Entry occurs 50 indexed by Ws-As-Ix.
012500         05  Ws-As-Meter-Id      pic 9(8).
012600         05  Ws-As-Meter-Name    pic x(30).
012700         05  Ws-As-Asset-Name    pic x(30).
012800         05  Ws-As-Total-Kwh     pic s9(7)v9(2) comp-3.
012900         05  Ws-As-Peak-Kw       pic s9(5)v9(2) comp-3.
013000         05  Ws-As-Ah-Kwh        pic s9(7)v9(2) comp-3.
013100         05  Ws-As-First-Date    pic 9(8)       comp.
013200         05  Ws-As-Last-Date     pic 9(8)       comp.
013300         05  Ws-As-Days          pic 9(5)       comp.
013400         05  Ws-As-Avg-Daily     pic s9(5)v9(2) comp-3.
013500         05  Ws-As-Total-Cost    pic s9(7)v9(2) comp-3.
013600         05  Ws-As-Ah-Pct        pic 9(3)v9(1)  comp-3.
013700         05  Ws-As-Rank          pic 9(3)       comp.
013800         05  Ws-As-Flagged       pic x.
013900         05  Ws-As-Status        pic x(6).
014000         05  Ws-As-Status-Note   pic x(60).
014100*
014200 01  Ws-Work-Data.
014300     03  Ws-Ix                pic 9(3)       comp value zero.
014400     03  Ws-Jx                pic 9(3)       comp value zero.
014500     03  Ws-Dow                pic 9(1)       comp value zero.
014600     03  Ws-Code-Len           pic 9(2)       comp value zero.
014700     03  Ws-Scan-Pos           pic 9(2)       comp value zero.
014800     03  Ws-Bar-Src            pic x(40) value
014900         "****************************************".
015000*
015100 01  Ws-Facility-Data.
015200     03  Ws-Fc-Total-Kwh      pic s9(8)v9(2) comp-3 value zero.
015300     03  Ws-Fc-Total-Cost     pic s9(8)v9(2) comp-3 value zero.
015400     03  Ws-Fc-Period-Days    pic 9(5)       comp   value zero.
015500     03  Ws-Fc-Monthly        pic s9(8)v9(2) comp-3 value zero.
015600     03  Ws-Fc-Annual         pic s9(8)v9(2) comp-3 value zero.
015700     03  Ws-Fc-Ah-Savings     pic s9(7)v9(2) comp-3 value zero.
015800     03  Ws-Fc-Ah-Annual      pic s9(8)v9(2) comp-3 value zero.
015900     03  Ws-Fc-Green-Ctr      pic 9(3)       comp   value zero.
016000     03  Ws-Fc-Top-Ix         pic 9(3)       comp   value zero.
016100     03  Ws-Fc-Worst-Ah-Ix    pic 9(3)       comp   value zero.
016200     03  Ws-Fc-Peak-Ix        pic 9(3)       comp   value zero.
016300     03  Ws-Fc-Rec-Ctr        pic 9(1)       comp   value zero.
016400     03  Ws-Fc-Rec-Amt        pic s9(7)v9(2) comp-3 value zero.
016500*
016600     copy "armaps.cob".
016700*
016800 01  Error-Messages.
016900     03  AR400              pic x(32)
017000                             value "AR400 Cannot open Readings   -".
017100     03  AR401              pic x(32)
017200                             value "AR401 Cannot open Report     -".
017300     03  AR402              pic x(32)
017400                             value "AR402 Cannot open AssetExt   -".
017500*
017600 linkage                  section.
017700****************
017800*
017900     copy "arcall.cob".
018000     copy "arparam.cob".
018100     copy "arfiles.cob".
018200*
018300 01  Ar-Dt-Linkage.
018400     03  Ar-Dt-Entry          pic x.
018500     03  Ar-Dt-Date-1         pic 9(8).
018600     03  Ar-Dt-Date-2         pic 9(8).
018700     03  Ar-Dt-Result         pic 9(7)   comp.
018800     03  Ar-Dt-Valid          pic x.
018900*
019000 procedure division using Ar-Calling-Data
019100                          Ar-Param-Record
019200                          Ar-File-Defs.
019300*
019400 aa000-Main                section.
019500***********************************
019600*
019700     perform  bb010-Open-Files thru bb010-Exit.
019800     if       Ws-Eof-Rd = "N"
019900              perform bb020-Read-Loop thru bb020-Exit
020000                      until Ws-Eof-Rd = "Y".
020100     close    Readings.
020200     if       Ws-As-Ctr > zero
020300              perform bb030-Finish-Assets thru bb030-Exit
020400              perform bb040-Rank-Assets thru bb040-Exit
020500              perform bb050-Score-Assets thru bb050-Exit
020600              perform bb060-Facility-Totals thru bb060-Exit
020700              perform bb065-Write-Extract thru bb065-Exit
020800              perform bb070-Print-Report thru bb070-Exit.
020900     close    Report.
021000     close    Asset-Metrics.
021100 aa000-Exit.
021200     goback.
021300*
021400 bb010-Open-Files.
021500     open     input  Readings.
021600     if       Ar-Rd-Status not = "00"
021700              display AR400 " " Ar-Rd-Status
021800              move "Y" to Ws-Eof-Rd
021900              go to bb010-Exit.
022000     open     extend Report.
022100     if       Ar-Rp-Status not = "00"
022200              display AR401 " " Ar-Rp-Status.
022300     open     extend Asset-Metrics.
022400     if       Ar-Am-Status-F not = "00"
022500              display AR402 " " Ar-Am-Status-F.
022600     read     Readings
022700              at end move "Y" to Ws-Eof-Rd.
022800 bb010-Exit.
022900     exit.
023000*
023100 bb020-Read-Loop.
023200     perform  bb021-Find-Or-Add-Asset thru bb021-Exit.
023300     add      Ar-Rd-Energy-Kwh to Ws-As-Total-Kwh (Ws-As-Ix).
023400     if       Ar-Rd-Power-Kw > Ws-As-Peak-Kw (Ws-As-Ix)
023500              move Ar-Rd-Power-Kw to Ws-As-Peak-Kw (Ws-As-Ix).
023600     if       Ar-Rd-Read-Date < Ws-As-First-Date (Ws-As-Ix)
023700              move Ar-Rd-Read-Date to
023800                   Ws-As-First-Date (Ws-As-Ix).
023900     if       Ar-Rd-Read-Date > Ws-As-Last-Date (Ws-As-Ix)
024000              move Ar-Rd-Read-Date to
024100                   Ws-As-Last-Date (Ws-As-Ix).
024200     perform  bb023-Get-Dow thru bb023-Exit.
024300     if       Ws-Dow > 5
024400              add Ar-Rd-Energy-Kwh to Ws-As-Ah-Kwh (Ws-As-Ix)
024500     else
024600              if Ar-Rd-Read-Hour < Ar-Pr-Bus-Start-Hr or
024700                 Ar-Rd-Read-Hour not < Ar-Pr-Bus-End-Hr
024800                 add Ar-Rd-Energy-Kwh to
024900                     Ws-As-Ah-Kwh (Ws-As-Ix).
025000     read     Readings
025100              at end move "Y" to Ws-Eof-Rd.
025200 bb020-Exit.
025300     exit.
025400*
025500 bb021-Find-Or-Add-Asset.
025600     set      Ws-As-Ix to 1.
025700 bb021-Scan.
025800     if       Ws-As-Ix > Ws-As-Ctr
025900              go to bb021-Add.
026000     if       Ws-As-Meter-Id (Ws-As-Ix) = Ar-Rd-Meter-Id
026100              go to bb021-Exit.
026200     set      Ws-As-Ix up by 1.
026300     go to    bb021-Scan.
026400 bb021-Add.
026500     if       Ws-As-Ctr not < 50
026600              go to bb021-Exit.
026700     add      1 to Ws-As-Ctr.
026800     set      Ws-As-Ix to Ws-As-Ctr.
026900     move     Ar-Rd-Meter-Id to Ws-As-Meter-Id (Ws-As-Ix).
027000     move     Ar-Rd-Meter-Name to Ws-As-Meter-Name (Ws-As-Ix).
027100     move     Ar-Rd-Read-Date to Ws-As-First-Date (Ws-As-Ix).
027200     move     Ar-Rd-Read-Date to Ws-As-Last-Date (Ws-As-Ix).
027300     perform  bb022-Map-Asset-Name thru bb022-Exit.
027400 bb021-Exit.
027500     exit.
027600*
027700*    Match the longest/most specific code contained anywhere
027800*    in the meter name - Ar-Map-Table is pre-ordered longest
027900*    first so the first hit wins.
028000*
028100 bb022-Map-Asset-Name.
028200     move     Ws-As-Meter-Name (Ws-As-Ix) to
028300              Ws-As-Asset-Name (Ws-As-Ix).
028400     move     1 to Ws-Jx.
028500 bb022-Tab-Loop.
028600     if       Ar-Map-Code (Ws-Jx) = spaces
028700              go to bb022-Exit.
028800     perform  bb022a-Code-Len thru bb022a-Exit.
028900     move     1 to Ws-Scan-Pos.
029000 bb022-Pos-Loop.
029100     if       Ws-Scan-Pos + Ws-Code-Len > 31
029200              go to bb022-Next-Code.
029300     if       Ws-As-Meter-Name (Ws-As-Ix)
029400                (Ws-Scan-Pos : Ws-Code-Len) =
029500              Ar-Map-Code (Ws-Jx) (1 : Ws-Code-Len)
029600              move Ar-Map-Name (Ws-Jx) to
029700                   Ws-As-Asset-Name (Ws-As-Ix)
029800              go to bb022-Exit.
029900     add      1 to Ws-Scan-Pos.
030000     go to    bb022-Pos-Loop.
030100 bb022-Next-Code.
030200     add      1 to Ws-Jx.
030300     go to    bb022-Tab-Loop.
030400 bb022-Exit.
030500     exit.
030600*
030700 bb022a-Code-Len.
030800     move     1 to Ws-Code-Len.
030900 bb022a-Loop.
031000     if       Ar-Map-Code (Ws-Jx) (Ws-Code-Len : 1) = space
031100              subtract 1 from Ws-Code-Len
031200              go to bb022a-Exit.
031300     if       Ws-Code-Len = 6
031400              go to bb022a-Exit.
031500     add      1 to Ws-Code-Len.
031600     go to    bb022a-Loop.
031700 bb022a-Exit.
031800     exit.
031900*
032000 bb023-Get-Dow.
032100     move     "W" to Ar-Dt-Entry.
032200     move     Ar-Rd-Read-Date to Ar-Dt-Date-1.
032300     call     "ardate" using Ar-Dt-Linkage.
032400     move     Ar-Dt-Result to Ws-Dow.
032500 bb023-Exit.
032600     exit.
032700*
032800 bb030-Finish-Assets.
032900     set      Ws-As-Ix to 1.
033000 bb030-Loop.
033100     if       Ws-As-Ix > Ws-As-Ctr
033200              go to bb030-Exit.
033300     move     "S" to Ar-Dt-Entry.
033400     move     Ws-As-First-Date (Ws-As-Ix) to Ar-Dt-Date-1.
033500     move     Ws-As-Last-Date (Ws-As-Ix) to Ar-Dt-Date-2.
033600     call     "ardate" using Ar-Dt-Linkage.
033700     move     Ar-Dt-Result to Ws-As-Days (Ws-As-Ix).
033800     compute  Ws-As-Avg-Daily (Ws-As-Ix) rounded =
033900              Ws-As-Total-Kwh (Ws-As-Ix) / Ws-As-Days (Ws-As-Ix).
034000     compute  Ws-As-Total-Cost (Ws-As-Ix) rounded =
034100              Ws-As-Total-Kwh (Ws-As-Ix) * Ar-Pr-Flat-Rate.
034200     if       Ws-As-Total-Kwh (Ws-As-Ix) = zero
034300              move zero to Ws-As-Ah-Pct (Ws-As-Ix)
034400     else
034500              compute Ws-As-Ah-Pct (Ws-As-Ix) rounded =
034600                      (Ws-As-Ah-Kwh (Ws-As-Ix) /
034700                       Ws-As-Total-Kwh (Ws-As-Ix)) * 100.
034800     set      Ws-As-Ix up by 1.
034900     go to    bb030-Loop.
035000 bb030-Exit.
035100     exit.
035200*
035300*    Rank, 0-based, by total kWh descending - count how many
035400*    other assets beat this one's total.
035500*
035600 bb040-Rank-Assets.
035700     set      Ws-As-Ix to 1.
035800 bb040-Outer.
035900     if       Ws-As-Ix > Ws-As-Ctr
036000              go to bb040-Exit.
036100     move     zero to Ws-As-Rank (Ws-As-Ix).
036200     set      Ws-Jx to 1.
036300 bb040-Inner.
036400     if       Ws-Jx > Ws-As-Ctr
036500              go to bb040-Next-Outer.
036600     if       Ws-As-Total-Kwh (Ws-Jx) > Ws-As-Total-Kwh
036700              (Ws-As-Ix)
036800              add 1 to Ws-As-Rank (Ws-As-Ix).
036900     add      1 to Ws-Jx.
037000     go to    bb040-Inner.
037100 bb040-Next-Outer.
037200     if       Ws-As-Rank (Ws-As-Ix) = zero
037300              move Ws-As-Ix to Ws-Fc-Top-Ix.
037400     set      Ws-As-Ix up by 1.
037500     go to    bb040-Outer.
037600 bb040-Exit.
037700     exit.
037800*
037900 bb050-Score-Assets.
038000     set      Ws-As-Ix to 1.
038100 bb050-Loop.
038200     if       Ws-As-Ix > Ws-As-Ctr
038300              go to bb050-Exit.
038400     move     "N" to Ws-As-Flagged (Ws-As-Ix).
038500     if       Ws-As-Ah-Pct (Ws-As-Ix) > 20
038600              move "Y" to Ws-As-Flagged (Ws-As-Ix).
038700     if       Ws-As-Rank (Ws-As-Ix) < 2 or
038800              Ws-As-Ah-Pct (Ws-As-Ix) > 20
038900              move "RED   " to Ws-As-Status (Ws-As-Ix)
039000     else
039100     if       Ws-As-Rank (Ws-As-Ix) < 5 or
039200              Ws-As-Ah-Pct (Ws-As-Ix) > 5
039300              move "YELLOW" to Ws-As-Status (Ws-As-Ix)
039400     else
039500              move "GREEN " to Ws-As-Status (Ws-As-Ix).
039600     if       Ws-As-Status (Ws-As-Ix) = "GREEN "
039700              add 1 to Ws-Fc-Green-Ctr.
039800     perform  bb051-Set-Status-Note thru bb051-Exit.
039900     set      Ws-As-Ix up by 1.
040000     go to    bb050-Loop.
040100 bb050-Exit.
040200     exit.
040300*
040400*    One status-note sentence per asset - wording keyed off the
040500*    same Red/Yellow/Green split just made, with a further split
040600*    on the after-hours percentage within Red and Yellow.
040700*
040800 bb051-Set-Status-Note.
040900     if       Ws-As-Status (Ws-As-Ix) = "RED   "
041000              if   Ws-As-Ah-Pct (Ws-As-Ix) > 20
041100                   move spaces to Ws-As-Status-Note (Ws-As-Ix)
041200                   string "Heavy consumer, significant after-"
041300                          "hours use - recommend a scheduling "
041400                          "review." delimited by size
041500                          into Ws-As-Status-Note (Ws-As-Ix)
041600              else
041700                   move
041800 "One of the site's highest-consumption assets - monitor closely."
041900                   to Ws-As-Status-Note (Ws-As-Ix)
042000     else
042100     if       Ws-As-Status (Ws-As-Ix) = "YELLOW"
042200              if   Ws-As-Ah-Pct (Ws-As-Ix) > 5
042300                   move
042400 "Moderate consumer with some after-hours use worth reviewing."
042500                   to Ws-As-Status-Note (Ws-As-Ix)
042600              else
042700                   move
042800 "Mid-range consumer, broadly in line with normal operation."
042900                   to Ws-As-Status-Note (Ws-As-Ix)
043000     else
043100              move
043200 "Operating efficiently - no action needed at this time."
043300              to Ws-As-Status-Note (Ws-As-Ix).
043400 bb051-Exit.
043500     exit.
043600*
043700 bb060-Facility-Totals.
043800     set      Ws-As-Ix to 1.
043900 bb060-Loop.
044000     if       Ws-As-Ix > Ws-As-Ctr
044100              go to bb061-Span.
044200     add      Ws-As-Total-Kwh (Ws-As-Ix) to Ws-Fc-Total-Kwh.
044300     add      Ws-As-Total-Cost (Ws-As-Ix) to Ws-Fc-Total-Cost.
044400     if       Ws-As-Flagged (Ws-As-Ix) = "Y"
044500              add Ws-As-Ah-Kwh (Ws-As-Ix) * Ar-Pr-Flat-Rate to
044600                  Ws-Fc-Ah-Savings.
044700     if       Ws-Fc-Peak-Ix = zero or
044800              Ws-As-Peak-Kw (Ws-As-Ix) >
044900              Ws-As-Peak-Kw (Ws-Fc-Peak-Ix)
045000              move Ws-As-Ix to Ws-Fc-Peak-Ix.
045100     if       Ws-Fc-Worst-Ah-Ix = zero or
045200              Ws-As-Ah-Pct (Ws-As-Ix) >
045300              Ws-As-Ah-Pct (Ws-Fc-Worst-Ah-Ix)
045400              move Ws-As-Ix to Ws-Fc-Worst-Ah-Ix.
045500     set      Ws-As-Ix up by 1.
045600     go to    bb060-Loop.
045700*
045800 bb061-Span.
045900     move     "S" to Ar-Dt-Entry.
046000     move     Ar-Cd-Date-From to Ar-Dt-Date-1.
046100     move     Ar-Cd-Date-To to Ar-Dt-Date-2.
046200     call     "ardate" using Ar-Dt-Linkage.
046300     move     Ar-Dt-Result to Ws-Fc-Period-Days.
046400     compute  Ws-Fc-Monthly rounded =
046500              (Ws-Fc-Total-Cost * 30) / Ws-Fc-Period-Days.
046600     compute  Ws-Fc-Annual rounded =
046700              (Ws-Fc-Total-Cost * 365) / Ws-Fc-Period-Days.
046800     compute  Ws-Fc-Ah-Annual rounded =
046900              (Ws-Fc-Ah-Savings * 365) / Ws-Fc-Period-Days.
047000 bb060-Exit.
047100     exit.
047200*
047300 bb065-Write-Extract.
047400     set      Ws-As-Ix to 1.
047500 bb065-Loop.
047600     if       Ws-As-Ix > Ws-As-Ctr
047700              go to bb065-Exit.
047800     move     Ws-As-Meter-Id (Ws-As-Ix) to Ar-Am-Meter-Id.
047900     move     Ws-As-Asset-Name (Ws-As-Ix) to Ar-Am-Asset-Name.
048000     move     Ws-As-Total-Kwh (Ws-As-Ix) to Ar-Am-Total-Kwh.
048100     move     Ws-As-Total-Cost (Ws-As-Ix) to Ar-Am-Total-Cost.
048200     move     Ws-As-Avg-Daily (Ws-As-Ix) to Ar-Am-Avg-Daily-Kwh.
048300     move     Ws-As-Peak-Kw (Ws-As-Ix) to Ar-Am-Peak-Kw.
048400     move     Ws-As-Ah-Kwh (Ws-As-Ix) to Ar-Am-Ah-Kwh.
048500     move     Ws-As-Ah-Pct (Ws-As-Ix) to Ar-Am-Ah-Pct.
048600     move     Ws-As-Status (Ws-As-Ix) to Ar-Am-Status.
048700     write    Ar-Asset-Metrics-Record.
048800     set      Ws-As-Ix up by 1.
048900     go to    bb065-Loop.
049000 bb065-Exit.
049100     exit.
049200*
049300*    Report is plain lines driven off the asset table in
049400*    memory - the Readings file is closed by now.
049500*
049600 bb070-Print-Report.
049700     move     spaces to Report-Record.
049800     string   "ASSET HEALTH - SITE " Ar-Cd-Site-Id " "
049900              Ar-Cd-Site-Name delimited by size
050000              into Report-Record.
050100     write    Report-Record.
050200     move     spaces to Report-Record.
050300     string   "Facility total kWh " Ws-Fc-Total-Kwh
050400              "  cost $" Ws-Fc-Total-Cost
050500              delimited by size into Report-Record.
050600     write    Report-Record.
050700     perform  bb071-Print-Ranking thru bb071-Exit.
050800     perform  bb072-Print-Cards thru bb072-Exit.
050900     perform  bb073-Print-Financial thru bb073-Exit.
051000     perform  bb074-Print-Recommendations thru bb074-Exit.
051100 bb070-Exit.
051200     exit.
051300*
051400 bb071-Print-Ranking.
051500     move     spaces to Report-Record.
051600     move     "Asset Ranking By kWh" to Report-Record (1:20).
051700     write    Report-Record.
051800     set      Ws-As-Ix to 1.
051900 bb071-Loop.
052000     if       Ws-As-Ix > Ws-As-Ctr
052100              go to bb071-Exit.
052200     if       Ws-Fc-Total-Kwh = zero
052300              move zero to Ws-Jx
052400     else
052500              compute Ws-Jx rounded =
052600                      (Ws-As-Total-Kwh (Ws-As-Ix) /
052700                       Ws-Fc-Total-Kwh) * 40.
052800     move     spaces to Report-Record.
052900     string   Ws-As-Rank (Ws-As-Ix) " " Ws-As-Asset-Name
053000              (Ws-As-Ix) " " Ws-Bar-Src (1 : Ws-Jx)
053100              " " Ws-As-Total-Kwh (Ws-As-Ix)
053200              " kWh  $" Ws-As-Total-Cost (Ws-As-Ix)
053300              " " Ws-As-Status (Ws-As-Ix)
053400              delimited by size into Report-Record.
053500     write    Report-Record.
053600     set      Ws-As-Ix up by 1.
053700     go to    bb071-Loop.
053800 bb071-Exit.
053900     exit.
054000*
054100*    One detail card per asset, printed after the ranking bar
054200*    chart - the bars give the at-a-glance comparison, the cards
054300*    give the reader the numbers and the plain-language note.
054400*
054500 bb072-Print-Cards.
054600     move     spaces to Report-Record.
054700     move     "Asset Detail" to Report-Record (1:12).
054800     write    Report-Record.
054900     set      Ws-As-Ix to 1.
055000 bb072-Loop.
055100     if       Ws-As-Ix > Ws-As-Ctr
055200              go to bb072-Exit.
055300     move     spaces to Report-Record.
055400     string   "  " Ws-As-Asset-Name (Ws-As-Ix) " ["
055500              Ws-As-Status (Ws-As-Ix) "]"
055600              delimited by size into Report-Record.
055700     write    Report-Record.
055800     move     spaces to Report-Record.
055900     string   "    kWh " Ws-As-Total-Kwh (Ws-As-Ix)
056000              "   cost $" Ws-As-Total-Cost (Ws-As-Ix)
056100              "   peak " Ws-As-Peak-Kw (Ws-As-Ix) " kW"
056200              "   after-hrs " Ws-As-Ah-Pct (Ws-As-Ix) "%"
056300              delimited by size into Report-Record.
056400     write    Report-Record.
056500     move     spaces to Report-Record.
056600     string   "    " Ws-As-Status-Note (Ws-As-Ix)
056700              delimited by size into Report-Record.
056800     write    Report-Record.
056900     set      Ws-As-Ix up by 1.
057000     go to    bb072-Loop.
057100 bb072-Exit.
057200     exit.
057300*
057400 bb073-Print-Financial.
057500     move     spaces to Report-Record.
057600     move     "Financial Summary" to Report-Record (1:17).
057700     write    Report-Record.
057800     move     spaces to Report-Record.
057900     string   "Monthly projection $" Ws-Fc-Monthly
058000              "   Annual projection $" Ws-Fc-Annual
058100              delimited by size into Report-Record.
058200     write    Report-Record.
058300     move     spaces to Report-Record.
058400     string   "After-hours savings $" Ws-Fc-Ah-Savings
058500              "   annualized $" Ws-Fc-Ah-Annual
058600              delimited by size into Report-Record.
058700     write    Report-Record.
058800 bb073-Exit.
058900     exit.
059000*
059100 bb074-Print-Recommendations.
059200     move     spaces to Report-Record.
059300     move     "Recommendations" to Report-Record (1:15).
059400     write    Report-Record.
059500     move     zero to Ws-Fc-Rec-Ctr.
059600     if       Ws-Fc-Worst-Ah-Ix > zero and
059700              Ws-As-Flagged (Ws-Fc-Worst-Ah-Ix) = "Y"
059800              add 1 to Ws-Fc-Rec-Ctr
059900              compute Ws-Fc-Rec-Amt rounded =
060000                      Ws-As-Ah-Kwh (Ws-Fc-Worst-Ah-Ix) *
060100                      Ar-Pr-Flat-Rate
060200              move spaces to Report-Record
060300              string Ws-Fc-Rec-Ctr ". Review after-hours "
060400                     "schedule for " Ws-As-Asset-Name
060500                     (Ws-Fc-Worst-Ah-Ix) " - est. savings $"
060600                     Ws-Fc-Rec-Amt
060700                     delimited by size into Report-Record
060800              write Report-Record.
060900     if       Ws-Fc-Rec-Ctr < 5
061000              add 1 to Ws-Fc-Rec-Ctr
061100              move spaces to Report-Record
061200              string Ws-Fc-Rec-Ctr ". Highest consumer is "
061300                     Ws-As-Asset-Name (Ws-Fc-Top-Ix) " at "
061400                     Ws-As-Total-Kwh (Ws-Fc-Top-Ix) " kWh"
061500                     delimited by size into Report-Record
061600              write Report-Record.
061700     if       Ws-Fc-Rec-Ctr < 5 and
061800              Ws-Fc-Peak-Ix not = Ws-Fc-Top-Ix and
061900              Ws-Fc-Peak-Ix > zero and
062000              Ws-As-Avg-Daily (Ws-Fc-Peak-Ix) > zero
062100              add 1 to Ws-Fc-Rec-Ctr
062200              move spaces to Report-Record
062300              string Ws-Fc-Rec-Ctr ". Highest peak demand is "
062400                     Ws-As-Asset-Name (Ws-Fc-Peak-Ix) " at "
062500                     Ws-As-Peak-Kw (Ws-Fc-Peak-Ix) " kW"
062600                     delimited by size into Report-Record
062700              write Report-Record.
062800     if       Ws-Fc-Rec-Ctr < 5
062900              add 1 to Ws-Fc-Rec-Ctr
063000              move spaces to Report-Record
063100              string Ws-Fc-Rec-Ctr ". Projected annual cost "
063200                     "at this rate is $" Ws-Fc-Annual
063300                     delimited by size into Report-Record
063400              write Report-Record.
063500     if       Ws-Fc-Rec-Ctr < 5 and Ws-Fc-Green-Ctr not < 4
063600              add 1 to Ws-Fc-Rec-Ctr
063700              move spaces to Report-Record
063800              string Ws-Fc-Rec-Ctr ". Most of the facility is "
063900                     "operating efficiently - no action "
064000                     "needed on " Ws-Fc-Green-Ctr
064100                     " asset(s)"
064200                     delimited by size into Report-Record
064300              write Report-Record.
064400 bb074-Exit.
064500     exit.
