000100****************************************************************
000200*                  Electrical Health Analysis                  *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         arelh.
001100*
001200*    Author.             D W Caine, 04/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       04/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Per-meter voltage/current/neutral/
002500*                        THD power-quality statistics, site
002600*                        frequency excursions, daily trend
002700*                        lines, and the weighted electrical
002800*                        health score.  CALLed from Ar000
002900*                        once per active site.
003000*
003100*                        Runs the Reading file TWICE - Pass
003200*                        1 collects the per-meter sums, min,
003300*                        max and peaks (and builds the daily
003400*                        trend table); Pass 2 re-reads the
003500*                        file to count sags/swells and
003600*                        elevated-neutral readings against
003700*                        the nominal voltage and average
003800*                        phase current Pass 1 worked out.
003900*                        Those two numbers are not known
004000*                        until a meter's last record has
004100*                        been seen, so a single pass cannot
004200*                        classify them as it goes.
004300*
004400*    Version.            See Prog-Name in Ws.
004500*
004600*    Called Modules.     None.
004700*
004800*    Files used.         Readings      - input, read twice
004900*                        Report        - output, extend
005000*
005100*    Error messages used.
005200*                        AR300, AR301.
005300*
005400* Changes:
005500* 04/12/25 dwc - 1.00 Created.                                    CR-4205 
005600* 15/12/25 dwc - 1.01 Split into the two-pass design above -
005700*                     was trying to band-test voltage against
005800*                     a running average that kept moving and
005900*                     the sag count was different every run.
006000* 29/12/25 dwc -      Daily trend table added, insertion-
006100*                     sorted by date same as Ardem's peak
006200*                     table, since Readings is sorted by
006300*                     meter first and dates arrive out of
006400*                     order across meter boundaries.
006500* 11/01/26 dwc - 1.02 Nominal voltage table now 120/208/277/
006600*                     480 - was missing 277 (lighting
006700*                     circuits) and mis-banding a whole
006800*                     building's worth of fixtures.
006900* 02/02/26 dwc -      Thd-Pct and Neutral-A zero readings
007000*                     excluded from the per-meter average -
007100*                     zero means not-available on this feed,
007200*                     not an actual zero reading.
007300* 05/03/26 dwc -      Findings paragraph added - the grade/score      CR-4560
007400*                     line was printing with no findings list
007500*                     behind it, auditors wanted the one-line-
007600*                     per-component text the spec for this
007700*                     report always promised.  Daily trend line
007800*                     widened to carry the voltage avg, freq,
007900*                     neutral and THD columns the day table was
008000*                     already accumulating but never printing;
008100*                     meter block's N-avg/THD-avg columns were
008200*                     also printing the raw pass-1 sums instead
008300*                     of the average, fixed the same pass.
008400*
008500*********************************************************************
008600* Copyright Notice.
008700* ****************
008800*
008900* This program is part of the Argo Energy Reporting Suite and
009000* is Copyright (c) Applewood Computers Inc. 1982-2026.
009100*
009200* Distributed under the GNU General Public License. See the
009300* file COPYING for details.
009400*
009500*********************************************************************
009600*
009700 environment             division.
009800*================================
009900*
010000 configuration            section.
010100 special-names.
010200     class Ar-Numeric-Class is "0" thru "9".
010300*
010400 input-output             section.
010500 file-control.
010600     select   Readings    assign       READINGS
010700                           organization line sequential
010800                           status       Ar-Rd-Status.
010900*
011000     select   Report      assign       AREPORT
011100                           organization line sequential
011200                           status       Ar-Rp-Status.
011300*
011400 data                     division.
011500*================================
011600*
011700 file section.
011800*
011900 fd  Readings.
012000     copy "arreadng.cob".
012100*
012200 fd  Report.
012300 01  Report-Record        pic x(132).
012400*
012500 working-storage section.
012600*-----------------------
012700 77  Prog-Name             pic x(15) value "arelh (1.03)".
012800*
012900 01  Ws-Status-Data.
013000     03  Ar-Rd-Status      pic xx value zero.
013100     03  Ar-Rp-Status      pic xx value zero.
013200     03  Ws-Eof-Rd         pic x value "N".
013300*
013400*        per-meter accumulators, built pass 1, used by
013500*        both passes and the final print
013600 01  Ws-Meter-Tab.
013700     03  Ws-Mt-Ctr              pic 9(3) comp value zero.
013800     03  Ws-Mt-Entry occurs 50 indexed by Ws-Mt-Ix.
013900         05  Ws-Mt-Meter-Id      pic 9(8).
014000         05  Ws-Mt-Meter-Name    pic x(30).
014100         05  Ws-Mt-Read-Ctr      pic 9(7)      comp.
014200         05  Ws-Mt-Volt-Min      pic 9(3)v9(1).
014300         05  Ws-Mt-Volt-Max      pic 9(3)v9(1).
014400         05  Ws-Mt-Volt-Sum      pic s9(9)v9(1) comp-3.
014500         05  Ws-Mt-Volt-Avg      pic 9(3)v9(1).
014600         05  Ws-Mt-Nominal-V     pic 9(3)v9(1).
014700         05  Ws-Mt-Curr-Sum      pic s9(9)v9(2) comp-3.
014800         05  Ws-Mt-Curr-Avg      pic s9(5)v9(2) comp-3.
014900         05  Ws-Mt-Curr-Peak     pic 9(5)v9(2).
015000         05  Ws-Mt-Curr-Pk-Date  pic 9(8)      comp.
015100         05  Ws-Mt-Curr-Pk-Hour  pic 9(2)      comp.
015200         05  Ws-Mt-Neutral-Sum   pic s9(9)v9(2) comp-3.
015300         05  Ws-Mt-Neutral-Avg   pic 9(5)v9(2).
015400         05  Ws-Mt-Neutral-Max   pic 9(5)v9(2).
015500         05  Ws-Mt-Neutral-Vctr  pic 9(7)      comp.
015600         05  Ws-Mt-Neutral-Ectr  pic 9(7)      comp.
015700         05  Ws-Mt-Thd-Sum       pic s9(7)v9(2) comp-3.
015800         05  Ws-Mt-Thd-Avg       pic 9(3)v9(2).
015900         05  Ws-Mt-Thd-Max       pic 9(3)v9(2).
016000         05  Ws-Mt-Thd-Vctr      pic 9(7)      comp.
016100         05  Ws-Mt-Thd-Actr      pic 9(7)      comp.
016200         05  Ws-Mt-Sag-Ctr       pic 9(7)      comp.
016300         05  Ws-Mt-Swell-Ctr     pic 9(7)      comp.
016400         05  Ws-Mt-Oob-Pct       pic 9(3)v9    comp-3.
016500*
016600*        nominal voltage choices, closest wins
016700 01  Ws-Nominal-Tab.
016800     03  Ws-Nom-Entry occurs 4 pic 9(3)v9(1).
016900*
017000 01  Ws-Nominal-Values redefines Ws-Nominal-Tab.
017100     03  filler pic 9(3)v9(1) value 120.0.
017200     03  filler pic 9(3)v9(1) value 208.0.
017300     03  filler pic 9(3)v9(1) value 277.0.
017400     03  filler pic 9(3)v9(1) value 480.0.
017500*
017600*        daily trend table, insertion-sorted ascending by
017700*        date, site-wide across all meters
017800 01  Ws-Day-Tab.
017900     03  Ws-Dy-Ctr              pic 9(3) comp value zero.
018000     03  Ws-Dy-Entry occurs 370 indexed by Ws-Dy-Ix.
018100         05  Ws-Dy-Date          pic 9(8)      comp.
018200         05  Ws-Dy-Volt-Min      pic 9(3)v9(1).
018300         05  Ws-Dy-Volt-Max      pic 9(3)v9(1).
018400         05  Ws-Dy-Volt-Sum      pic s9(9)v9(1) comp-3.
018500         05  Ws-Dy-Ctr2          pic 9(7)      comp.
018600         05  Ws-Dy-Curr-Peak     pic 9(5)v9(2).
018700         05  Ws-Dy-Freq-Sum      pic s9(7)v9(3) comp-3.
018800         05  Ws-Dy-Freq-Ctr      pic 9(7)      comp.
018900         05  Ws-Dy-Neutral-Sum   pic s9(9)v9(2) comp-3.
019000         05  Ws-Dy-Neutral-Ctr   pic 9(7)      comp.
019100         05  Ws-Dy-Thd-Sum       pic s9(7)v9(2) comp-3.
019200         05  Ws-Dy-Thd-Ctr       pic 9(7)      comp.
019300*
019400 01  Ws-Freq-Data.
019500     03  Ws-Fr-Min          pic 9(2)v9(3) value 99.999.
019600     03  Ws-Fr-Max          pic 9(2)v9(3) value zero.
019700     03  Ws-Fr-Sum          pic s9(9)v9(3) comp-3 value zero.
019800     03  Ws-Fr-Ctr          pic 9(7)       comp   value zero.
019900     03  Ws-Fr-Exc-Ctr      pic 9(7)       comp   value zero.
020000*
020100 01  Ws-Work-Data.
020200     03  Ws-Diff            pic s9(3)v9(1) comp-3 value zero.
020300     03  Ws-Best-Diff       pic s9(3)v9(1) comp-3 value zero.
020400     03  Ws-Best-Ix         pic 9(1)       comp   value zero.
020500     03  Ws-Nom-Ix          pic 9(1)       comp   value zero.
020600     03  Ws-Band-Lo         pic 9(3)v9(2)  comp-3 value zero.
020700     03  Ws-Band-Hi         pic 9(3)v9(2)  comp-3 value zero.
020800     03  Ws-Avg-Phase-A     pic s9(5)v9(2)  comp-3 value zero.
020900     03  Ws-Neutral-Lim     pic s9(5)v9(2)  comp-3 value zero.
021000     03  Ws-Ix              pic 9(3)        comp   value zero.
021100*        scratch averages for the daily trend print line
021200     03  Ws-Dy-Volt-Avg     pic 9(3)v9(1)   value zero.
021300     03  Ws-Dy-Freq-Avg     pic 9(2)v9(3)   value zero.
021400     03  Ws-Dy-Neutral-Avg  pic 9(5)v9(2)   value zero.
021500     03  Ws-Dy-Thd-Avg      pic 9(3)v9(2)   value zero.
021600*
021700*        site-wide rollups for the weighted score
021800 01  Ws-Score-Data.
021900     03  Ws-Sc-Oob-Sum      pic s9(5)v9   comp-3 value zero.
022000     03  Ws-Sc-Oob-Ctr      pic 9(3)      comp   value zero.
022100     03  Ws-Sc-Ratio-Sum    pic s9(5)v9   comp-3 value zero.
022200     03  Ws-Sc-Ratio-Ctr    pic 9(3)      comp   value zero.
022300     03  Ws-Sc-Thd-Sum      pic s9(5)v9   comp-3 value zero.
022400     03  Ws-Sc-Thd-Ctr      pic 9(3)      comp   value zero.
022500     03  Ws-Sc-Weight-Sum   pic v99       value zero.
022600*
022700     copy "arscore.cob".
022800*
022900 01  Error-Messages.
023000     03  AR300              pic x(32)
023100                             value "AR300 Cannot open Readings   -".
023200     03  AR301              pic x(32)
023300                             value "AR301 Cannot open Report     -".
023400*
023500 linkage                  section.
023600****************
023700*
023800     copy "arcall.cob".
023900     copy "arparam.cob".
024000     copy "arfiles.cob".
024100*
024200 procedure division using Ar-Calling-Data
024300                          Ar-Param-Record
024400                          Ar-File-Defs.
024500*
024600 aa000-Main                section.
024700***********************************
024800*
024900     perform  bb010-Open-Pass-1 thru bb010-Exit.
025000     if       Ws-Eof-Rd = "Y"
025100              go to aa000-Close.
025200     perform  bb020-Pass1-Loop thru bb020-Exit
025300              until Ws-Eof-Rd = "Y".
025400     close    Readings.
025500     perform  bb030-Finish-Meter-Avgs thru bb030-Exit.
025600     perform  bb040-Open-Pass-2 thru bb040-Exit.
025700     if       Ws-Eof-Rd = "N"
025800              perform bb050-Pass2-Loop thru bb050-Exit
025900                      until Ws-Eof-Rd = "Y"
026000              close Readings.
026100     perform  bb060-Compute-Score thru bb060-Exit.
026200     perform  bb070-Print-Report thru bb070-Exit.
026300*
026400 aa000-Close.
026500     perform  bb090-Close-Files thru bb090-Exit.
026600 aa000-Exit.
026700     goback.
026800*
026900 bb010-Open-Pass-1.
027000     open     input  Readings.
027100     if       Ar-Rd-Status not = "00"
027200              display AR300 " " Ar-Rd-Status
027300              move "Y" to Ws-Eof-Rd
027400              go to bb010-Exit.
027500     open     extend Report.
027600     if       Ar-Rp-Status not = "00"
027700              display AR301 " " Ar-Rp-Status.
027800     read     Readings
027900              at end move "Y" to Ws-Eof-Rd.
028000 bb010-Exit.
028100     exit.
028200*
028300 bb020-Pass1-Loop.
028400     perform  bb021-Find-Or-Add-Meter thru bb021-Exit.
028500     perform  bb022-Accum-Meter thru bb022-Exit.
028600     perform  bb023-Accum-Freq thru bb023-Exit.
028700     perform  bb024-Find-Or-Add-Day thru bb024-Exit.
028800     perform  bb025-Accum-Day thru bb025-Exit.
028900     read     Readings
029000              at end move "Y" to Ws-Eof-Rd.
029100 bb020-Exit.
029200     exit.
029300*
029400 bb021-Find-Or-Add-Meter.
029500     move     1 to Ws-Mt-Ix.
029600 bb021-Scan.
029700     if       Ws-Mt-Ix > Ws-Mt-Ctr
029800              go to bb021-Add.
029900     if       Ws-Mt-Meter-Id (Ws-Mt-Ix) = Ar-Rd-Meter-Id
030000              go to bb021-Exit.
030100     set      Ws-Mt-Ix up by 1.
030200     go to    bb021-Scan.
030300 bb021-Add.
030400     if       Ws-Mt-Ctr not < 50
030500              go to bb021-Exit.
030600     add      1 to Ws-Mt-Ctr.
030700     set      Ws-Mt-Ix to Ws-Mt-Ctr.
030800     move     Ar-Rd-Meter-Id to Ws-Mt-Meter-Id (Ws-Mt-Ix).
030900     move     Ar-Rd-Meter-Name to Ws-Mt-Meter-Name (Ws-Mt-Ix).
031000     move     99.9 to Ws-Mt-Volt-Min (Ws-Mt-Ix).
031100     move     zero to Ws-Mt-Volt-Max (Ws-Mt-Ix).
031200 bb021-Exit.
031300     exit.
031400*
031500 bb022-Accum-Meter.
031600     add      1 to Ws-Mt-Read-Ctr (Ws-Mt-Ix).
031700     add      Ar-Rd-Voltage-V to Ws-Mt-Volt-Sum (Ws-Mt-Ix).
031800     if       Ar-Rd-Voltage-V < Ws-Mt-Volt-Min (Ws-Mt-Ix)
031900              move Ar-Rd-Voltage-V to
032000                   Ws-Mt-Volt-Min (Ws-Mt-Ix).
032100     if       Ar-Rd-Voltage-V > Ws-Mt-Volt-Max (Ws-Mt-Ix)
032200              move Ar-Rd-Voltage-V to
032300                   Ws-Mt-Volt-Max (Ws-Mt-Ix).
032400     add      Ar-Rd-Current-A to Ws-Mt-Curr-Sum (Ws-Mt-Ix).
032500     if       Ar-Rd-Current-A > Ws-Mt-Curr-Peak (Ws-Mt-Ix)
032600              move Ar-Rd-Current-A to
032700                   Ws-Mt-Curr-Peak (Ws-Mt-Ix)
032800              move Ar-Rd-Read-Date to
032900                   Ws-Mt-Curr-Pk-Date (Ws-Mt-Ix)
033000              move Ar-Rd-Read-Hour to
033100                   Ws-Mt-Curr-Pk-Hour (Ws-Mt-Ix).
033200     if       Ar-Rd-Neutral-A not = zero
033300              add 1 to Ws-Mt-Neutral-Vctr (Ws-Mt-Ix)
033400              add Ar-Rd-Neutral-A to
033500                  Ws-Mt-Neutral-Sum (Ws-Mt-Ix)
033600              if Ar-Rd-Neutral-A > Ws-Mt-Neutral-Max (Ws-Mt-Ix)
033700                 move Ar-Rd-Neutral-A to
033800                      Ws-Mt-Neutral-Max (Ws-Mt-Ix)
033900              end-if.
034000     if       Ar-Rd-Thd-Pct not = zero
034100              add 1 to Ws-Mt-Thd-Vctr (Ws-Mt-Ix)
034200              add Ar-Rd-Thd-Pct to Ws-Mt-Thd-Sum (Ws-Mt-Ix)
034300              if Ar-Rd-Thd-Pct > Ws-Mt-Thd-Max (Ws-Mt-Ix)
034400                 move Ar-Rd-Thd-Pct to Ws-Mt-Thd-Max (Ws-Mt-Ix)
034500              end-if
034600              if Ar-Rd-Thd-Pct > Ar-Pr-Thd-Limit
034700                 add 1 to Ws-Mt-Thd-Actr (Ws-Mt-Ix)
034800              end-if.
034900 bb022-Exit.
035000     exit.
035100*
035200 bb023-Accum-Freq.
035300     if       Ar-Rd-Frequency-Hz = zero
035400              go to bb023-Exit.
035500     add      1 to Ws-Fr-Ctr.
035600     add      Ar-Rd-Frequency-Hz to Ws-Fr-Sum.
035700     if       Ar-Rd-Frequency-Hz < Ws-Fr-Min
035800              move Ar-Rd-Frequency-Hz to Ws-Fr-Min.
035900     if       Ar-Rd-Frequency-Hz > Ws-Fr-Max
036000              move Ar-Rd-Frequency-Hz to Ws-Fr-Max.
036100     if       Ar-Rd-Frequency-Hz < Ar-Pr-Freq-Lo or
036200              Ar-Rd-Frequency-Hz > Ar-Pr-Freq-Hi
036300              add 1 to Ws-Fr-Exc-Ctr.
036400 bb023-Exit.
036500     exit.
036600*
036700 bb024-Find-Or-Add-Day.
036800     move     1 to Ws-Ix.
036900 bb024-Scan.
037000     set      Ws-Dy-Ix to Ws-Ix.
037100     if       Ws-Ix > Ws-Dy-Ctr
037200              go to bb024-Insert.
037300     if       Ws-Dy-Date (Ws-Dy-Ix) = Ar-Rd-Read-Date
037400              go to bb024-Exit.
037500     if       Ws-Dy-Date (Ws-Dy-Ix) > Ar-Rd-Read-Date
037600              go to bb024-Insert.
037700     add      1 to Ws-Ix.
037800     go to    bb024-Scan.
037900*
038000*    Insert a new day entry at subscript Ws-Ix, shifting
038100*    later entries up one slot.
038200*
038300 bb024-Insert.
038400     if       Ws-Dy-Ctr not < 370
038500              go to bb024-Exit.
038600     perform  bb024a-Shift-Up thru bb024a-Exit.
038700     set      Ws-Dy-Ix to Ws-Ix.
038800     move     Ar-Rd-Read-Date to Ws-Dy-Date (Ws-Dy-Ix).
038900     move     99.9 to Ws-Dy-Volt-Min (Ws-Dy-Ix).
039000     move     zero to Ws-Dy-Volt-Max (Ws-Dy-Ix).
039100     add      1 to Ws-Dy-Ctr.
039200 bb024-Exit.
039300     exit.
039400*
039500 bb024a-Shift-Up.
039600     set      Ws-Dy-Ix to Ws-Dy-Ctr.
039700 bb024a-Loop.
039800     if       Ws-Dy-Ix < Ws-Ix
039900              go to bb024a-Exit.
040000     move     Ws-Dy-Entry (Ws-Dy-Ix) to
040100              Ws-Dy-Entry (Ws-Dy-Ix + 1).
040200     set      Ws-Dy-Ix down by 1.
040300     go to    bb024a-Loop.
040400 bb024a-Exit.
040500     exit.
040600*
040700 bb025-Accum-Day.
040800     add      1 to Ws-Dy-Ctr2 (Ws-Dy-Ix).
040900     add      Ar-Rd-Voltage-V to Ws-Dy-Volt-Sum (Ws-Dy-Ix).
041000     if       Ar-Rd-Voltage-V < Ws-Dy-Volt-Min (Ws-Dy-Ix)
041100              move Ar-Rd-Voltage-V to Ws-Dy-Volt-Min (Ws-Dy-Ix).
041200     if       Ar-Rd-Voltage-V > Ws-Dy-Volt-Max (Ws-Dy-Ix)
041300              move Ar-Rd-Voltage-V to Ws-Dy-Volt-Max (Ws-Dy-Ix).
041400     if       Ar-Rd-Current-A > Ws-Dy-Curr-Peak (Ws-Dy-Ix)
041500              move Ar-Rd-Current-A to Ws-Dy-Curr-Peak (Ws-Dy-Ix).
041600     if       Ar-Rd-Frequency-Hz not = zero
041700              add 1 to Ws-Dy-Freq-Ctr (Ws-Dy-Ix)
041800              add Ar-Rd-Frequency-Hz to Ws-Dy-Freq-Sum (Ws-Dy-Ix).
041900     if       Ar-Rd-Neutral-A not = zero
042000              add 1 to Ws-Dy-Neutral-Ctr (Ws-Dy-Ix)
042100              add Ar-Rd-Neutral-A to Ws-Dy-Neutral-Sum (Ws-Dy-Ix).
042200     if       Ar-Rd-Thd-Pct not = zero
042300              add 1 to Ws-Dy-Thd-Ctr (Ws-Dy-Ix)
042400              add Ar-Rd-Thd-Pct to Ws-Dy-Thd-Sum (Ws-Dy-Ix).
042500 bb025-Exit.
042600     exit.
042700*
042800*    End of pass 1 - average out every meter's voltage and
042900*    current, pick its nominal voltage band, and fold its
043000*    numbers into the site-wide score rollups.
043100*
043200 bb030-Finish-Meter-Avgs.
043300     set      Ws-Mt-Ix to 1.
043400 bb030-Loop.
043500     if       Ws-Mt-Ix > Ws-Mt-Ctr
043600              go to bb030-Exit.
043700     compute  Ws-Mt-Volt-Avg (Ws-Mt-Ix) rounded =
043800              Ws-Mt-Volt-Sum (Ws-Mt-Ix) /
043900              Ws-Mt-Read-Ctr (Ws-Mt-Ix).
044000     compute  Ws-Mt-Curr-Avg (Ws-Mt-Ix) rounded =
044100              Ws-Mt-Curr-Sum (Ws-Mt-Ix) /
044200              Ws-Mt-Read-Ctr (Ws-Mt-Ix).
044300     if       Ws-Mt-Neutral-Vctr (Ws-Mt-Ix) > zero
044400              compute Ws-Mt-Neutral-Avg (Ws-Mt-Ix) rounded =
044500                      Ws-Mt-Neutral-Sum (Ws-Mt-Ix) /
044600                      Ws-Mt-Neutral-Vctr (Ws-Mt-Ix).
044700     if       Ws-Mt-Thd-Vctr (Ws-Mt-Ix) > zero
044800              compute Ws-Mt-Thd-Avg (Ws-Mt-Ix) rounded =
044900                      Ws-Mt-Thd-Sum (Ws-Mt-Ix) /
045000                      Ws-Mt-Thd-Vctr (Ws-Mt-Ix).
045100     perform  bb031-Pick-Nominal thru bb031-Exit.
045200     set      Ws-Mt-Ix up by 1.
045300     go to    bb030-Loop.
045400 bb030-Exit.
045500     exit.
045600*
045700 bb031-Pick-Nominal.
045800     set      Ws-Nom-Ix to 1.
045900     move     Ws-Nom-Entry (1) to Ws-Best-Diff.
046000     subtract Ws-Mt-Volt-Avg (Ws-Mt-Ix) from Ws-Best-Diff.
046100     if       Ws-Best-Diff < zero
046200              compute Ws-Best-Diff = zero - Ws-Best-Diff.
046300     move     1 to Ws-Best-Ix.
046400     set      Ws-Nom-Ix to 2.
046500 bb031-Loop.
046600     if       Ws-Nom-Ix > 4
046700              go to bb031-Set.
046800     compute  Ws-Diff = Ws-Nom-Entry (Ws-Nom-Ix) -
046900              Ws-Mt-Volt-Avg (Ws-Mt-Ix).
047000     if       Ws-Diff < zero
047100              compute Ws-Diff = zero - Ws-Diff.
047200     if       Ws-Diff < Ws-Best-Diff
047300              move Ws-Diff to Ws-Best-Diff
047400              move Ws-Nom-Ix to Ws-Best-Ix.
047500     set      Ws-Nom-Ix up by 1.
047600     go to    bb031-Loop.
047700 bb031-Set.
047800     set      Ws-Nom-Ix to Ws-Best-Ix.
047900     move     Ws-Nom-Entry (Ws-Nom-Ix) to
048000              Ws-Mt-Nominal-V (Ws-Mt-Ix).
048100 bb031-Exit.
048200     exit.
048300*
048400 bb040-Open-Pass-2.
048500     move     "N" to Ws-Eof-Rd.
048600     open     input Readings.
048700     if       Ar-Rd-Status not = "00"
048800              display AR300 " " Ar-Rd-Status
048900              move "Y" to Ws-Eof-Rd
049000              go to bb040-Exit.
049100     read     Readings
049200              at end move "Y" to Ws-Eof-Rd.
049300 bb040-Exit.
049400     exit.
049500*
049600 bb050-Pass2-Loop.
049700     perform  bb021-Find-Or-Add-Meter thru bb021-Exit.
049800     move     Ws-Mt-Nominal-V (Ws-Mt-Ix) to Ws-Band-Lo.
049900     compute  Ws-Band-Lo = Ws-Band-Lo -
050000              (Ws-Mt-Nominal-V (Ws-Mt-Ix) * Ar-Pr-Volt-Band-Pct).
050100     move     Ws-Mt-Nominal-V (Ws-Mt-Ix) to Ws-Band-Hi.
050200     compute  Ws-Band-Hi = Ws-Band-Hi +
050300              (Ws-Mt-Nominal-V (Ws-Mt-Ix) * Ar-Pr-Volt-Band-Pct).
050400     if       Ar-Rd-Voltage-V < Ws-Band-Lo
050500              add 1 to Ws-Mt-Sag-Ctr (Ws-Mt-Ix).
050600     if       Ar-Rd-Voltage-V > Ws-Band-Hi
050700              add 1 to Ws-Mt-Swell-Ctr (Ws-Mt-Ix).
050800     if       Ws-Mt-Curr-Avg (Ws-Mt-Ix) > zero and
050900              Ar-Rd-Neutral-A not = zero
051000              compute Ws-Neutral-Lim = Ws-Mt-Curr-Avg (Ws-Mt-Ix)
051100                      * Ar-Pr-Neutral-Pct
051200              if Ar-Rd-Neutral-A > Ws-Neutral-Lim
051300                 add 1 to Ws-Mt-Neutral-Ectr (Ws-Mt-Ix)
051400              end-if.
051500     read     Readings
051600              at end move "Y" to Ws-Eof-Rd.
051700 bb050-Exit.
051800     exit.
051900*
052000*    Weighted score - voltage from avg out-of-band %,
052100*    current from avg peak/avg ratio, frequency and THD
052200*    from the site rollups, unscored when no data.
052300*
052400 bb060-Compute-Score.
052500     set      Ws-Mt-Ix to 1.
052600 bb061-Roll-Loop.
052700     if       Ws-Mt-Ix > Ws-Mt-Ctr
052800              go to bb062-Score-Volt.
052900     if       Ws-Mt-Read-Ctr (Ws-Mt-Ix) > zero
053000              compute Ws-Mt-Oob-Pct (Ws-Mt-Ix) rounded =
053100                      ((Ws-Mt-Sag-Ctr (Ws-Mt-Ix) +
053200                        Ws-Mt-Swell-Ctr (Ws-Mt-Ix)) /
053300                       Ws-Mt-Read-Ctr (Ws-Mt-Ix)) * 100
053400              add Ws-Mt-Oob-Pct (Ws-Mt-Ix) to Ws-Sc-Oob-Sum
053500              add 1 to Ws-Sc-Oob-Ctr.
053600     if       Ws-Mt-Curr-Avg (Ws-Mt-Ix) > zero
053700              compute Ws-Diff = Ws-Mt-Curr-Peak (Ws-Mt-Ix) /
053800                      Ws-Mt-Curr-Avg (Ws-Mt-Ix)
053900              add Ws-Diff to Ws-Sc-Ratio-Sum
054000              add 1 to Ws-Sc-Ratio-Ctr.
054100     if       Ws-Mt-Thd-Vctr (Ws-Mt-Ix) > zero
054200              compute Ws-Diff rounded = Ws-Mt-Thd-Sum
054300                      (Ws-Mt-Ix) / Ws-Mt-Thd-Vctr (Ws-Mt-Ix)
054400              add Ws-Diff to Ws-Sc-Thd-Sum
054500              add 1 to Ws-Sc-Thd-Ctr.
054600     set      Ws-Mt-Ix up by 1.
054700     go to    bb061-Roll-Loop.
054800*
054900 bb062-Score-Volt.
055000     if       Ws-Sc-Oob-Ctr = zero
055100              go to bb063-Score-Curr.
055200     compute  Ws-Diff rounded = Ws-Sc-Oob-Sum / Ws-Sc-Oob-Ctr.
055300     if       Ws-Diff not < 10
055400              move 30 to Ar-Sc-Volt-Score
055500     else if  Ws-Diff not < 2
055600              move 65 to Ar-Sc-Volt-Score
055700     else
055800              move 100 to Ar-Sc-Volt-Score.
055900*
056000 bb063-Score-Curr.
056100     if       Ws-Sc-Ratio-Ctr = zero
056200              go to bb064-Score-Freq.
056300     compute  Ws-Diff rounded = Ws-Sc-Ratio-Sum /
056400              Ws-Sc-Ratio-Ctr.
056500     if       Ws-Diff not < 5
056600              move 30 to Ar-Sc-Curr-Score
056700     else if  Ws-Diff not < 3
056800              move 65 to Ar-Sc-Curr-Score
056900     else
057000              move 100 to Ar-Sc-Curr-Score.
057100*
057200 bb064-Score-Freq.
057300     if       Ws-Fr-Ctr = zero
057400              go to bb065-Score-Thd.
057500     move     "Y" to Ar-Sc-Freq-Scored.
057600     if       Ws-Fr-Exc-Ctr not < 20
057700              move 30 to Ar-Sc-Freq-Score
057800     else if  Ws-Fr-Exc-Ctr not < 5
057900              move 65 to Ar-Sc-Freq-Score
058000     else
058100              move 100 to Ar-Sc-Freq-Score.
058200*
058300 bb065-Score-Thd.
058400     if       Ws-Sc-Thd-Ctr = zero
058500              go to bb066-Overall.
058600     move     "Y" to Ar-Sc-Thd-Scored.
058700     compute  Ws-Diff rounded = Ws-Sc-Thd-Sum / Ws-Sc-Thd-Ctr.
058800     if       Ws-Diff not < 8
058900              move 30 to Ar-Sc-Thd-Score
059000     else if  Ws-Diff not < 5
059100              move 65 to Ar-Sc-Thd-Score
059200     else
059300              move 100 to Ar-Sc-Thd-Score.
059400*
059500 bb066-Overall.
059600     compute  Ws-Sc-Weight-Sum = Ar-Sc-Weight-Volt +
059700              Ar-Sc-Weight-Curr.
059800     compute  Ar-Sc-Overall rounded =
059900              (Ar-Sc-Volt-Score * Ar-Sc-Weight-Volt) +
060000              (Ar-Sc-Curr-Score * Ar-Sc-Weight-Curr).
060100     if       Ar-Sc-Freq-Scored = "Y"
060200              compute Ws-Sc-Weight-Sum = Ws-Sc-Weight-Sum +
060300                      Ar-Sc-Weight-Freq
060400              compute Ar-Sc-Overall = Ar-Sc-Overall +
060500                      (Ar-Sc-Freq-Score * Ar-Sc-Weight-Freq).
060600     if       Ar-Sc-Thd-Scored = "Y"
060700              compute Ws-Sc-Weight-Sum = Ws-Sc-Weight-Sum +
060800                      Ar-Sc-Weight-Thd
060900              compute Ar-Sc-Overall = Ar-Sc-Overall +
061000                      (Ar-Sc-Thd-Score * Ar-Sc-Weight-Thd).
061100     if       Ws-Sc-Weight-Sum > zero
061200              compute Ar-Sc-Overall rounded =
061300                      Ar-Sc-Overall / Ws-Sc-Weight-Sum.
061400     if       Ar-Sc-Overall not < 80
061500              move "Good" to Ar-Sc-Grade-Name
061600     else if  Ar-Sc-Overall not < 50
061700              move "Fair" to Ar-Sc-Grade-Name
061800     else
061900              move "Poor" to Ar-Sc-Grade-Name.
062000 bb060-Exit.
062100     exit.
062200*
062300*    Report layout is plain, driven off the meter and day
062400*    tables in memory, not the input file - Report Writer
062500*    has no record to control-break on at this point.
062600*
062700 bb070-Print-Report.
062800     move     spaces to Report-Record.
062900     string   "ELECTRICAL HEALTH - SITE " Ar-Cd-Site-Id " "
063000              Ar-Cd-Site-Name delimited by size
063100              into Report-Record.
063200     write     Report-Record.
063300     move      spaces to Report-Record.
063400     string    "Overall Grade " Ar-Sc-Grade-Name
063500                "   Score " Ar-Sc-Overall
063600                delimited by size into Report-Record.
063700     write     Report-Record.
063800     perform   bb074-Print-Findings thru bb074-Exit.
063900     perform   bb071-Print-Meters thru bb071-Exit.
064000     perform   bb072-Print-Daily thru bb072-Exit.
064100     perform   bb073-Print-Freq thru bb073-Exit.
064200 bb070-Exit.
064300     exit.
064400*
064500 bb071-Print-Meters.
064600     set       Ws-Mt-Ix to 1.
064700 bb071-Loop.
064800     if        Ws-Mt-Ix > Ws-Mt-Ctr
064900                go to bb071-Exit.
065000     move      spaces to Report-Record.
065100     string    Ws-Mt-Meter-Id (Ws-Mt-Ix) " " Ws-Mt-Meter-Name
065200               (Ws-Mt-Ix) "  V " Ws-Mt-Volt-Min (Ws-Mt-Ix) "/"
065300               Ws-Mt-Volt-Avg (Ws-Mt-Ix) "/"
065400               Ws-Mt-Volt-Max (Ws-Mt-Ix) "  sag "
065500               Ws-Mt-Sag-Ctr (Ws-Mt-Ix) "  swell "
065600               Ws-Mt-Swell-Ctr (Ws-Mt-Ix) "  oob% "
065700               Ws-Mt-Oob-Pct (Ws-Mt-Ix)
065800               delimited by size into Report-Record.
065900     write     Report-Record.
066000     move      spaces to Report-Record.
066100     string    "    I-peak " Ws-Mt-Curr-Peak (Ws-Mt-Ix)
066200               "  I-avg " Ws-Mt-Curr-Avg (Ws-Mt-Ix)
066300               "  N-avg " Ws-Mt-Neutral-Avg (Ws-Mt-Ix)
066400               "  N-max " Ws-Mt-Neutral-Max (Ws-Mt-Ix)
066500               "  N-elev " Ws-Mt-Neutral-Ectr (Ws-Mt-Ix)
066600               "  THD-avg " Ws-Mt-Thd-Avg (Ws-Mt-Ix)
066700               "  THD-max " Ws-Mt-Thd-Max (Ws-Mt-Ix)
066800               "  THD>lim " Ws-Mt-Thd-Actr (Ws-Mt-Ix)
066900               delimited by size into Report-Record.
067000     write     Report-Record.
067100     set       Ws-Mt-Ix up by 1.
067200     go to     bb071-Loop.
067300 bb071-Exit.
067400     exit.
067500*
067600 bb072-Print-Daily.
067700     move      spaces to Report-Record.
067800     move      "Daily Trend" to Report-Record (1:11).
067900     write     Report-Record.
068000     set       Ws-Dy-Ix to 1.
068100 bb072-Loop.
068200     if        Ws-Dy-Ix > Ws-Dy-Ctr
068300                go to bb072-Exit.
068400     move      zero to Ws-Dy-Volt-Avg Ws-Dy-Freq-Avg
068500                        Ws-Dy-Neutral-Avg Ws-Dy-Thd-Avg.
068600     if        Ws-Dy-Ctr2 (Ws-Dy-Ix) > zero
068700               compute Ws-Dy-Volt-Avg rounded =
068800                       Ws-Dy-Volt-Sum (Ws-Dy-Ix) /
068900                       Ws-Dy-Ctr2 (Ws-Dy-Ix).
069000     if        Ws-Dy-Freq-Ctr (Ws-Dy-Ix) > zero
069100               compute Ws-Dy-Freq-Avg rounded =
069200                       Ws-Dy-Freq-Sum (Ws-Dy-Ix) /
069300                       Ws-Dy-Freq-Ctr (Ws-Dy-Ix).
069400     move      spaces to Report-Record.
069500     if        Ws-Dy-Neutral-Ctr (Ws-Dy-Ix) > zero
069600               compute Ws-Dy-Neutral-Avg rounded =
069700                       Ws-Dy-Neutral-Sum (Ws-Dy-Ix) /
069800                       Ws-Dy-Neutral-Ctr (Ws-Dy-Ix).
069900     if        Ws-Dy-Thd-Ctr (Ws-Dy-Ix) > zero
070000               compute Ws-Dy-Thd-Avg rounded =
070100                       Ws-Dy-Thd-Sum (Ws-Dy-Ix) /
070200                       Ws-Dy-Thd-Ctr (Ws-Dy-Ix).
070300     string    Ws-Dy-Date (Ws-Dy-Ix) "  V "
070400               Ws-Dy-Volt-Min (Ws-Dy-Ix) "/"
070500               Ws-Dy-Volt-Avg "/"
070600               Ws-Dy-Volt-Max (Ws-Dy-Ix) "  I-peak "
070700               Ws-Dy-Curr-Peak (Ws-Dy-Ix)
070800               "  Freq " Ws-Dy-Freq-Avg
070900               "  Neut " Ws-Dy-Neutral-Avg
071000               "  THD " Ws-Dy-Thd-Avg
071100               delimited by size into Report-Record.
071200     write     Report-Record.
071300     set       Ws-Dy-Ix up by 1.
071400     go to     bb072-Loop.
071500 bb072-Exit.
071600     exit.
071700*
071800 bb073-Print-Freq.
071900     move      spaces to Report-Record.
072000     if        Ws-Fr-Ctr = zero
072100                move "Frequency - data not available" to
072200                     Report-Record (1:31)
072300                write Report-Record
072400                go to bb073-Exit.
072500     string    "Frequency min " Ws-Fr-Min " max " Ws-Fr-Max
072600               "  excursions " Ws-Fr-Exc-Ctr
072700               delimited by size into Report-Record.
072800     write     Report-Record.
072900 bb073-Exit.
073000     exit.
073100*
073200*    Findings list - one line per scored component, plain text
073300*    off the same tier the score fell into.  Printed right after
073400*    the grade/score line per the report layout, ahead of the
073500*    per-meter detail tables.
073600*
073700 bb074-Print-Findings.
073800     move      spaces to Report-Record.
073900     move      "Findings" to Report-Record (1:8).
074000     write     Report-Record.
074100     move      spaces to Report-Record.
074200     if        Ar-Sc-Volt-Score not < 100
074300               string "  FINDING Voltage   - Good" delimited by
074400                      size into Report-Record
074500     else if    Ar-Sc-Volt-Score not < 65
074600               string "  FINDING Voltage   - Fair, some sag/"
074700                      "swell out-of-band" delimited by size
074800                      into Report-Record
074900     else
075000               string "  FINDING Voltage   - Poor, voltage "
075100                      "band badly out of tolerance" delimited
075200                      by size into Report-Record.
075300     write     Report-Record.
075400     move      spaces to Report-Record.
075500     if        Ar-Sc-Curr-Score not < 100
075600               string "  FINDING Current   - Good" delimited by
075700                      size into Report-Record
075800     else if    Ar-Sc-Curr-Score not < 65
075900               string "  FINDING Current   - Fair, peak runs "
076000                      "well above average" delimited by size
076100                      into Report-Record
076200     else
076300               string "  FINDING Current   - Poor, peak/avg "
076400                      "ratio badly out of line" delimited by
076500                      size into Report-Record.
076600     write     Report-Record.
076700     move      spaces to Report-Record.
076800     if        Ar-Sc-Freq-Scored not = "Y"
076900               string "  FINDING Frequency - not scored, no "
077000                      "frequency data on this feed" delimited
077100                      by size into Report-Record
077200     else if    Ar-Sc-Freq-Score not < 100
077300               string "  FINDING Frequency - Good" delimited by
077400                      size into Report-Record
077500     else if    Ar-Sc-Freq-Score not < 65
077600               string "  FINDING Frequency - Fair, some "
077700                      "excursions outside the 60Hz band"
077800                      delimited by size into Report-Record
077900     else
078000               string "  FINDING Frequency - Poor, frequent "
078100                      "excursions outside the 60Hz band"
078200                      delimited by size into Report-Record.
078300     write     Report-Record.
078400     move      spaces to Report-Record.
078500     if        Ar-Sc-Thd-Scored not = "Y"
078600               string "  FINDING THD       - not scored, no "
078700                      "THD data on this feed" delimited by
078800                      size into Report-Record
078900     else if    Ar-Sc-Thd-Score not < 100
079000               string "  FINDING THD       - Good" delimited by
079100                      size into Report-Record
079200     else if    Ar-Sc-Thd-Score not < 65
079300               string "  FINDING THD       - Fair, THD "
079400                      "creeping above IEEE 519" delimited by
079500                      size into Report-Record
079600     else
079700               string "  FINDING THD       - Poor, THD well "
079800                      "above the IEEE 519 limit" delimited by
079900                      size into Report-Record.
080000     write     Report-Record.
080100 bb074-Exit.
080200     exit.
080300*
080400 bb090-Close-Files.
080500     if       Ar-Rd-Status = "00"
080600              close Readings.
080700 bb090-Exit.
080800     exit.
