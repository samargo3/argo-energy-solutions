000100****************************************************************
000200*                Time-Of-Use Cost Comparison                   *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         artou.
001100*
001200*    Author.             D W Caine, 02/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       02/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Compares the site's actual energy
002500*                        cost under the flat rate against the
002600*                        Standard TOU schedule, day by day,
002700*                        for the requested date range.  CALLed
002800*                        from Ar000 once per active site.
002900*
003000*    Version.            See Prog-Name in Ws.
003100*
003200*    Called Modules.     ardate.
003300*
003400*    Files used.         Hourly-Usage  - input
003500*                        Report        - output, extend
003600*                        Tou-Detail    - output, extract
003700*
003800*    Error messages used.
003900*                        AR100, AR101.
004000*
004100* Changes:
004200* 02/12/25 dwc - 1.00 Created.                                    CR-4102 
004300* 10/12/25 dwc - 1.01 Period-breakdown footing block added -
004400*                     site mgr wanted to see the % split by
004500*                     TOU period, not just the day lines.
004600* 21/12/25 dwc -      Load-shift opportunity figure added to
004700*                     the totals footer per the new savings
004800*                     pitch deck.
004900* 04/01/26 dwc - 1.02 Weekend hours now always off-peak
005000*                     regardless of hour of day - was still
005100*                     running the weekday table on Saturday.
005200* 18/02/26 dwc -      Savings % now forced to zero when flat
005300*                     cost is zero instead of letting the
005400*                     divide blow up on an empty site.
005500*
005600*********************************************************************
005700* Copyright Notice.
005800* ****************
005900*
006000* This program is part of the Argo Energy Reporting Suite and
006100* is Copyright (c) Applewood Computers Inc. 1982-2026.
006200*
006300* Distributed under the GNU General Public License. See the
006400* file COPYING for details.
006500*
006600*********************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration            section.
007200 special-names.
007300     class Ar-Numeric-Class is "0" thru "9".
007400*
007500 input-output             section.
007600 file-control.
007700     select   Hourly-Usage assign      HOURUSE
007800                            organization line sequential
007900                            status       Ar-Hu-Status.
008000*
008100     select   Report      assign       AREPORT
008200                           organization line sequential
008300                           status       Ar-Rp-Status.
008400*
008500     select   Tou-Detail  assign       TOUDET
008600                           organization line sequential
008700                           status       Ar-Td-Status.
008800*
008900 data                     division.
009000*================================
009100*
009200 file section.
009300*
009400 fd  Hourly-Usage.
009500     copy "archusg.cob".
009600*
009700 fd  Report
009800     reports are Tou-Cost-Report.
009900*
010000 fd  Tou-Detail.
010100     copy "artoud.cob".
010200*
010300 working-storage section.
010400*-----------------------
010500 77  Prog-Name             pic x(15) value "artou (1.02)".
010600*
010700 01  Ws-Status-Data.
010800     03  Ar-Hu-Status      pic xx value zero.
010900     03  Ar-Rp-Status      pic xx value zero.
011000     03  Ar-Td-Status      pic xx value zero.
011100     03  Ws-Eof-Hu         pic x value "N".
011200*
011300 01  Ws-Accum-Data.
011400     03  Ws-Cur-Date        pic 9(8) comp value zero.
011500     03  Ws-Day-Kwh         pic s9(7)v99 comp-3 value zero.
011600     03  Ws-Day-Flat-Cost   pic s9(7)v99 comp-3 value zero.
011700     03  Ws-Day-Tou-Cost    pic s9(7)v99 comp-3 value zero.
011800     03  Ws-Tot-Kwh         pic s9(9)v99 comp-3 value zero.
011900     03  Ws-Tot-Flat-Cost   pic s9(9)v99 comp-3 value zero.
012000     03  Ws-Tot-Tou-Cost    pic s9(9)v99 comp-3 value zero.
012100     03  Ws-Per-Kwh-Tab.
012200         05  Ws-Per-Kwh     occurs 3 pic s9(9)v99 comp-3.
012300     03  Ws-Per-Hrs-Tab.
012400         05  Ws-Per-Hrs     occurs 3 pic 9(7) comp.
012500     03  Ws-Per-Ix          pic 9 comp value zero.
012600     03  Ws-Dow             pic 9(7) comp value zero.
012700     03  Ws-Period          pic 9 comp value zero.
012800     03  Ws-Rate            pic s9(3)v9(4) comp-3 value zero.
012900     03  Ws-Savings         pic s9(9)v99 comp-3 value zero.
013000     03  Ws-Savings-Pct     pic s9(5)v9 comp-3 value zero.
013100     03  Ws-Load-Shift      pic s9(9)v99 comp-3 value zero.
013200     03  Ws-Pct             pic s9(5)v9 comp-3 value zero.
013300     03  Ws-First-Rec       pic x value "Y".
013400*
013500*        flat footer copies printed via plain write, not RW,
013600*        for the period-breakdown block
013700     03  Ws-Per-Name-Out    pic x(9).
013800     03  Ws-Per-Pct-Out     pic z9.9.
013900     03  Ws-Per-Hrs-Out     pic zzzz9.
014000     03  Ws-Per-Rate-Out    pic z9.9999.
014100     03  Ws-Per-Cost-Out    pic z,zzz,zz9.99.
014200*
014300     copy "arwork.cob".
014400*
014500 01  Error-Messages.
014600     03  AR100              pic x(32)
014700                             value "AR100 Cannot open Hourly-Usage -".
014800     03  AR101              pic x(32)
014900                             value "AR101 Cannot open Tou-Detail  -".
015000*
015100 report section.
015200*
015300 RD  Tou-Cost-Report
015400     control      final
015500     page limit   56
015600     heading      1
015700     first detail 5
015800     last  detail 54.
015900*
016000 01  Ar-Tou-Page-Head       type page heading.
016100     03  line 1.
016200         05  col  1   pic x(15)  source Prog-Name.
016300         05  col 40   pic x(32)  value
016400                      "Time-Of-Use Cost Comparison".
016500         05  col 110  pic x(5)   value "Page ".
016600         05  col 116  pic zz9    source Page-Counter.
016700     03  line 2.
016800         05  col  1   pic x(10)  value "Site Id  :".
016900         05  col 12   pic 9(8)   source Ar-Cd-Site-Id.
017000         05  col 24   pic x(30)  source Ar-Cd-Site-Name.
017100     03  line 3.
017200         05  col  1   pic x(10)  value "Period   :".
017300         05  col 12   pic 9(8)   source Ar-Cd-Date-From.
017400         05  col 22   pic x(6)   value " thru ".
017500         05  col 28   pic 9(8)   source Ar-Cd-Date-To.
017600     03  line 5.
017700         05  col  1   value "Date".
017800         05  col 15   value "kWh".
017900         05  col 30   value "Flat Cost $".
018000         05  col 46   value "TOU Cost $".
018100*
018200 01  Ar-Tou-Day-Detail      type detail.
018300     03  line + 1.
018400         05  col  1   pic 9(8)       source Ws-Cur-Date.
018500         05  col 13   pic zz,zz9.99  source Ws-Day-Kwh.
018600         05  col 28   pic zz,zz9.99  source Ws-Day-Flat-Cost.
018700         05  col 44   pic zz,zz9.99  source Ws-Day-Tou-Cost.
018800*
018900 01  Ar-Tou-Period-Detail    type detail.
019000     03  line + 1.
019100         05  col  1   pic x(9)      source Ws-Per-Name-Out.
019200         05  col 12   pic z9.9      source Ws-Per-Pct-Out.
019300         05  col 15   pic x(3)      value "pct".
019400         05  col 20   pic zzzz9     source Ws-Per-Hrs-Out.
019500         05  col 26   pic x(4)      value "hrs ".
019600         05  col 32   pic z9.9999   source Ws-Per-Rate-Out.
019700         05  col 42   pic x(7)      value "per kWh".
019800         05  col 52   pic z,zzz,zz9.99
019900                                     source Ws-Per-Cost-Out.
020000*
020100 01  Ar-Tou-Final-Footing   type control footing final
020200                             line plus 2.
020300     03  col  1   pic x(22)      value "Total kWh          :".
020400     03  col 24   pic zz,zz9.99  source Ws-Tot-Kwh.
020500     03  col 40   pic x(20)      value "Total Flat Cost $ :".
020600     03  col 61   pic z,zzz,zz9.99 source Ws-Tot-Flat-Cost.
020700 01  Ar-Tou-Final-Footing-2 type control footing final
020800                             line plus 1.
020900     03  col  1   pic x(22)      value "Total TOU Cost  $ :".
021000     03  col 24   pic z,zzz,zz9.99 source Ws-Tot-Tou-Cost.
021100     03  col 40   pic x(14)      value "Savings   $ :".
021200     03  col 55   pic z,zzz,zz9.99 source Ws-Savings.
021300     03  col 75   pic x(11)      value "Savings % :".
021400     03  col 87   pic zz9.9      source Ws-Savings-Pct.
021500 01  Ar-Tou-Final-Footing-3 type control footing final
021600                             line plus 1.
021700     03  col  1   pic x(30)      value
021800                   "Load-Shift Opportunity   $ :".
021900     03  col 32   pic z,zzz,zz9.99 source Ws-Load-Shift.
022000*
022100 linkage                  section.
022200****************
022300*
022400     copy "arcall.cob".
022500     copy "arparam.cob".
022600     copy "arfiles.cob".
022700*
022800 procedure division using Ar-Calling-Data
022900                          Ar-Param-Record
023000                          Ar-File-Defs.
023100*
023200 aa000-Main                section.
023300***********************************
023400*
023500     perform  bb010-Open-Files thru bb010-Exit.
023600     if       Ws-Eof-Hu = "Y"
023700              go to aa000-Close.
023800     initiate Tou-Cost-Report.
023900     perform  bb020-Process-Day thru bb020-Exit
024000              until Ws-Eof-Hu = "Y".
024100     perform  bb030-Final-Totals thru bb030-Exit.
024200     perform  bb040-Gen-Period-Block thru bb040-Exit.
024300     terminate Tou-Cost-Report.
024400*
024500 aa000-Close.
024600     perform  bb090-Close-Files thru bb090-Exit.
024700 aa000-Exit.
024800     goback.
024900*
025000 bb010-Open-Files.
025100     open     input  Hourly-Usage.
025200     if       Ar-Hu-Status not = "00"
025300              display AR100 " " Ar-Hu-Status
025400              move "Y" to Ws-Eof-Hu
025500              go to bb010-Exit.
025600     open     extend Report.
025700     open     output Tou-Detail.
025800     if       Ar-Td-Status not = "00"
025900              display AR101 " " Ar-Td-Status.
026000     read     Hourly-Usage
026100              at end move "Y" to Ws-Eof-Hu.
026200     if       Ws-Eof-Hu = "N"
026300              move Ar-Hu-Use-Date to Ws-Cur-Date.
026400 bb010-Exit.
026500     exit.
026600*
026700*    Accumulate every hourly-usage record for the current
026800*    calendar date, classify each into a TOU period, and on
026900*    the date break GENERATE the detail line and write the
027000*    Tou-Detail extract record.
027100*
027200 bb020-Process-Day.
027300     move     Ar-Hu-Use-Date to Ws-Cur-Date.
027400     move     zero to Ws-Day-Kwh Ws-Day-Flat-Cost
027500                       Ws-Day-Tou-Cost.
027600 bb021-Same-Date.
027700     perform  bb025-Classify-And-Accum thru bb025-Exit.
027800     read     Hourly-Usage
027900              at end move "Y" to Ws-Eof-Hu
028000              go to bb022-Break.
028100     if       Ar-Hu-Use-Date = Ws-Cur-Date
028200              go to bb021-Same-Date.
028300 bb022-Break.
028400     generate Ar-Tou-Day-Detail.
028500     move     Ws-Cur-Date to Ar-Td-Use-Date.
028600     move     Ws-Day-Kwh to Ar-Td-Day-Kwh.
028700     move     Ws-Day-Flat-Cost to Ar-Td-Flat-Cost.
028800     move     Ws-Day-Tou-Cost to Ar-Td-Tou-Cost.
028900     write     Ar-Tou-Detail-Record.
029000 bb020-Exit.
029100     exit.
029200*
029300 bb025-Classify-And-Accum.
029400     move     Ar-Hu-Dow to Ws-Dow.
029500     if       Ws-Dow > 5
029600              move 1 to Ws-Period
029700     else
029800              perform bb026-Weekday-Period thru bb026-Exit.
029900     move     Ar-Pr-Tou-Rate (Ws-Period) to Ws-Rate.
030000     add      Ar-Hu-Total-Kwh to Ws-Day-Kwh.
030100     compute  Ws-Day-Flat-Cost rounded =
030200              Ws-Day-Flat-Cost +
030300              (Ar-Hu-Total-Kwh * Ar-Pr-Flat-Rate).
030400     compute  Ws-Day-Tou-Cost rounded =
030500              Ws-Day-Tou-Cost +
030600              (Ar-Hu-Total-Kwh * Ws-Rate).
030700     add      Ar-Hu-Total-Kwh to Ws-Per-Kwh (Ws-Period).
030800     add      1 to Ws-Per-Hrs (Ws-Period).
030900 bb025-Exit.
031000     exit.
031100*
031200*    Weekday classification off the 24-entry hour table
031300*    built in Arparam - 0=off-peak, 1=mid-peak, 2=on-peak,
031400*    and we add 1 to land on subscripts 1 thru 3.
031500*
031600 bb026-Weekday-Period.
031700     compute  Ws-Period =
031800              Ar-Pr-Tou-Wd-Class (Ar-Hu-Use-Hour + 1) + 1.
031900 bb026-Exit.
032000     exit.
032100*
032200 bb030-Final-Totals.
032300     move     zero to Ws-Tot-Kwh Ws-Tot-Flat-Cost
032400                       Ws-Tot-Tou-Cost.
032500     move     1 to Ws-Per-Ix.
032600 bb030a-Sum-Kwh.
032700     add      Ws-Per-Kwh (Ws-Per-Ix) to Ws-Tot-Kwh.
032800     add      1 to Ws-Per-Ix.
032900     if       Ws-Per-Ix not > 3
033000              go to bb030a-Sum-Kwh.
033100     compute  Ws-Tot-Flat-Cost rounded =
033200              Ws-Tot-Kwh * Ar-Pr-Flat-Rate.
033300     move     zero to Ws-Tot-Tou-Cost.
033400     move     1 to Ws-Per-Ix.
033500 bb031-Sum-Tou.
033600     compute  Ws-Tot-Tou-Cost rounded = Ws-Tot-Tou-Cost +
033700              (Ws-Per-Kwh (Ws-Per-Ix) *
033800               Ar-Pr-Tou-Rate (Ws-Per-Ix)).
033900     add      1 to Ws-Per-Ix.
034000     if       Ws-Per-Ix not > 3
034100              go to bb031-Sum-Tou.
034200     compute  Ws-Savings rounded =
034300              Ws-Tot-Flat-Cost - Ws-Tot-Tou-Cost.
034400     if       Ws-Tot-Flat-Cost = zero
034500              move zero to Ws-Savings-Pct
034600     else
034700              compute Ws-Savings-Pct rounded =
034800                      (Ws-Savings / Ws-Tot-Flat-Cost) * 100.
034900     compute  Ws-Load-Shift rounded =
035000              Ws-Per-Kwh (3) * (Ar-Pr-Tou-Rate (3) -
035100                                 Ar-Pr-Tou-Rate (1)).
035200 bb030-Exit.
035300     exit.
035400*
035500*    Period-breakdown block - 3 GENERATEd detail lines, one
035600*    per TOU period, off the accumulator table built while
035700*    the day records were read.
035800*
035900 bb040-Gen-Period-Block.
036000     move     1 to Ws-Per-Ix.
036100 bb041-Per-Line.
036200     move     Ar-Pr-Tou-Name (Ws-Per-Ix) to Ws-Per-Name-Out.
036300     if       Ws-Tot-Kwh = zero
036400              move zero to Ws-Pct
036500     else
036600              compute Ws-Pct rounded =
036700                      (Ws-Per-Kwh (Ws-Per-Ix) / Ws-Tot-Kwh)
036800                      * 100.
036900     move     Ws-Pct to Ws-Per-Pct-Out.
037000     move     Ws-Per-Hrs (Ws-Per-Ix) to Ws-Per-Hrs-Out.
037100     move     Ar-Pr-Tou-Rate (Ws-Per-Ix) to Ws-Per-Rate-Out.
037200     compute  Ws-Per-Cost-Out =
037300              Ws-Per-Kwh (Ws-Per-Ix) *
037400              Ar-Pr-Tou-Rate (Ws-Per-Ix).
037500     generate Ar-Tou-Period-Detail.
037600     add      1 to Ws-Per-Ix.
037700     if       Ws-Per-Ix not > 3
037800              go to bb041-Per-Line.
037900 bb040-Exit.
038000     exit.
038100*
038200 bb090-Close-Files.
038300     close    Hourly-Usage Report Tou-Detail.
038400 bb090-Exit.
038500     exit.
