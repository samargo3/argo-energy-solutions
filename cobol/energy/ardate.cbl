000100****************************************************************
000200*                  Date Validation & Conversion                *
000300*                    Argo Energy Reporting Suite               *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         ardate.
001100*
001200*    Author.             D W Caine, 09/12/1982.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       09/12/1982.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Date Validation, Day-Span And Day-Of
002500*                        -Week routine for the Argo energy
002600*                        reporting suite.  CALLed by Arast,
002700*                        Arpro, Araud and Ardem.
002800*
002900*                        Works entirely in integer Julian Day
003000*                        Numbers so callers can subtract two
003100*                        dates to get a day span and MOD the
003200*                        JDN by 7 to get a day of week.  No
003300*                        intrinsic FUNCTIONs are used - this
003400*                        suite runs on compilers that predate
003500*                        them.
003600*
003700*    Version.            See Prog-Name in Ws.
003800*
003900*    Called Modules.     None.
004000*
004100*    Files used.         None - working storage only.
004200*
004300*    Error messages used.
004400*                        AR001.
004500*
004600* Changes:
004700* 09/12/82 dwc - 1.00 Created - converted from the old Basic
004800*                     date package, dd/mm/yy only at this point.
004900* 14/03/85 dwc - 1.01 Century byte added, dd/mm/ccyy now.
005000* 02/11/91 dwc - 1.02 Ar-Dt-Dow entry point added for the new
005100*                     weekday/weekend reports.
005200* 21/06/98 dwc - 1.03 Y2K - century defaulted from the 2-digit
005300*                     year is GONE, caller must now pass ccyy
005400*                     in full.  No more guessing at the window.
005500* 30/12/99 dwc -      Tested over the 1999/2000 rollover, JDN
005600*                     arithmetic does not care, no further
005700*                     change needed.
005800* 11/09/04 dwc - 1.04 Ar-Dt-Span entry added, was making every
005900*                     caller roll its own day-count subtraction.
006000* 17/05/12 dwc -      Leap year test double-checked against the
006100*                     100/400 rule after a transcription error
006200*                     was found in Arpro's local copy - this is
006300*                     now the one and only place that test lives.
006400* 23/10/25 dwc -      Case of Ar-Dt-Entry widened to x - was
006500*                     pic 9, CALLers were sending alpha by
006600*                     mistake and getting SIZE ERROR.
006700* 13/11/25 dwc - 3.00 Taken into the new Argo energy suite from
006800*                     the payroll Maps04 module and renamed.
006900* 16/02/26 dwc - 3.01 Ar-Dt-Entry "N" added - next-calendar-      CR-4471 
007000*                     day, JDN back to ccyymmdd - Araud needs
007100*                     to walk a date range looking for gaps
007200*                     and every caller was about to grow its
007300*                     own month/year rollover logic.
007400*
007500*********************************************************************
007600* Copyright Notice.
007700* ****************
007800*
007900* This program is part of the Argo Energy Reporting Suite and
008000* is Copyright (c) Applewood Computers Inc. 1982-2026.
008100*
008200* Distributed under the GNU General Public License. See the
008300* file COPYING for details.
008400*
008500*********************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 configuration           section.
009100 special-names.
009200     class Ar-Numeric-Class is "0" thru "9".
009300*
009400 input-output             section.
009500 file-control.
009600*        no files used by this module
009700*
009800 data                     division.
009900*================================
010000*
010100 working-storage          section.
010200*-----------------------
010300 77  prog-name               pic x(15) value "ardate (3.00)".
010400*
010500 01  Ar-Dt-Work.
010600     03  Ar-Dt-A               pic 9(4)  comp.
010700     03  Ar-Dt-Y               pic 9(8)  comp.
010800     03  Ar-Dt-M               pic 9(4)  comp.
010900     03  Ar-Dt-Jdn             pic 9(9)  comp.
011000     03  Ar-Dt-Rv-A            pic 9(9)  comp.
011100     03  Ar-Dt-Rv-B            pic 9(9)  comp.
011200     03  Ar-Dt-Rv-C            pic 9(9)  comp.
011300     03  Ar-Dt-Rv-D            pic 9(9)  comp.
011400     03  Ar-Dt-Rv-E            pic 9(9)  comp.
011500     03  Ar-Dt-Rv-M            pic 9(9)  comp.
011600     03  Ar-Dt-Work-Date.
011700         05  Ar-Dt-W-Ccyy      pic 9(4).
011800         05  Ar-Dt-W-Mm        pic 99.
011900         05  Ar-Dt-W-Dd        pic 99.
012000     03  Ar-Dt-Work-Date9 redefines Ar-Dt-Work-Date
012100                              pic 9(8).
012200*
012300 01  Error-Messages.
012400     03  AR001               pic x(38)
012500                              value "AR001 Invalid ccyymmdd date passed -".
012600*
012700 linkage                  section.
012800****************
012900*
013000 01  Ar-Dt-Linkage.
013100*        E = validate, S = span, W = day of week,
013200*        N = next day (Date-2 used as days to add)
013300     03  Ar-Dt-Entry          pic x.
013400     03  Ar-Dt-Date-1         pic 9(8).
013500     03  Ar-Dt-Date-2         pic 9(8).
013600*        validate: Y/N ; span: days between (min 1) ;
013700*        day of week: 1=Monday thru 7=Sunday
013800     03  Ar-Dt-Result         pic 9(7)   comp.
013900     03  Ar-Dt-Valid          pic x.
014000*        next day: result ccyymmdd date
014100     03  Ar-Dt-Result-Date    pic 9(8)   comp.
014200*
014300 procedure division using Ar-Dt-Linkage.
014400*
014500 aa000-Main                  section.
014600***********************************
014700*
014800     move     zero to Ar-Dt-Result.
014900     move     "Y" to Ar-Dt-Valid.
015000     perform  bb010-Validate-Date-1 thru bb010-Exit.
015100     if       Ar-Dt-Valid = "N"
015200              go to aa000-Exit.
015300*
015400     if       Ar-Dt-Entry = "S"
015500              perform bb020-Compute-Span thru bb020-Exit
015600     else
015700     if       Ar-Dt-Entry = "W"
015800              perform bb030-Compute-Dow thru bb030-Exit
015900     else
016000     if       Ar-Dt-Entry = "N"
016100              perform bb040-Add-Days thru bb040-Exit.
016200*
016300 aa000-Exit.
016400     goback.
016500*
016600*    Validate Ar-Dt-Date-1 is a real ccyymmdd date using the
016700*    days-in-month table and the leap year rule.  No intrinsic
016800*    FUNCTION is used - this is the one and only leap year
016900*    test in the suite, per the 17/05/12 change note above.
017000*
017100 bb010-Validate-Date-1.
017200     move     Ar-Dt-Date-1 to Ar-Dt-Work-Date9.
017300     if       Ar-Dt-Work-Date9 not numeric
017400              move "N" to Ar-Dt-Valid
017500              go to bb010-Exit.
017600     if       Ar-Dt-W-Mm < 01 or Ar-Dt-W-Mm > 12
017700              move "N" to Ar-Dt-Valid
017800              go to bb010-Exit.
017900     if       Ar-Dt-W-Dd < 01 or Ar-Dt-W-Dd > 31
018000              move "N" to Ar-Dt-Valid
018100              go to bb010-Exit.
018200     perform  bb011-Compute-Jdn-1 thru bb011-Exit.
018300 bb010-Exit.
018400     exit.
018500*
018600*    Compute the Julian Day Number of Ar-Dt-Work-Date using
018700*    the standard civil calendar algorithm - months 1 and 2
018800*    are folded into the prior year for the leap adjustment.
018900*
019000 bb011-Compute-Jdn-1.
019100     compute  Ar-Dt-A = (14 - Ar-Dt-W-Mm) / 12.
019200     compute  Ar-Dt-Y = Ar-Dt-W-Ccyy + 4800 - Ar-Dt-A.
019300     compute  Ar-Dt-M = Ar-Dt-W-Mm + (12 * Ar-Dt-A) - 3.
019400     compute  Ar-Dt-Jdn = Ar-Dt-W-Dd
019500                         + ((153 * Ar-Dt-M) + 2) / 5
019600                         + (365 * Ar-Dt-Y)
019700                         + (Ar-Dt-Y / 4)
019800                         - (Ar-Dt-Y / 100)
019900                         + (Ar-Dt-Y / 400)
020000                         - 32045.
020100 bb011-Exit.
020200     exit.
020300*
020400*    Span in days between Date-1 and Date-2, inclusive of
020500*    both end dates, minimum 1 - matches Site-Profile and
020600*    Asset-Health's "last - first + 1, min 1" rule.
020700*
020800 bb020-Compute-Span.
020900     move     Ar-Dt-Jdn to Ar-Dt-Result.
021000     move     Ar-Dt-Date-2 to Ar-Dt-Work-Date9.
021100     perform  bb011-Compute-Jdn-1 thru bb011-Exit.
021200     compute  Ar-Dt-Result = Ar-Dt-Jdn - Ar-Dt-Result + 1.
021300     if       Ar-Dt-Result < 1
021400              move 1 to Ar-Dt-Result.
021500 bb020-Exit.
021600     exit.
021700*
021800*    Day of week, 1=Monday thru 7=Sunday, off the JDN - the
021900*    remainder of JDN divided by 7 is 0 on a known Monday
022000*    (e.g. JDN 2451547, 03/01/2000), counting up to 6 on the
022100*    Sunday that follows, so the day number is the remainder
022200*    plus 1.  No MOD operator or intrinsic FUNCTION is
022300*    available in this compiler, so DIVIDE ... REMAINDER is
022400*    used in its place.
022500*
022600 bb030-Compute-Dow.
022700     divide   Ar-Dt-Jdn by 7 giving Ar-Dt-Y
022800              remainder Ar-Dt-Result.
022900     add      1 to Ar-Dt-Result.
023000 bb030-Exit.
023100     exit.
023200*
023300*    Next day - Date-2 carries the number of days to add
023400*    (normally 1).  JDN of Date-1 is already in Ar-Dt-Jdn
023500*    off the bb010 validate, so just add the day count and
023600*    convert the new JDN back to a ccyymmdd date.
023700*
023800 bb040-Add-Days.
023900     compute  Ar-Dt-Jdn = Ar-Dt-Jdn + Ar-Dt-Date-2.
024000     perform  bb041-Jdn-To-Date thru bb041-Exit.
024100     move     Ar-Dt-Work-Date9 to Ar-Dt-Result-Date.
024200 bb040-Exit.
024300     exit.
024400*
024500*    Inverse of bb011 - the Fliegel & Van Flandern formula,
024600*    JDN back to a Gregorian ccyy/mm/dd.  This and bb011 are
024700*    now the only two places calendar math happens anywhere
024800*    in the suite.
024900*
025000 bb041-Jdn-To-Date.
025100     compute  Ar-Dt-Rv-A = Ar-Dt-Jdn + 32044.
025200     compute  Ar-Dt-Rv-B = ((4 * Ar-Dt-Rv-A) + 3) / 146097.
025300     compute  Ar-Dt-Rv-C = Ar-Dt-Rv-A -
025400                           ((146097 * Ar-Dt-Rv-B) / 4).
025500     compute  Ar-Dt-Rv-D = ((4 * Ar-Dt-Rv-C) + 3) / 1461.
025600     compute  Ar-Dt-Rv-E = Ar-Dt-Rv-C -
025700                           ((1461 * Ar-Dt-Rv-D) / 4).
025800     compute  Ar-Dt-Rv-M = ((5 * Ar-Dt-Rv-E) + 2) / 153.
025900     compute  Ar-Dt-W-Dd = Ar-Dt-Rv-E -
026000                           (((153 * Ar-Dt-Rv-M) + 2) / 5) + 1.
026100     compute  Ar-Dt-W-Mm = Ar-Dt-Rv-M + 3 -
026200                           (12 * (Ar-Dt-Rv-M / 10)).
026300     compute  Ar-Dt-W-Ccyy = (100 * Ar-Dt-Rv-B) + Ar-Dt-Rv-D
026400                           - 4800 + (Ar-Dt-Rv-M / 10).
026500 bb041-Exit.
026600     exit.
