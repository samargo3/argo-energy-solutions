000100****************************************************************
000200*                  Completeness Audit Analysis                 *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         araud.
001100*
001200*    Author.             D W Caine, 08/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       08/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Per-channel (meter) coverage against
002500*                        the requested date range - reading
002600*                        count, distinct days, first/last
002700*                        reading, coverage %, partial days,
002800*                        missing-day ranges - plus a merged
002900*                        backfill-range block across every
003000*                        channel on the site.  CALLed from
003100*                        Ar000 once per site.
003200*
003300*    Version.            See Prog-Name in Ws.
003400*
003500*    Called Modules.     ardate. (day span, next day)
003600*
003700*    Files used.         Readings      - input
003800*                        Report        - output, extend
003900*
004000*    Error messages used.
004100*                        AR600, AR601.
004200*
004300* Changes:
004400* 08/12/25 dwc - 1.00 Created.                                    CR-4333 
004500* 26/12/25 dwc - 1.01 Calendar built once up front off the new
004600*                     Ardate "N" next-day entry instead of
004700*                     every channel rolling its own date walk
004800*                     - five channels were giving five
004900*                     slightly different day counts off five
005000*                     separate leap-year slips.
005100* 17/01/26 dwc -      Backfill block now the UNION of every
005200*                     channel's missing days, not just
005300*                     channel 1's - ops was backfilling the
005400*                     wrong meter.
005500*
005600*********************************************************************
005700* Copyright Notice.
005800* ****************
005900*
006000* This program is part of the Argo Energy Reporting Suite and
006100* is Copyright (c) Applewood Computers Inc. 1982-2026.
006200*
006300* Distributed under the GNU General Public License. See the
006400* file COPYING for details.
006500*
006600*********************************************************************
006700*
006800 environment             division.
006900*================================
007000*
007100 configuration            section.
007200 special-names.
007300     class Ar-Alpha-Class is "A" thru "Z".
007400*
007500 input-output             section.
007600 file-control.
007700     select   Readings    assign       READINGS
007800                           organization line sequential
007900                           status       Ar-Rd-Status.
008000*
008100     select   Report      assign       AREPORT
008200                           organization line sequential
008300                           status       Ar-Rp-Status.
008400*
008500 data                     division.
008600*================================
008700*
008800 file section.
008900*
009000 fd  Readings.
009100     copy "arreadng.cob".
009200*
009300 fd  Report.
009400 01  Report-Record        pic x(132).
009500*
009600 working-storage section.
009700*-----------------------
009800 77  Prog-Name             pic x(15) value "araud (1.01)".
009900*
010000 01  Ws-Status-Data.
010100     03  Ar-Rd-Status      pic xx value zero.
010200     03  Ar-Rp-Status      pic xx value zero.
010300     03  Ws-Eof-Rd         pic x value "N".
010400*
010500*        one calendar day per expected date in range, built
010600*        once off Ardate "N" before the channels are walked
010700 01  Ws-Calendar-Tab.
010800     03  Ws-Cal-Ctr              pic 9(3) comp value zero.
010900     03  Ws-Cal-Entry occurs 370 indexed by Ws-Cal-Ix.
011000         05  Ws-Cal-Date          pic 9(8) comp.
011100         05  Ws-Cal-Miss          pic x    value "N".
011200*
011300 01  Ws-Channel-Tab.
011400     03  Ws-Ch-Ctr               pic 9(3) comp value zero.
011500     03  Ws-Ch-Entry occurs 50 indexed by Ws-Ch-Ix.
011600         05  Ws-Ch-Meter-Id       pic 9(8).
011700         05  Ws-Ch-Meter-Name     pic x(30).
011800         05  Ws-Ch-Read-Ctr       pic 9(7)      comp.
011900         05  Ws-Ch-First-Date     pic 9(8)      comp.
012000         05  Ws-Ch-First-Hour     pic 9(2)      comp.
012100         05  Ws-Ch-Last-Date      pic 9(8)      comp.
012200         05  Ws-Ch-Last-Hour      pic 9(2)      comp.
012300         05  Ws-Ch-Day-N          pic 9(3)      comp.
012400         05  Ws-Ch-Partial-Ctr    pic 9(3)      comp.
012500         05  Ws-Ch-Coverage-Pct   pic 9(3)v9    comp-3.
012600         05  Ws-Ch-Day-Entry occurs 100
012700                                  indexed by Ws-Ch-Dy-Ix.
012800             07  Ws-Ch-Dy-Date     pic 9(8) comp.
012900             07  Ws-Ch-Dy-Count    pic 9(3) comp.
013000*
013100 01  Ws-Work-Data.
013200     03  Ws-Walk-Date           pic 9(8) comp value zero.
013300     03  Ws-Expected-Days       pic 9(3) comp value zero.
013400     03  Ws-Found-Ctr           pic 9(3) comp value zero.
013500     03  Ws-Gap-Open            pic x           value "N".
013600     03  Ws-Gap-From            pic 9(8) comp value zero.
013700     03  Ws-Gap-To              pic 9(8) comp value zero.
013800*
013900 01  Error-Messages.
014000     03  AR600              pic x(32)
014100                             value "AR600 Cannot open Readings   -".
014200     03  AR601              pic x(32)
014300                             value "AR601 Cannot open Report     -".
014400*
014500 linkage                  section.
014600****************
014700*
014800     copy "arcall.cob".
014900     copy "arparam.cob".
015000     copy "arfiles.cob".
015100*
015200 01  Ar-Dt-Linkage.
015300     03  Ar-Dt-Entry          pic x.
015400     03  Ar-Dt-Date-1         pic 9(8).
015500     03  Ar-Dt-Date-2         pic 9(8).
015600     03  Ar-Dt-Result         pic 9(7)   comp.
015700     03  Ar-Dt-Valid          pic x.
015800     03  Ar-Dt-Result-Date    pic 9(8)   comp.
015900*
016000 procedure division using Ar-Calling-Data
016100                          Ar-Param-Record
016200                          Ar-File-Defs.
016300*
016400 aa000-Main                section.
016500***********************************
016600*
016700     perform  bb005-Build-Calendar thru bb005-Exit.
016800     perform  bb010-Open-Files thru bb010-Exit.
016900     if       Ws-Eof-Rd = "N"
017000              perform bb020-Read-Loop thru bb020-Exit
017100                      until Ws-Eof-Rd = "Y".
017200     close    Readings.
017300     perform  bb030-Print-Header thru bb030-Exit.
017400     if       Ws-Ch-Ctr > zero
017500              perform bb040-Channel-Block thru bb040-Exit
017600                      varying Ws-Ch-Ix from 1 by 1
017700                      until Ws-Ch-Ix > Ws-Ch-Ctr.
017800     perform  bb050-Print-Backfill thru bb050-Exit.
017900     close    Report.
018000 aa000-Exit.
018100     goback.
018200*
018300*    One-time calendar build, Date-From thru Date-To, off
018400*    Ardate's "N" next-day entry - every channel shares this
018500*    same array rather than rolling its own date walk.
018600*
018700 bb005-Build-Calendar.
018800     move     Ar-Cd-Date-From to Ws-Walk-Date.
018900     move     1 to Ws-Cal-Ctr.
019000 bb005-Loop.
019100     set      Ws-Cal-Ix to Ws-Cal-Ctr.
019200     move     Ws-Walk-Date to Ws-Cal-Date (Ws-Cal-Ix).
019300     if       Ws-Walk-Date = Ar-Cd-Date-To
019400              go to bb005-Exit.
019500     if       Ws-Cal-Ctr not < 370
019600              go to bb005-Exit.
019700     move     "N" to Ar-Dt-Entry.
019800     move     Ws-Walk-Date to Ar-Dt-Date-1.
019900     move     1 to Ar-Dt-Date-2.
020000     call     "ardate" using Ar-Dt-Linkage.
020100     move     Ar-Dt-Result-Date to Ws-Walk-Date.
020200     add      1 to Ws-Cal-Ctr.
020300     go to    bb005-Loop.
020400 bb005-Exit.
020500     exit.
020600*
020700 bb010-Open-Files.
020800     open     input  Readings.
020900     if       Ar-Rd-Status not = "00"
021000              display AR600 " " Ar-Rd-Status
021100              move "Y" to Ws-Eof-Rd
021200              go to bb010-Exit.
021300     open     extend Report.
021400     if       Ar-Rp-Status not = "00"
021500              display AR601 " " Ar-Rp-Status.
021600     read     Readings
021700              at end move "Y" to Ws-Eof-Rd.
021800 bb010-Exit.
021900     exit.
022000*
022100 bb020-Read-Loop.
022200     perform  bb021-Find-Or-Add-Chan thru bb021-Exit.
022300     add      1 to Ws-Ch-Read-Ctr (Ws-Ch-Ix).
022400     if       Ar-Rd-Read-Date < Ws-Ch-First-Date (Ws-Ch-Ix) or
022500              (Ar-Rd-Read-Date = Ws-Ch-First-Date (Ws-Ch-Ix)
022600               and Ar-Rd-Read-Hour < Ws-Ch-First-Hour
022700                   (Ws-Ch-Ix))
022800              move Ar-Rd-Read-Date to
022900                   Ws-Ch-First-Date (Ws-Ch-Ix)
023000              move Ar-Rd-Read-Hour to
023100                   Ws-Ch-First-Hour (Ws-Ch-Ix).
023200     if       Ar-Rd-Read-Date > Ws-Ch-Last-Date (Ws-Ch-Ix) or
023300              (Ar-Rd-Read-Date = Ws-Ch-Last-Date (Ws-Ch-Ix)
023400               and Ar-Rd-Read-Hour > Ws-Ch-Last-Hour
023500                   (Ws-Ch-Ix))
023600              move Ar-Rd-Read-Date to
023700                   Ws-Ch-Last-Date (Ws-Ch-Ix)
023800              move Ar-Rd-Read-Hour to
023900                   Ws-Ch-Last-Hour (Ws-Ch-Ix).
024000     perform  bb022-Find-Or-Add-Day thru bb022-Exit.
024100     read     Readings
024200              at end move "Y" to Ws-Eof-Rd.
024300 bb020-Exit.
024400     exit.
024500*
024600 bb021-Find-Or-Add-Chan.
024700     set      Ws-Ch-Ix to 1.
024800 bb021-Scan.
024900     if       Ws-Ch-Ix > Ws-Ch-Ctr
025000              go to bb021-Add.
025100     if       Ws-Ch-Meter-Id (Ws-Ch-Ix) = Ar-Rd-Meter-Id
025200              go to bb021-Exit.
025300     set      Ws-Ch-Ix up by 1.
025400     go to    bb021-Scan.
025500 bb021-Add.
025600     if       Ws-Ch-Ctr not < 50
025700              go to bb021-Exit.
025800     add      1 to Ws-Ch-Ctr.
025900     set      Ws-Ch-Ix to Ws-Ch-Ctr.
026000     move     Ar-Rd-Meter-Id to Ws-Ch-Meter-Id (Ws-Ch-Ix).
026100     move     Ar-Rd-Meter-Name to Ws-Ch-Meter-Name (Ws-Ch-Ix).
026200     move     Ar-Rd-Read-Date to Ws-Ch-First-Date (Ws-Ch-Ix).
026300     move     Ar-Rd-Read-Date to Ws-Ch-Last-Date (Ws-Ch-Ix).
026400 bb021-Exit.
026500     exit.
026600*
026700 bb022-Find-Or-Add-Day.
026800     set      Ws-Ch-Dy-Ix to 1.
026900 bb022-Scan.
027000     if       Ws-Ch-Dy-Ix > Ws-Ch-Day-N (Ws-Ch-Ix)
027100              go to bb022-Add.
027200     if       Ws-Ch-Dy-Date (Ws-Ch-Ix Ws-Ch-Dy-Ix) =
027300              Ar-Rd-Read-Date
027400              add 1 to Ws-Ch-Dy-Count (Ws-Ch-Ix Ws-Ch-Dy-Ix)
027500              go to bb022-Exit.
027600     set      Ws-Ch-Dy-Ix up by 1.
027700     go to    bb022-Scan.
027800 bb022-Add.
027900     if       Ws-Ch-Day-N (Ws-Ch-Ix) not < 100
028000              go to bb022-Exit.
028100     add      1 to Ws-Ch-Day-N (Ws-Ch-Ix).
028200     set      Ws-Ch-Dy-Ix to Ws-Ch-Day-N (Ws-Ch-Ix).
028300     move     Ar-Rd-Read-Date to
028400              Ws-Ch-Dy-Date (Ws-Ch-Ix Ws-Ch-Dy-Ix).
028500     move     1 to Ws-Ch-Dy-Count (Ws-Ch-Ix Ws-Ch-Dy-Ix).
028600 bb022-Exit.
028700     exit.
028800*
028900 bb030-Print-Header.
029000     move     spaces to Report-Record.
029100     string   "COMPLETENESS AUDIT - SITE " Ar-Cd-Site-Id " "
029200              Ar-Cd-Site-Name delimited by size
029300              into Report-Record.
029400     write    Report-Record.
029500     move     spaces to Report-Record.
029600     string   "Range " Ar-Cd-Date-From " thru " Ar-Cd-Date-To
029700              "  (" Ws-Cal-Ctr " expected day(s))"
029800              delimited by size into Report-Record.
029900     write    Report-Record.
030000 bb030-Exit.
030100     exit.
030200*
030300*    Per-channel block - walks the shared calendar, searches
030400*    this channel's day table for each date, counts partial
030500*    days and prints contiguous missing-day ranges as they
030600*    close.  Also flags Ws-Cal-Miss (Y) for the backfill
030700*    union printed after every channel is done.
030800*
030900 bb040-Channel-Block.
031000     move     "N" to Ws-Gap-Open.
031100     move     zero to Ws-Ch-Partial-Ctr (Ws-Ch-Ix).
031200     move     spaces to Report-Record.
031300     string   "Channel " Ws-Ch-Meter-Id (Ws-Ch-Ix) " "
031400              Ws-Ch-Meter-Name (Ws-Ch-Ix)
031500              delimited by size into Report-Record.
031600     write    Report-Record.
031700     move     spaces to Report-Record.
031800     string   "  Reads " Ws-Ch-Read-Ctr (Ws-Ch-Ix)
031900              "  First " Ws-Ch-First-Date (Ws-Ch-Ix) "/"
032000              Ws-Ch-First-Hour (Ws-Ch-Ix)
032100              "  Last " Ws-Ch-Last-Date (Ws-Ch-Ix) "/"
032200              Ws-Ch-Last-Hour (Ws-Ch-Ix)
032300              delimited by size into Report-Record.
032400     write    Report-Record.
032500     perform  bb041-Day-Walk thru bb041-Exit
032600              varying Ws-Cal-Ix from 1 by 1
032700              until Ws-Cal-Ix > Ws-Cal-Ctr.
032800     if       Ws-Gap-Open = "Y"
032900              perform bb043-Print-Gap thru bb043-Exit.
033000     if       Ws-Cal-Ctr > zero
033100              compute Ws-Ch-Coverage-Pct (Ws-Ch-Ix) rounded =
033200                      (Ws-Ch-Day-N (Ws-Ch-Ix) / Ws-Cal-Ctr)
033300                      * 100.
033400     move     spaces to Report-Record.
033500     string   "  Coverage " Ws-Ch-Coverage-Pct (Ws-Ch-Ix)
033600              "%   Partial Days " Ws-Ch-Partial-Ctr (Ws-Ch-Ix)
033700              delimited by size into Report-Record.
033800     write    Report-Record.
033900 bb040-Exit.
034000     exit.
034100*
034200 bb041-Day-Walk.
034300     perform  bb042-Search-Day thru bb042-Exit.
034400     if       Ws-Found-Ctr = zero
034500              move "Y" to Ws-Cal-Miss (Ws-Cal-Ix)
034600              if Ws-Gap-Open = "N"
034700                 move "Y" to Ws-Gap-Open
034800                 move Ws-Cal-Date (Ws-Cal-Ix) to Ws-Gap-From
034900              end-if
035000              move Ws-Cal-Date (Ws-Cal-Ix) to Ws-Gap-To
035100     else
035200              if Ws-Gap-Open = "Y"
035300                 perform bb043-Print-Gap thru bb043-Exit
035400              end-if
035500              if Ws-Found-Ctr < 24
035600                 add 1 to Ws-Ch-Partial-Ctr (Ws-Ch-Ix)
035700              end-if.
035800 bb041-Exit.
035900     exit.
036000*
036100 bb042-Search-Day.
036200     move     zero to Ws-Found-Ctr.
036300     set      Ws-Ch-Dy-Ix to 1.
036400 bb042-Loop.
036500     if       Ws-Ch-Dy-Ix > Ws-Ch-Day-N (Ws-Ch-Ix)
036600              go to bb042-Exit.
036700     if       Ws-Ch-Dy-Date (Ws-Ch-Ix Ws-Ch-Dy-Ix) =
036800              Ws-Cal-Date (Ws-Cal-Ix)
036900              move Ws-Ch-Dy-Count (Ws-Ch-Ix Ws-Ch-Dy-Ix) to
037000                   Ws-Found-Ctr
037100              go to bb042-Exit.
037200     set      Ws-Ch-Dy-Ix up by 1.
037300     go to    bb042-Loop.
037400 bb042-Exit.
037500     exit.
037600*
037700 bb043-Print-Gap.
037800     move     spaces to Report-Record.
037900     string   "  Missing " Ws-Gap-From " thru " Ws-Gap-To
038000              delimited by size into Report-Record.
038100     write    Report-Record.
038200     move     "N" to Ws-Gap-Open.
038300 bb043-Exit.
038400     exit.
038500*
038600*    Union of every channel's missing days, collapsed the
038700*    same way - site-wide backfill recommendation.
038800*
038900 bb050-Print-Backfill.
039000     move     spaces to Report-Record.
039100     move     "Backfill Recommendations (All Channels)" to
039200              Report-Record (1:40).
039300     write    Report-Record.
039400     move     "N" to Ws-Gap-Open.
039500     set      Ws-Cal-Ix to 1.
039600 bb050-Loop.
039700     if       Ws-Cal-Ix > Ws-Cal-Ctr
039800              go to bb050-Last.
039900     if       Ws-Cal-Miss (Ws-Cal-Ix) = "Y"
040000              if Ws-Gap-Open = "N"
040100                 move "Y" to Ws-Gap-Open
040200                 move Ws-Cal-Date (Ws-Cal-Ix) to Ws-Gap-From
040300              end-if
040400              move Ws-Cal-Date (Ws-Cal-Ix) to Ws-Gap-To
040500     else
040600              if Ws-Gap-Open = "Y"
040700                 perform bb043-Print-Gap thru bb043-Exit
040800              end-if.
040900     set      Ws-Cal-Ix up by 1.
041000     go to    bb050-Loop.
041100 bb050-Last.
041200     if       Ws-Gap-Open = "Y"
041300              perform bb043-Print-Gap thru bb043-Exit.
041400 bb050-Exit.
041500     exit.
