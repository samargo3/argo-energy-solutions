000100****************************************************************
000200*                    Export Extract Analysis                   *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         arxpt.
001100*
001200*    Author.             D W Caine, 11/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       11/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Reads Readings once and writes the
002500*                        two downstream BI extract files -
002600*                        one Channel-Summary record per meter
002700*                        and one Daily-Summary record per
002800*                        meter/day - off a two-level control
002900*                        break (meter, then date within
003000*                        meter).  No report printed.
003100*
003200*    Version.            See Prog-Name in Ws.
003300*
003400*    Called Modules.     None.
003500*
003600*    Files used.         Readings        - input
003700*                        Channel-Summary - output
003800*                        Daily-Summary   - output
003900*
004000*    Error messages used.
004100*                        AR800, AR801, AR802.
004200*
004300* Changes:
004400* 11/12/25 dwc - 1.00 Created.                                    CR-4390 
004500* 19/12/25 dwc - 1.01 Est-Cost now off Ar-Pr-Export-Rate, was
004600*                     hard-coded .12 in working-storage and
004700*                     drifted from the param record the day
004800*                     finance changed the flat rate.
004900* 30/01/26 dwc -      Last-Ts was being stamped off the first
005000*                     reading under a meter, not the last -
005100*                     flush was moving the break key before
005200*                     the write instead of after.
005300*
005400*********************************************************************
005500* Copyright Notice.
005600* ****************
005700*
005800* This program is part of the Argo Energy Reporting Suite and
005900* is Copyright (c) Applewood Computers Inc. 1982-2026.
006000*
006100* Distributed under the GNU General Public License. See the
006200* file COPYING for details.
006300*
006400*********************************************************************
006500*
006600 environment             division.
006700*================================
006800*
006900 configuration            section.
007000 special-names.
007100     class Ar-Alpha-Class is "A" thru "Z".
007200*
007300 input-output             section.
007400 file-control.
007500     select   Readings       assign    READINGS
007600                              organization line sequential
007700                              status    Ar-Rd-Status.
007800*
007900     select   Chan-Summary   assign    CHANSUM
008000                              organization line sequential
008100                              status    Ar-Cs-Status-F.
008200*
008300     select   Daily-Summary  assign    DLYSUM
008400                              organization line sequential
008500                              status    Ar-Ds-Status-F.
008600*
008700 data                     division.
008800*================================
008900*
009000 file section.
009100*
009200 fd  Readings.
009300     copy "arreadng.cob".
009400*
009500 fd  Chan-Summary.
009600     copy "archsum.cob".
009700*
009800 fd  Daily-Summary.
009900     copy "ardsum.cob".
010000*
010100 working-storage section.
010200*-----------------------
010300 77  Prog-Name             pic x(15) value "arxpt (1.01)".
010400*
010500 01  Ws-Status-Data.
010600     03  Ar-Rd-Status      pic xx value zero.
010700     03  Ar-Cs-Status-F    pic xx value zero.
010800     03  Ar-Ds-Status-F    pic xx value zero.
010900     03  Ws-Eof-Rd         pic x value "N".
011000     03  Ws-First-Rec      pic x value "Y".
011100*
011200*        14-digit YYYYMMDDHHMMSS timestamp builder - minutes
011300*        and seconds are always zero, Readings is hourly
011400 01  Ws-Ts-Build.
011500     03  Ws-Ts-Date        pic 9(8).
011600     03  Ws-Ts-Hour        pic 9(2).
011700     03  Ws-Ts-Min-Sec     pic 9(4) value zero.
011800 01  Ws-Ts-Build9 redefines Ws-Ts-Build
011900                           pic 9(14).
012000*
012100 01  Ws-Channel-Accum.
012200     03  Ws-Ch-Meter-Id    pic 9(8)       value zero.
012300     03  Ws-Ch-Ctr         pic 9(7)       comp value zero.
012400     03  Ws-Ch-First-Date  pic 9(8)       comp value zero.
012500     03  Ws-Ch-First-Hour  pic 9(2)       comp value zero.
012600     03  Ws-Ch-Last-Date   pic 9(8)       comp value zero.
012700     03  Ws-Ch-Last-Hour   pic 9(2)       comp value zero.
012800     03  Ws-Ch-Sum-Power   pic s9(11)v9(3) comp-3 value zero.
012900     03  Ws-Ch-Peak-Power  pic s9(5)v9(3)  comp-3 value zero.
013000     03  Ws-Ch-Sum-Energy  pic s9(9)v9(3)  comp-3 value zero.
013100     03  Ws-Ch-Sum-Volt    pic s9(11)v9(2) comp-3 value zero.
013200     03  Ws-Ch-Sum-Pf      pic s9(9)v9(3)  comp-3 value zero.
013300*
013400 01  Ws-Day-Accum.
013500     03  Ws-Dy-Date        pic 9(8)       value zero.
013600     03  Ws-Dy-Ctr         pic 9(3)       comp value zero.
013700     03  Ws-Dy-Sum-Power   pic s9(9)v9(3)  comp-3 value zero.
013800     03  Ws-Dy-Peak-Power  pic s9(5)v9(3)  comp-3 value zero.
013900     03  Ws-Dy-Sum-Energy  pic s9(9)v9(3)  comp-3 value zero.
014000*
014100 01  Error-Messages.
014200     03  AR800              pic x(32)
014300                             value "AR800 Cannot open Readings   -".
014400     03  AR801              pic x(32)
014500                             value "AR801 Cannot open Chan-Summary-".
014600     03  AR802              pic x(32)
014700                             value "AR802 Cannot open Daily-Summary".
014800*
014900 linkage                  section.
015000****************
015100*
015200     copy "arcall.cob".
015300     copy "arparam.cob".
015400     copy "arfiles.cob".
015500*
015600 procedure division using Ar-Calling-Data
015700                          Ar-Param-Record
015800                          Ar-File-Defs.
015900*
016000 aa000-Main                section.
016100***********************************
016200*
016300     perform  bb010-Open-Files thru bb010-Exit.
016400     if       Ws-Eof-Rd = "N"
016500              perform bb020-Read-Loop thru bb020-Exit
016600                      until Ws-Eof-Rd = "Y".
016700     if       Ws-First-Rec = "N"
016800              perform bb030-Flush-Day thru bb030-Exit
016900              perform bb040-Flush-Channel thru bb040-Exit.
017000     close    Readings Chan-Summary Daily-Summary.
017100 aa000-Exit.
017200     goback.
017300*
017400 bb010-Open-Files.
017500     open     input  Readings.
017600     if       Ar-Rd-Status not = "00"
017700              display AR800 " " Ar-Rd-Status
017800              move "Y" to Ws-Eof-Rd
017900              go to bb010-Exit.
018000     open     output Chan-Summary.
018100     if       Ar-Cs-Status-F not = "00"
018200              display AR801 " " Ar-Cs-Status-F.
018300     open     output Daily-Summary.
018400     if       Ar-Ds-Status-F not = "00"
018500              display AR802 " " Ar-Ds-Status-F.
018600     read     Readings
018700              at end move "Y" to Ws-Eof-Rd.
018800 bb010-Exit.
018900     exit.
019000*
019100*    Two-level control break - meter, then date within meter.
019200*    A meter change closes out the open day and the open
019300*    channel; a date change (same meter) closes out just the
019400*    day.  Readings is sorted site/meter/date/hour so both
019500*    breaks are clean single-pass transitions.
019600*
019700 bb020-Read-Loop.
019800     if       Ws-First-Rec = "Y"
019900              move "N" to Ws-First-Rec
020000              move Ar-Rd-Meter-Id to Ws-Ch-Meter-Id
020100              move Ar-Rd-Read-Date to Ws-Dy-Date
020200     else
020300     if       Ar-Rd-Meter-Id not = Ws-Ch-Meter-Id
020400              perform bb030-Flush-Day thru bb030-Exit
020500              perform bb040-Flush-Channel thru bb040-Exit
020600              move Ar-Rd-Meter-Id to Ws-Ch-Meter-Id
020700              move Ar-Rd-Read-Date to Ws-Dy-Date
020800     else
020900     if       Ar-Rd-Read-Date not = Ws-Dy-Date
021000              perform bb030-Flush-Day thru bb030-Exit
021100              move Ar-Rd-Read-Date to Ws-Dy-Date.
021200     perform  bb025-Accum thru bb025-Exit.
021300     read     Readings
021400              at end move "Y" to Ws-Eof-Rd.
021500 bb020-Exit.
021600     exit.
021700*
021800 bb025-Accum.
021900     add      1 to Ws-Ch-Ctr.
022000     if       Ws-Ch-Ctr = 1
022100              move Ar-Rd-Read-Date to Ws-Ch-First-Date
022200              move Ar-Rd-Read-Hour to Ws-Ch-First-Hour.
022300     move     Ar-Rd-Read-Date to Ws-Ch-Last-Date.
022400     move     Ar-Rd-Read-Hour to Ws-Ch-Last-Hour.
022500     add      Ar-Rd-Power-Kw to Ws-Ch-Sum-Power.
022600     add      Ar-Rd-Energy-Kwh to Ws-Ch-Sum-Energy.
022700     add      Ar-Rd-Voltage-V to Ws-Ch-Sum-Volt.
022800     add      Ar-Rd-Power-Factor to Ws-Ch-Sum-Pf.
022900     if       Ar-Rd-Power-Kw > Ws-Ch-Peak-Power
023000              move Ar-Rd-Power-Kw to Ws-Ch-Peak-Power.
023100     add      1 to Ws-Dy-Ctr.
023200     add      Ar-Rd-Power-Kw to Ws-Dy-Sum-Power.
023300     add      Ar-Rd-Energy-Kwh to Ws-Dy-Sum-Energy.
023400     if       Ar-Rd-Power-Kw > Ws-Dy-Peak-Power
023500              move Ar-Rd-Power-Kw to Ws-Dy-Peak-Power.
023600 bb025-Exit.
023700     exit.
023800*
023900 bb030-Flush-Day.
024000     if       Ws-Dy-Ctr = zero
024100              go to bb030-Exit.
024200     move     Ws-Ch-Meter-Id to Ar-Ds-Meter-Id.
024300     move     Ws-Dy-Date to Ar-Ds-Use-Date.
024400     move     Ws-Dy-Ctr to Ar-Ds-Reading-Count.
024500     compute  Ar-Ds-Avg-Power-Kw rounded =
024600              Ws-Dy-Sum-Power / Ws-Dy-Ctr.
024700     move     Ws-Dy-Peak-Power to Ar-Ds-Peak-Power-Kw.
024800     compute  Ar-Ds-Daily-Kwh rounded = Ws-Dy-Sum-Energy.
024900     compute  Ar-Ds-Daily-Cost rounded =
025000              Ws-Dy-Sum-Energy * Ar-Pr-Export-Rate.
025100     write    Ar-Daily-Summary-Record.
025200     move     zero to Ws-Dy-Ctr Ws-Dy-Sum-Power
025300                       Ws-Dy-Peak-Power Ws-Dy-Sum-Energy.
025400 bb030-Exit.
025500     exit.
025600*
025700 bb040-Flush-Channel.
025800     if       Ws-Ch-Ctr = zero
025900              go to bb040-Exit.
026000     move     Ws-Ch-Meter-Id to Ar-Cs-Meter-Id.
026100     move     Ws-Ch-Ctr to Ar-Cs-Reading-Count.
026200     move     Ws-Ch-First-Date to Ws-Ts-Date.
026300     move     Ws-Ch-First-Hour to Ws-Ts-Hour.
026400     move     Ws-Ts-Build9 to Ar-Cs-First-Ts.
026500     move     Ws-Ch-Last-Date to Ws-Ts-Date.
026600     move     Ws-Ch-Last-Hour to Ws-Ts-Hour.
026700     move     Ws-Ts-Build9 to Ar-Cs-Last-Ts.
026800     compute  Ar-Cs-Avg-Power-Kw rounded =
026900              Ws-Ch-Sum-Power / Ws-Ch-Ctr.
027000     move     Ws-Ch-Peak-Power to Ar-Cs-Peak-Power-Kw.
027100     compute  Ar-Cs-Total-Kwh rounded = Ws-Ch-Sum-Energy.
027200     compute  Ar-Cs-Avg-Voltage-V rounded =
027300              Ws-Ch-Sum-Volt / Ws-Ch-Ctr.
027400     compute  Ar-Cs-Avg-Power-Factor rounded =
027500              Ws-Ch-Sum-Pf / Ws-Ch-Ctr.
027600     compute  Ar-Cs-Est-Cost rounded =
027700              Ws-Ch-Sum-Energy * Ar-Pr-Export-Rate.
027800     write    Ar-Channel-Summary-Record.
027900     move     zero to Ws-Ch-Ctr Ws-Ch-Sum-Power
028000                       Ws-Ch-Peak-Power Ws-Ch-Sum-Energy
028100                       Ws-Ch-Sum-Volt Ws-Ch-Sum-Pf.
028200 bb040-Exit.
028300     exit.
