000100****************************************************************
000200*                     Site Profile Analysis                    *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         arpro.
001100*
001200*    Author.             D W Caine, 07/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       07/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Site-wide load shape KPIs - average
002500*                        daily kWh, day vs night average
002600*                        power, weekday vs weekend average
002700*                        daily kWh, and the 10th-percentile
002800*                        baseload off every non-negative
002900*                        power reading on file.  CALLed from
003000*                        Ar000 once per site.
003100*
003200*    Version.            See Prog-Name in Ws.
003300*
003400*    Called Modules.     ardate. (day span, day of week)
003500*
003600*    Files used.         Readings      - input
003700*                        Report        - output, extend
003800*
003900*    Error messages used.
004000*                        AR500, AR501.
004100*
004200* Changes:
004300* 07/12/25 dwc - 1.00 Created.                                    CR-4260 
004400* 22/12/25 dwc - 1.01 Day/night hour test corrected to 9-16
004500*                     inclusive for day and >=20 or <6 for
004600*                     night - was using 9-17 and missing
004700*                     hour 16 from the day bucket.
004800* 14/01/26 dwc -      Baseload now drops negative power
004900*                     readings before the percentile pick -
005000*                     a run of bad CT wiring on Rtu-2 was
005100*                     pulling the whole site's baseload
005200*                     below zero.
005300* 03/02/26 dwc - 1.02 Percentile table sort switched to the
005400*                     new ascending-key SORT on Ar-Wk-Pctl-
005500*                     Tab in Arwork - the hand-rolled
005600*                     insertion sort took eleven minutes on
005700*                     a full quarter of hourly data.
005800*
005900*********************************************************************
006000* Copyright Notice.
006100* ****************
006200*
006300* This program is part of the Argo Energy Reporting Suite and
006400* is Copyright (c) Applewood Computers Inc. 1982-2026.
006500*
006600* Distributed under the GNU General Public License. See the
006700* file COPYING for details.
006800*
006900*********************************************************************
007000*
007100 environment             division.
007200*================================
007300*
007400 configuration            section.
007500 special-names.
007600     class Ar-Alpha-Class is "A" thru "Z".
007700*
007800 input-output             section.
007900 file-control.
008000     select   Readings    assign       READINGS
008100                           organization line sequential
008200                           status       Ar-Rd-Status.
008300*
008400     select   Report      assign       AREPORT
008500                           organization line sequential
008600                           status       Ar-Rp-Status.
008700*
008800 data                     division.
008900*================================
009000*
009100 file section.
009200*
009300 fd  Readings.
009400     copy "arreadng.cob".
009500*
009600 fd  Report.
009700 01  Report-Record        pic x(132).
009800*
009900 working-storage section.
010000*-----------------------
010100 77  Prog-Name             pic x(15) value "arpro (1.02)".
010200*
010300 01  Ws-Status-Data.
010400     03  Ar-Rd-Status      pic xx value zero.
010500     03  Ar-Rp-Status      pic xx value zero.
010600     03  Ws-Eof-Rd         pic x value "N".
010700*
010800 01  Ws-Accum-Data.
010900     03  Ws-Total-Kwh        pic s9(9)v9(2) comp-3 value zero.
011000     03  Ws-First-Date       pic 9(8)       comp   value zero.
011100     03  Ws-Last-Date        pic 9(8)       comp   value zero.
011200     03  Ws-First-Seen       pic x                 value "N".
011300     03  Ws-Cur-Date         pic 9(8)       comp   value zero.
011400     03  Ws-Day-Sum-Kw       pic s9(9)v9(2) comp-3 value zero.
011500     03  Ws-Day-Ctr2         pic 9(7)       comp   value zero.
011600     03  Ws-Night-Sum-Kw     pic s9(9)v9(2) comp-3 value zero.
011700     03  Ws-Night-Ctr        pic 9(7)       comp   value zero.
011800     03  Ws-Wd-Kwh-Sum       pic s9(9)v9(2) comp-3 value zero.
011900     03  Ws-Wd-Days          pic 9(5)       comp   value zero.
012000     03  Ws-We-Kwh-Sum       pic s9(9)v9(2) comp-3 value zero.
012100     03  Ws-We-Days          pic 9(5)       comp   value zero.
012200     03  Ws-Cur-Day-Kwh      pic s9(7)v9(2) comp-3 value zero.
012300     03  Ws-Cur-Dow          pic 9(1)       comp   value zero.
012400     03  Ws-Span-Days        pic 9(5)       comp   value zero.
012500     03  Ws-Avg-Daily        pic s9(7)v9(2) comp-3 value zero.
012600     03  Ws-Day-Avg-Kw       pic s9(5)v9(2) comp-3 value zero.
012700     03  Ws-Night-Avg-Kw     pic s9(5)v9(2) comp-3 value zero.
012800     03  Ws-Dn-Ratio         pic s9(5)v9(2) comp-3 value zero.
012900     03  Ws-Wd-Avg-Daily     pic s9(5)v9(2) comp-3 value zero.
013000     03  Ws-We-Avg-Daily     pic s9(5)v9(2) comp-3 value zero.
013100     03  Ws-Ww-Ratio         pic s9(5)v9(2) comp-3 value zero.
013200     03  Ws-Baseload-Kw      pic s9(5)v9(3) comp-3 value zero.
013300     03  Ws-Pctl-Pos         pic s9(7)v9(3) comp-3 value zero.
013400     03  Ws-Pctl-Lo          pic 9(7)       comp   value zero.
013500     03  Ws-Pctl-Hi          pic 9(7)       comp   value zero.
013600     03  Ws-Pctl-Frac        pic s9(3)v9(3) comp-3 value zero.
013700*
013800     copy "arwork.cob".
013900*
014000 01  Error-Messages.
014100     03  AR500              pic x(32)
014200                             value "AR500 Cannot open Readings   -".
014300     03  AR501              pic x(32)
014400                             value "AR501 Cannot open Report     -".
014500*
014600 linkage                  section.
014700****************
014800*
014900     copy "arcall.cob".
015000     copy "arparam.cob".
015100     copy "arfiles.cob".
015200*
015300 01  Ar-Dt-Linkage.
015400     03  Ar-Dt-Entry          pic x.
015500     03  Ar-Dt-Date-1         pic 9(8).
015600     03  Ar-Dt-Date-2         pic 9(8).
015700     03  Ar-Dt-Result         pic 9(7)   comp.
015800     03  Ar-Dt-Valid          pic x.
015900*
016000 procedure division using Ar-Calling-Data
016100                          Ar-Param-Record
016200                          Ar-File-Defs.
016300*
016400 aa000-Main                section.
016500***********************************
016600*
016700     perform  bb010-Open-Files thru bb010-Exit.
016800     move     zero to Ar-Wk-Pctl-Count.
016900     if       Ws-Eof-Rd = "N"
017000              move Ar-Rd-Read-Date to Ws-Cur-Date
017100              perform bb020-Read-Loop thru bb020-Exit
017200                      until Ws-Eof-Rd = "Y"
017300              perform bb025-Flush-Day thru bb025-Exit.
017400     close    Readings.
017500     if       Ws-First-Seen = "Y"
017600              perform bb030-Compute-Kpis thru bb030-Exit
017700              perform bb040-Compute-Baseload thru bb040-Exit.
017800     perform  bb050-Print-Report thru bb050-Exit.
017900     close    Report.
018000 aa000-Exit.
018100     goback.
018200*
018300 bb010-Open-Files.
018400     open     input  Readings.
018500     if       Ar-Rd-Status not = "00"
018600              display AR500 " " Ar-Rd-Status
018700              move "Y" to Ws-Eof-Rd
018800              go to bb010-Exit.
018900     open     extend Report.
019000     if       Ar-Rp-Status not = "00"
019100              display AR501 " " Ar-Rp-Status.
019200     read     Readings
019300              at end move "Y" to Ws-Eof-Rd.
019400 bb010-Exit.
019500     exit.
019600*
019700 bb020-Read-Loop.
019800     if       Ar-Rd-Read-Date not = Ws-Cur-Date
019900              perform bb025-Flush-Day thru bb025-Exit
020000              move Ar-Rd-Read-Date to Ws-Cur-Date
020100              move zero to Ws-Cur-Day-Kwh.
020200     add      Ar-Rd-Energy-Kwh to Ws-Total-Kwh.
020300     add      Ar-Rd-Energy-Kwh to Ws-Cur-Day-Kwh.
020400     if       Ws-First-Seen = "N"
020500              move "Y" to Ws-First-Seen
020600              move Ar-Rd-Read-Date to Ws-First-Date.
020700     move     Ar-Rd-Read-Date to Ws-Last-Date.
020800     if       Ar-Rd-Read-Hour not < 9 and
020900              Ar-Rd-Read-Hour not > 16
021000              add Ar-Rd-Power-Kw to Ws-Day-Sum-Kw
021100              add 1 to Ws-Day-Ctr2
021200     else
021300     if       Ar-Rd-Read-Hour not < 20 or
021400              Ar-Rd-Read-Hour < 6
021500              add Ar-Rd-Power-Kw to Ws-Night-Sum-Kw
021600              add 1 to Ws-Night-Ctr.
021700     if       Ar-Rd-Power-Kw not < zero
021800              perform bb021-Collect-Pctl thru bb021-Exit.
021900     read     Readings
022000              at end move "Y" to Ws-Eof-Rd.
022100 bb020-Exit.
022200     exit.
022300*
022400 bb021-Collect-Pctl.
022500     if       Ar-Wk-Pctl-Count not < 20000
022600              go to bb021-Exit.
022700     add      1 to Ar-Wk-Pctl-Count.
022800     set      Ar-Wk-Pctl-Ix to Ar-Wk-Pctl-Count.
022900     move     Ar-Rd-Power-Kw to Ar-Wk-Pctl-Val (Ar-Wk-Pctl-Ix).
023000 bb021-Exit.
023100     exit.
023200*
023300*    Control break on date, whole-site - fold the day's kWh
023400*    into the weekday or weekend bucket by day-of-week.
023500*
023600 bb025-Flush-Day.
023700     if       Ws-Cur-Date = zero
023800              go to bb025-Exit.
023900     move     "W" to Ar-Dt-Entry.
024000     move     Ws-Cur-Date to Ar-Dt-Date-1.
024100     call     "ardate" using Ar-Dt-Linkage.
024200     move     Ar-Dt-Result to Ws-Cur-Dow.
024300     if       Ws-Cur-Dow > 5
024400              add Ws-Cur-Day-Kwh to Ws-We-Kwh-Sum
024500              add 1 to Ws-We-Days
024600     else
024700              add Ws-Cur-Day-Kwh to Ws-Wd-Kwh-Sum
024800              add 1 to Ws-Wd-Days.
024900 bb025-Exit.
025000     exit.
025100*
025200 bb030-Compute-Kpis.
025300     move     "S" to Ar-Dt-Entry.
025400     move     Ws-First-Date to Ar-Dt-Date-1.
025500     move     Ws-Last-Date to Ar-Dt-Date-2.
025600     call     "ardate" using Ar-Dt-Linkage.
025700     move     Ar-Dt-Result to Ws-Span-Days.
025800     compute  Ws-Avg-Daily rounded = Ws-Total-Kwh / Ws-Span-Days.
025900     if       Ws-Day-Ctr2 > zero
026000              compute Ws-Day-Avg-Kw rounded =
026100                      Ws-Day-Sum-Kw / Ws-Day-Ctr2.
026200     if       Ws-Night-Ctr > zero
026300              compute Ws-Night-Avg-Kw rounded =
026400                      Ws-Night-Sum-Kw / Ws-Night-Ctr.
026500     if       Ws-Night-Avg-Kw not = zero
026600              compute Ws-Dn-Ratio rounded =
026700                      Ws-Day-Avg-Kw / Ws-Night-Avg-Kw.
026800     if       Ws-Wd-Days > zero
026900              compute Ws-Wd-Avg-Daily rounded =
027000                      Ws-Wd-Kwh-Sum / Ws-Wd-Days.
027100     if       Ws-We-Days > zero
027200              compute Ws-We-Avg-Daily rounded =
027300                      Ws-We-Kwh-Sum / Ws-We-Days.
027400     if       Ws-We-Avg-Daily not = zero
027500              compute Ws-Ww-Ratio rounded =
027600                      Ws-Wd-Avg-Daily / Ws-We-Avg-Daily.
027700 bb030-Exit.
027800     exit.
027900*
028000*    10th percentile, linear interpolation, off the sorted
028100*    non-negative power readings - position = 0.10 * (n-1),
028200*    zero-based, interpolated between the two bracketing
028300*    entries.
028400*
028500 bb040-Compute-Baseload.
028600     if       Ar-Wk-Pctl-Count = zero
028700              go to bb040-Exit.
028800     sort     Ar-Wk-Pctl-Tab ascending key Ar-Wk-Pctl-Val.
028900     if       Ar-Wk-Pctl-Count = 1
029000              set Ar-Wk-Pctl-Ix to 1
029100              move Ar-Wk-Pctl-Val (Ar-Wk-Pctl-Ix) to
029200                   Ws-Baseload-Kw
029300              go to bb040-Exit.
029400     compute  Ws-Pctl-Pos = .10 * (Ar-Wk-Pctl-Count - 1).
029500     move     Ws-Pctl-Pos to Ws-Pctl-Lo.
029600     compute  Ws-Pctl-Hi = Ws-Pctl-Lo + 1.
029700     compute  Ws-Pctl-Frac = Ws-Pctl-Pos - Ws-Pctl-Lo.
029800     set      Ar-Wk-Pctl-Ix to Ws-Pctl-Lo.
029900     set      Ar-Wk-Pctl-Ix up by 1.
030000     move     Ar-Wk-Pctl-Val (Ar-Wk-Pctl-Ix) to Ws-Baseload-Kw.
030100     if       Ws-Pctl-Hi < Ar-Wk-Pctl-Count
030200              set Ar-Wk-Pctl-Ix to Ws-Pctl-Hi
030300              set Ar-Wk-Pctl-Ix up by 1
030400              compute Ws-Baseload-Kw rounded =
030500                      Ws-Baseload-Kw +
030600                      ((Ar-Wk-Pctl-Val (Ar-Wk-Pctl-Ix) -
030700                        Ws-Baseload-Kw) * Ws-Pctl-Frac).
030800 bb040-Exit.
030900     exit.
031000*
031100 bb050-Print-Report.
031200     move     spaces to Report-Record.
031300     string   "SITE PROFILE - SITE " Ar-Cd-Site-Id " "
031400              Ar-Cd-Site-Name delimited by size
031500              into Report-Record.
031600     write    Report-Record.
031700     move     spaces to Report-Record.
031800     string   "Avg Daily kWh " Ws-Avg-Daily "   over "
031900              Ws-Span-Days " day(s)"
032000              delimited by size into Report-Record.
032100     write    Report-Record.
032200     move     spaces to Report-Record.
032300     string   "Day Avg kW " Ws-Day-Avg-Kw "   Night Avg kW "
032400              Ws-Night-Avg-Kw "   Ratio " Ws-Dn-Ratio
032500              delimited by size into Report-Record.
032600     write    Report-Record.
032700     move     spaces to Report-Record.
032800     string   "Weekday Avg Daily kWh " Ws-Wd-Avg-Daily
032900              "   Weekend Avg Daily kWh " Ws-We-Avg-Daily
033000              "   Ratio " Ws-Ww-Ratio
033100              delimited by size into Report-Record.
033200     write    Report-Record.
033300     move     spaces to Report-Record.
033400     string   "Baseload kW " Ws-Baseload-Kw
033500              delimited by size into Report-Record.
033600     write    Report-Record.
033700 bb050-Exit.
033800     exit.
