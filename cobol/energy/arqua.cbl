000100****************************************************************
000200*                    Data Quality Analysis                     *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         arqua.
001100*
001200*    Author.             D W Caine, 10/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       10/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Validation sweep over the Readings
002500*                        file - nulls/negatives, duplicate
002600*                        keys, extreme values, per-channel
002700*                        staleness and flatline, a global
002800*                        3-sigma outlier scan - rolled up
002900*                        into a PASS/FAIL result.  Two
003000*                        passes of Readings: the first builds
003100*                        the global mean/stddev, the second
003200*                        scores each reading against it, the
003300*                        same shape Elec-Health uses for its
003400*                        own two-pass band test.
003500*
003600*    Version.            See Prog-Name in Ws.
003700*
003800*    Called Modules.     ardate. (day span, for channel age)
003900*
004000*    Files used.         Readings      - input, read twice
004100*                        Report        - output, extend
004200*
004300*    Error messages used.
004400*                        AR700, AR701.
004500*
004600* Changes:
004700* 10/12/25 dwc - 1.00 Created.                                    CR-4367 
004800* 02/01/26 dwc - 1.01 Stddev hand-rolled by Newton's method -
004900*                     no SQRT intrinsic on this compiler, ten
005000*                     passes is plenty for a 3-sigma cutoff.
005100* 25/01/26 dwc -      Null sentinel confirmed as the all-9s
005200*                     high value on Energy-Kwh/Power-Kw, not
005300*                     zero - zero is a legitimate idle-meter
005400*                     reading and was getting miscounted as
005500*                     null on the pilot site.
005600* 09/02/26 dwc -      Channel age is hours from that channel's
005700*                     last reading to Ar-Cd-Date-To/23 ("now"
005800*                     for this run) - was comparing every
005900*                     channel to the freshest channel on file
006000*                     instead, so the newest channel always
006100*                     scored a zero-hour age and pipeline-
006200*                     down could never fire.
006300* 06/03/26 dwc - 1.02 Pass-flag test missed the pipeline-down      CR-4571
006400*                     case - a site with every channel over 48
006500*                     hours stale was still coming out Result Y
006600*                     because the flag only looked at negative
006700*                     and duplicate counts.  Added the age test.
006800*
006900*********************************************************************
007000* Copyright Notice.
007100* ****************
007200*
007300* This program is part of the Argo Energy Reporting Suite and
007400* is Copyright (c) Applewood Computers Inc. 1982-2026.
007500*
007600* Distributed under the GNU General Public License. See the
007700* file COPYING for details.
007800*
007900*********************************************************************
008000*
008100 environment             division.
008200*================================
008300*
008400 configuration            section.
008500 special-names.
008600     class Ar-Alpha-Class is "A" thru "Z".
008700*
008800 input-output             section.
008900 file-control.
009000     select   Readings    assign       READINGS
009100                           organization line sequential
009200                           status       Ar-Rd-Status.
009300*
009400     select   Report      assign       AREPORT
009500                           organization line sequential
009600                           status       Ar-Rp-Status.
009700*
009800 data                     division.
009900*================================
010000*
010100 file section.
010200*
010300 fd  Readings.
010400     copy "arreadng.cob".
010500*
010600 fd  Report.
010700 01  Report-Record        pic x(132).
010800*
010900 working-storage section.
011000*-----------------------
011100 77  Prog-Name             pic x(15) value "arqua (1.02)".
011200*
011300 01  Ws-Status-Data.
011400     03  Ar-Rd-Status      pic xx value zero.
011500     03  Ar-Rp-Status      pic xx value zero.
011600     03  Ws-Eof-Rd         pic x value "N".
011700*
011800*        all-9s high-value sentinel - the flat-file stand-in
011900*        for a null reading, per the 25/01/26 change note
012000 01  Ws-Null-Sentinels.
012100     03  Ws-Null-Energy    pic s9(7)v9(3) comp-3
012200                           value 9999999.999.
012300     03  Ws-Null-Power     pic s9(5)v9(3) comp-3
012400                           value 99999.999.
012500*
012600 01  Ws-Quality-Record.
012700     copy "arqual.cob".
012800*
012900 01  Ws-Prev-Key.
013000     03  Ws-Prev-Valid     pic x value "N".
013100     03  Ws-Prev-Meter-Id  pic 9(8) value zero.
013200     03  Ws-Prev-Date      pic 9(8) value zero.
013300     03  Ws-Prev-Hour      pic 9(2) value zero.
013400*
013500 01  Ws-Global-Data.
013600     03  Ws-G-Ctr          pic 9(7)        comp.
013700     03  Ws-G-Sum-Power    pic s9(13)v9(4) comp-3.
013800     03  Ws-G-Sum-Pwr-Sq   pic s9(15)v9(4) comp-3.
013900     03  Ws-G-Mean-Power   pic s9(7)v9(4)  comp-3.
014000     03  Ws-G-Variance     pic s9(9)v9(4)  comp-3.
014100     03  Ws-G-Stddev       pic s9(5)v9(4)  comp-3.
014200     03  Ws-G-Min-Power    pic s9(5)v9(3)  comp-3.
014300     03  Ws-G-Max-Power    pic s9(5)v9(3)  comp-3.
014400     03  Ws-G-Sum-Volt     pic s9(11)v9(2) comp-3.
014500     03  Ws-G-Min-Volt     pic 9(3)v9(1)   comp-3.
014600     03  Ws-G-Max-Volt     pic 9(3)v9(1)   comp-3.
014700     03  Ws-G-Avg-Volt     pic 9(3)v9(1)   comp-3.
014800     03  Ws-G-Sum-Pf       pic s9(9)v9(3)  comp-3.
014900     03  Ws-G-Min-Pf       pic s9(1)v9(3)  comp-3.
015000     03  Ws-G-Max-Pf       pic s9(1)v9(3)  comp-3.
015100     03  Ws-G-Avg-Pf       pic s9(1)v9(3)  comp-3.
015200     03  Ws-G-Pf-Violate   pic 9(7)        comp.
015300     03  Ws-Outlier-Ctr    pic 9(7)        comp.
015400     03  Ws-Best-Age-Hrs   pic 9(5)        comp.
015500     03  Ws-Fresh-Date     pic 9(8)        comp.
015600     03  Ws-Fresh-Hour     pic 9(2)        comp.
015700     03  Ws-First-Fresh    pic x           value "Y".
015800*
015900*        Newton's-method square root scratch
016000 01  Ws-Sqrt-Work.
016100     03  Ws-Sq-N           pic s9(9)v9(4)  comp-3.
016200     03  Ws-Sq-X           pic s9(9)v9(4)  comp-3.
016300     03  Ws-Sq-Ix          pic 9(2)        comp.
016400*
016500 01  Ws-Channel-Tab.
016600     03  Ws-Ch-Ctr         pic 9(3) comp value zero.
016700     03  Ws-Ch-Entry occurs 50 indexed by Ws-Ch-Ix.
016800         05  Ws-Ch-Meter-Id     pic 9(8).
016900         05  Ws-Ch-Meter-Name   pic x(30).
017000         05  Ws-Ch-Read-Ctr     pic 9(7)       comp.
017100         05  Ws-Ch-Last-Date    pic 9(8)       comp.
017200         05  Ws-Ch-Last-Hour    pic 9(2)       comp.
017300         05  Ws-Ch-Sum-Power    pic s9(11)v9(3) comp-3.
017400         05  Ws-Ch-Sum-Pwr-Sq   pic s9(13)v9(4) comp-3.
017500         05  Ws-Ch-Variance     pic s9(9)v9(4)  comp-3.
017600         05  Ws-Ch-Age-Hrs      pic 9(5)       comp.
017700*
017800 01  Error-Messages.
017900     03  AR700              pic x(32)
018000                             value "AR700 Cannot open Readings   -".
018100     03  AR701              pic x(32)
018200                             value "AR701 Cannot open Report     -".
018300*
018400 linkage                  section.
018500****************
018600*
018700     copy "arcall.cob".
018800     copy "arparam.cob".
018900     copy "arfiles.cob".
019000*
019100 01  Ar-Dt-Linkage.
019200     03  Ar-Dt-Entry          pic x.
019300     03  Ar-Dt-Date-1         pic 9(8).
019400     03  Ar-Dt-Date-2         pic 9(8).
019500     03  Ar-Dt-Result         pic 9(7)   comp.
019600     03  Ar-Dt-Valid          pic x.
019700     03  Ar-Dt-Result-Date    pic 9(8)   comp.
019800*
019900 procedure division using Ar-Calling-Data
020000                          Ar-Param-Record
020100                          Ar-File-Defs.
020200*
020300 aa000-Main                section.
020400***********************************
020500*
020600     perform  bb010-Open-Files thru bb010-Exit.
020700     if       Ws-Eof-Rd = "N"
020800              perform bb020-Pass1-Loop thru bb020-Exit
020900                      until Ws-Eof-Rd = "Y".
021000     close    Readings.
021100     perform  bb030-Finish-Channels thru bb030-Exit.
021200     if       Ws-G-Ctr > zero
021300              perform bb040-Compute-Stats thru bb040-Exit
021400              perform bb050-Pass2-Outliers thru bb050-Exit.
021500     perform  bb060-Print-Report thru bb060-Exit.
021600     close    Report.
021700 aa000-Exit.
021800     goback.
021900*
022000 bb010-Open-Files.
022100     open     input  Readings.
022200     if       Ar-Rd-Status not = "00"
022300              display AR700 " " Ar-Rd-Status
022400              move "Y" to Ws-Eof-Rd
022500              go to bb010-Exit.
022600     open     extend Report.
022700     if       Ar-Rp-Status not = "00"
022800              display AR701 " " Ar-Rp-Status.
022900     read     Readings
023000              at end move "Y" to Ws-Eof-Rd.
023100 bb010-Exit.
023200     exit.
023300*
023400 bb020-Pass1-Loop.
023500     add      1 to Ws-G-Ctr.
023600     perform  bb021-Check-Nulls thru bb021-Exit.
023700     perform  bb022-Check-Dup thru bb022-Exit.
023800     perform  bb023-Check-Extreme thru bb023-Exit.
023900     perform  bb024-Accum-Global thru bb024-Exit.
024000     perform  bb025-Accum-Channel thru bb025-Exit.
024100     move     "Y" to Ws-Prev-Valid.
024200     move     Ar-Rd-Meter-Id to Ws-Prev-Meter-Id.
024300     move     Ar-Rd-Read-Date to Ws-Prev-Date.
024400     move     Ar-Rd-Read-Hour to Ws-Prev-Hour.
024500     read     Readings
024600              at end move "Y" to Ws-Eof-Rd.
024700 bb020-Exit.
024800     exit.
024900*
025000 bb021-Check-Nulls.
025100     if       Ar-Rd-Energy-Kwh = Ws-Null-Energy
025200              add 1 to Ar-Qs-Null-Energy
025300     else
025400     if       Ar-Rd-Energy-Kwh < zero
025500              add 1 to Ar-Qs-Negative-Energy.
025600     if       Ar-Rd-Power-Kw = Ws-Null-Power
025700              add 1 to Ar-Qs-Null-Power
025800     else
025900     if       Ar-Rd-Power-Kw < zero
026000              add 1 to Ar-Qs-Negative-Power.
026100 bb021-Exit.
026200     exit.
026300*
026400*    Duplicate (meter, date, hour) key - Readings is sorted
026500*    by site/meter/date/hour so a same-key record can only
026600*    show up right behind the one before it.
026700*
026800 bb022-Check-Dup.
026900     if       Ws-Prev-Valid = "Y" and
027000              Ws-Prev-Meter-Id = Ar-Rd-Meter-Id and
027100              Ws-Prev-Date = Ar-Rd-Read-Date and
027200              Ws-Prev-Hour = Ar-Rd-Read-Hour
027300              add 1 to Ar-Qs-Duplicates.
027400 bb022-Exit.
027500     exit.
027600*
027700 bb023-Check-Extreme.
027800     if       Ar-Rd-Power-Kw > Ar-Pr-Extreme-Power-Kw
027900              add 1 to Ar-Qs-Extreme-Power.
028000     if       Ar-Rd-Voltage-V < Ar-Pr-Extreme-Volt-Lo or
028100              Ar-Rd-Voltage-V > Ar-Pr-Extreme-Volt-Hi
028200              add 1 to Ar-Qs-Extreme-Voltage.
028300 bb023-Exit.
028400     exit.
028500*
028600 bb024-Accum-Global.
028700     add      Ar-Rd-Power-Kw to Ws-G-Sum-Power.
028800     compute  Ws-G-Sum-Pwr-Sq rounded = Ws-G-Sum-Pwr-Sq +
028900              (Ar-Rd-Power-Kw * Ar-Rd-Power-Kw).
029000     if       Ws-G-Ctr = 1
029100              move Ar-Rd-Power-Kw to Ws-G-Min-Power
029200              move Ar-Rd-Power-Kw to Ws-G-Max-Power
029300              move Ar-Rd-Voltage-V to Ws-G-Min-Volt
029400              move Ar-Rd-Voltage-V to Ws-G-Max-Volt
029500              move Ar-Rd-Power-Factor to Ws-G-Min-Pf
029600              move Ar-Rd-Power-Factor to Ws-G-Max-Pf
029700     else
029800              if Ar-Rd-Power-Kw < Ws-G-Min-Power
029900                 move Ar-Rd-Power-Kw to Ws-G-Min-Power
030000              end-if
030100              if Ar-Rd-Power-Kw > Ws-G-Max-Power
030200                 move Ar-Rd-Power-Kw to Ws-G-Max-Power
030300              end-if
030400              if Ar-Rd-Voltage-V < Ws-G-Min-Volt
030500                 move Ar-Rd-Voltage-V to Ws-G-Min-Volt
030600              end-if
030700              if Ar-Rd-Voltage-V > Ws-G-Max-Volt
030800                 move Ar-Rd-Voltage-V to Ws-G-Max-Volt
030900              end-if
031000              if Ar-Rd-Power-Factor < Ws-G-Min-Pf
031100                 move Ar-Rd-Power-Factor to Ws-G-Min-Pf
031200              end-if
031300              if Ar-Rd-Power-Factor > Ws-G-Max-Pf
031400                 move Ar-Rd-Power-Factor to Ws-G-Max-Pf
031500              end-if.
031600     add      Ar-Rd-Voltage-V to Ws-G-Sum-Volt.
031700     add      Ar-Rd-Power-Factor to Ws-G-Sum-Pf.
031800     if       Ar-Rd-Power-Factor < -1 or
031900              Ar-Rd-Power-Factor > 1
032000              add 1 to Ws-G-Pf-Violate.
032100 bb024-Exit.
032200     exit.
032300*
032400 bb025-Accum-Channel.
032500     set      Ws-Ch-Ix to 1.
032600 bb025-Scan.
032700     if       Ws-Ch-Ix > Ws-Ch-Ctr
032800              go to bb025-Add.
032900     if       Ws-Ch-Meter-Id (Ws-Ch-Ix) = Ar-Rd-Meter-Id
033000              go to bb025-Accum.
033100     set      Ws-Ch-Ix up by 1.
033200     go to    bb025-Scan.
033300 bb025-Add.
033400     if       Ws-Ch-Ctr not < 50
033500              go to bb025-Exit.
033600     add      1 to Ws-Ch-Ctr.
033700     set      Ws-Ch-Ix to Ws-Ch-Ctr.
033800     move     Ar-Rd-Meter-Id to Ws-Ch-Meter-Id (Ws-Ch-Ix).
033900     move     Ar-Rd-Meter-Name to Ws-Ch-Meter-Name (Ws-Ch-Ix).
034000 bb025-Accum.
034100     add      1 to Ws-Ch-Read-Ctr (Ws-Ch-Ix).
034200     add      Ar-Rd-Power-Kw to Ws-Ch-Sum-Power (Ws-Ch-Ix).
034300     compute  Ws-Ch-Sum-Pwr-Sq (Ws-Ch-Ix) rounded =
034400              Ws-Ch-Sum-Pwr-Sq (Ws-Ch-Ix) +
034500              (Ar-Rd-Power-Kw * Ar-Rd-Power-Kw).
034600     move     Ar-Rd-Read-Date to Ws-Ch-Last-Date (Ws-Ch-Ix).
034700     move     Ar-Rd-Read-Hour to Ws-Ch-Last-Hour (Ws-Ch-Ix).
034800 bb025-Exit.
034900     exit.
035000*
035100*    Per-channel variance and age off its own last reading -
035200*    age is hours between that reading and Ar-Cd-Date-To/23
035300*    ("now" for this run), per the 09/02/26 change note.  The
035400*    freshest channel's own age is carried as the "newest
035500*    overall" figure used for the pipeline-down test.
035600*
035700 bb030-Finish-Channels.
035800     if       Ws-Ch-Ctr = zero
035900              go to bb030-Exit.
036000     perform  bb031-Find-Freshest thru bb031-Exit
036100              varying Ws-Ch-Ix from 1 by 1
036200              until Ws-Ch-Ix > Ws-Ch-Ctr.
036300     perform  bb032-Score-Channel thru bb032-Exit
036400              varying Ws-Ch-Ix from 1 by 1
036500              until Ws-Ch-Ix > Ws-Ch-Ctr.
036600     move     "S" to Ar-Dt-Entry.
036700     move     Ws-Fresh-Date to Ar-Dt-Date-1.
036800     move     Ar-Cd-Date-To to Ar-Dt-Date-2.
036900     call     "ardate" using Ar-Dt-Linkage.
037000     compute  Ws-Best-Age-Hrs =
037100              ((Ar-Dt-Result - 1) * 24) + (23 - Ws-Fresh-Hour).
037200 bb030-Exit.
037300     exit.
037400*
037500 bb031-Find-Freshest.
037600     if       Ws-First-Fresh = "Y"
037700              move "N" to Ws-First-Fresh
037800              move Ws-Ch-Last-Date (Ws-Ch-Ix) to Ws-Fresh-Date
037900              move Ws-Ch-Last-Hour (Ws-Ch-Ix) to Ws-Fresh-Hour
038000              go to bb031-Exit.
038100     if       Ws-Ch-Last-Date (Ws-Ch-Ix) > Ws-Fresh-Date or
038200              (Ws-Ch-Last-Date (Ws-Ch-Ix) = Ws-Fresh-Date and
038300               Ws-Ch-Last-Hour (Ws-Ch-Ix) > Ws-Fresh-Hour)
038400              move Ws-Ch-Last-Date (Ws-Ch-Ix) to Ws-Fresh-Date
038500              move Ws-Ch-Last-Hour (Ws-Ch-Ix) to Ws-Fresh-Hour.
038600 bb031-Exit.
038700     exit.
038800*
038900 bb032-Score-Channel.
039000     move     "S" to Ar-Dt-Entry.
039100     move     Ws-Ch-Last-Date (Ws-Ch-Ix) to Ar-Dt-Date-1.
039200     move     Ar-Cd-Date-To to Ar-Dt-Date-2.
039300     call     "ardate" using Ar-Dt-Linkage.
039400     compute  Ws-Ch-Age-Hrs (Ws-Ch-Ix) =
039500              ((Ar-Dt-Result - 1) * 24) +
039600              (23 - Ws-Ch-Last-Hour (Ws-Ch-Ix)).
039700     if       Ws-Ch-Age-Hrs (Ws-Ch-Ix) > 36
039800              add 1 to Ar-Qs-Stale-Channels.
039900     if       Ws-Ch-Read-Ctr (Ws-Ch-Ix) > 100
040000              compute Ws-Ch-Variance (Ws-Ch-Ix) rounded =
040100                      (Ws-Ch-Sum-Pwr-Sq (Ws-Ch-Ix) /
040200                       Ws-Ch-Read-Ctr (Ws-Ch-Ix)) -
040300                      ((Ws-Ch-Sum-Power (Ws-Ch-Ix) /
040400                        Ws-Ch-Read-Ctr (Ws-Ch-Ix)) *
040500                       (Ws-Ch-Sum-Power (Ws-Ch-Ix) /
040600                        Ws-Ch-Read-Ctr (Ws-Ch-Ix)))
040700              if Ws-Ch-Variance (Ws-Ch-Ix) < .01
040800                 add 1 to Ar-Qs-Flat-Channels
040900              end-if.
041000 bb032-Exit.
041100     exit.
041200*
041300*    Global mean/variance/stddev off the power sums collected
041400*    in Pass 1 - stddev is Newton's method, ten iterations,
041500*    there being no SQRT intrinsic on this compiler.
041600*
041700 bb040-Compute-Stats.
041800     compute  Ws-G-Mean-Power rounded =
041900              Ws-G-Sum-Power / Ws-G-Ctr.
042000     compute  Ws-G-Variance rounded =
042100              (Ws-G-Sum-Pwr-Sq / Ws-G-Ctr) -
042200              (Ws-G-Mean-Power * Ws-G-Mean-Power).
042300     compute  Ws-G-Avg-Volt rounded = Ws-G-Sum-Volt / Ws-G-Ctr.
042400     compute  Ws-G-Avg-Pf rounded = Ws-G-Sum-Pf / Ws-G-Ctr.
042500     move     zero to Ws-G-Stddev.
042600     if       Ws-G-Variance > zero
042700              move Ws-G-Variance to Ws-Sq-N
042800              compute Ws-Sq-X = Ws-Sq-N / 2
042900              perform bb041-Newton-Step thru bb041-Exit
043000                      varying Ws-Sq-Ix from 1 by 1
043100                      until Ws-Sq-Ix > 10
043200              move Ws-Sq-X to Ws-G-Stddev.
043300 bb040-Exit.
043400     exit.
043500*
043600 bb041-Newton-Step.
043700     if       Ws-Sq-X = zero
043800              go to bb041-Exit.
043900     compute  Ws-Sq-X rounded =
044000              (Ws-Sq-X + (Ws-Sq-N / Ws-Sq-X)) / 2.
044100 bb041-Exit.
044200     exit.
044300*
044400*    Pass 2 - re-read Readings now the global mean/stddev
044500*    are known and count 3-sigma power outliers.
044600*
044700 bb050-Pass2-Outliers.
044800     if       Ws-G-Stddev = zero
044900              go to bb050-Exit.
045000     open     input Readings.
045100     if       Ar-Rd-Status not = "00"
045200              go to bb050-Exit.
045300     read     Readings
045400              at end go to bb050-Close.
045500 bb050-Loop.
045600     if       (Ar-Rd-Power-Kw - Ws-G-Mean-Power) >
045700              (3 * Ws-G-Stddev) or
045800              (Ws-G-Mean-Power - Ar-Rd-Power-Kw) >
045900              (3 * Ws-G-Stddev)
046000              add 1 to Ws-Outlier-Ctr.
046100     read     Readings
046200              at end go to bb050-Close.
046300     go to    bb050-Loop.
046400 bb050-Close.
046500     close    Readings.
046600 bb050-Exit.
046700     exit.
046800*
046900 bb060-Print-Report.
047000     move     "Y" to Ar-Qs-Pass-Flag.
047100     if       Ar-Qs-Negative-Energy > zero or
047200              Ar-Qs-Negative-Power > zero or
047300              Ar-Qs-Duplicates > zero or
047400              Ws-Best-Age-Hrs > 48
047500              move "N" to Ar-Qs-Pass-Flag.
047600     move     Ws-G-Ctr to Ar-Qs-Total-Readings.
047700     move     spaces to Report-Record.
047800     string   "DATA QUALITY SUMMARY - SITE " Ar-Cd-Site-Id " "
047900              Ar-Cd-Site-Name delimited by size
048000              into Report-Record.
048100     write    Report-Record.
048200     move     spaces to Report-Record.
048300     string   "Total Readings " Ar-Qs-Total-Readings
048400              delimited by size into Report-Record.
048500     write    Report-Record.
048600     move     spaces to Report-Record.
048700     string   "  Issues  - Negative Energy " Ar-Qs-Negative-Energy
048800              "  Negative Power " Ar-Qs-Negative-Power
048900              "  Duplicates " Ar-Qs-Duplicates
049000              delimited by size into Report-Record.
049100     write    Report-Record.
049200     move     spaces to Report-Record.
049300     string   "  Warnings - Null Energy " Ar-Qs-Null-Energy
049400              "  Null Power " Ar-Qs-Null-Power
049500              "  Extreme Power " Ar-Qs-Extreme-Power
049600              delimited by size into Report-Record.
049700     write    Report-Record.
049800     move     spaces to Report-Record.
049900     string   "             Extreme Voltage " Ar-Qs-Extreme-Voltage
050000              "  Stale Channels " Ar-Qs-Stale-Channels
050100              "  Flat Channels " Ar-Qs-Flat-Channels
050200              delimited by size into Report-Record.
050300     write    Report-Record.
050400     move     spaces to Report-Record.
050500     string   "             Power Outliers (3-sigma) "
050600              Ws-Outlier-Ctr
050700              "  PF Out-Of-Range " Ws-G-Pf-Violate
050800              delimited by size into Report-Record.
050900     write    Report-Record.
051000     move     spaces to Report-Record.
051100     string   "  Power kW  min " Ws-G-Min-Power
051200              "  max " Ws-G-Max-Power
051300              "  mean " Ws-G-Mean-Power
051400              "  stddev " Ws-G-Stddev
051500              delimited by size into Report-Record.
051600     write    Report-Record.
051700     move     spaces to Report-Record.
051800     string   "  Voltage V min " Ws-G-Min-Volt
051900              "  max " Ws-G-Max-Volt
052000              "  avg " Ws-G-Avg-Volt
052100              "    Power Factor avg " Ws-G-Avg-Pf
052200              delimited by size into Report-Record.
052300     write    Report-Record.
052400     move     spaces to Report-Record.
052500     if       Ws-Best-Age-Hrs > 48
052600              string "  Freshest channel is " Ws-Best-Age-Hrs
052700                     " hrs old - PIPELINE DOWN"
052800                     delimited by size into Report-Record
052900     else
053000              string "  Freshest channel is " Ws-Best-Age-Hrs
053100                     " hrs old"
053200                     delimited by size into Report-Record.
053300     write    Report-Record.
053400     move     spaces to Report-Record.
053500     string   "Result: " Ar-Qs-Pass-Flag delimited by size
053600              into Report-Record.
053700     write    Report-Record.
053800 bb060-Exit.
053900     exit.
