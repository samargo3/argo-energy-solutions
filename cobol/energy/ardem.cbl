000100****************************************************************
000200*                   Demand Charge Analysis                     *
000300*                 Argo Energy Reporting Suite                  *
000400****************************************************************
000500*
000600 identification          division.
000700*================================
000800*
000900*
001000     program-id.         ardem.
001100*
001200*    Author.             D W Caine, 03/12/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.      Applewood Computers Inc.
001600*
001700*    Date-Written.       03/12/2025.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026, Applewood
002200*                        Computers Inc.  All rights reserved.
002300*
002400*    Remarks.            Tracks the site's billing demand
002500*                        peak, the top-10 peak events, a 24-
002600*                        hour load profile and the weekday /
002700*                        weekend split, then prices four
002800*                        demand-shaving scenarios and fires
002900*                        the recommendation rules.  CALLed
003000*                        from Ar000 once per active site.
003100*
003200*    Version.            See Prog-Name in Ws.
003300*
003400*    Called Modules.     ardate.
003500*
003600*    Files used.         Hourly-Usage  - input
003700*                        Report        - output, extend
003800*
003900*    Error messages used.
004000*                        AR200.
004100*
004200* Changes:
004300* 03/12/25 dwc - 1.00 Created.                                    CR-4118 
004400* 13/12/25 dwc - 1.01 Top-50/hour-tally table added for the
004500*                     peak-concentration-hours rule - was
004600*                     eyeballing the top-10 by hand before.
004700* 23/12/25 dwc -      Weekday/weekend peak split added to
004800*                     feed Recommendation rule 1.
004900* 09/01/26 dwc - 1.02 Shaving scenario table widened to the
005000*                     4 percentages finance actually uses -
005100*                     was only doing 10 and 20 %.
005200* 22/01/26 dwc -      Battery-storage recommendation wording
005300*                     corrected - was quoting annual savings
005400*                     where it should have been the monthly
005500*                     figure, financeatmanager complained.
005600*
005700*********************************************************************
005800* Copyright Notice.
005900* ****************
006000*
006100* This program is part of the Argo Energy Reporting Suite and
006200* is Copyright (c) Applewood Computers Inc. 1982-2026.
006300*
006400* Distributed under the GNU General Public License. See the
006500* file COPYING for details.
006600*
006700*********************************************************************
006800*
006900 environment             division.
007000*================================
007100*
007200 configuration            section.
007300 special-names.
007400     class Ar-Numeric-Class is "0" thru "9".
007500*
007600 input-output             section.
007700 file-control.
007800     select   Hourly-Usage assign      HOURUSE
007900                            organization line sequential
008000                            status       Ar-Hu-Status.
008100*
008200     select   Report      assign       AREPORT
008300                           organization line sequential
008400                           status       Ar-Rp-Status.
008500*
008600 data                     division.
008700*================================
008800*
008900 file section.
009000*
009100 fd  Hourly-Usage.
009200     copy "archusg.cob".
009300*
009400 fd  Report.
009500 01  Report-Record        pic x(132).
009600*
009700 working-storage section.
009800*-----------------------
009900 77  Prog-Name             pic x(15) value "ardem (1.02)".
010000*
010100 01  Ws-Status-Data.
010200     03  Ar-Hu-Status      pic xx value zero.
010300     03  Ar-Rp-Status      pic xx value zero.
010400     03  Ws-Eof-Hu         pic x value "N".
010500*
010600 01  Ws-Accum-Data.
010700     03  Ws-Peak-Kw         pic s9(5)v9(3) comp-3 value zero.
010800     03  Ws-Peak-Date       pic 9(8)       comp   value zero.
010900     03  Ws-Peak-Hour       pic 9(2)       comp   value zero.
011000     03  Ws-Peak-Dow        pic 9(1)       comp   value zero.
011100     03  Ws-Wd-Peak-Kw      pic s9(5)v9(3) comp-3 value zero.
011200     03  Ws-We-Peak-Kw      pic s9(5)v9(3) comp-3 value zero.
011300     03  Ws-Ix              pic 9(3)       comp   value zero.
011400     03  Ws-Jx              pic 9(3)       comp   value zero.
011500     03  Ws-Hr-Ix           pic 9(3)       comp   value zero.
011600     03  Ws-Tally-Max       pic 9(4)       comp   value zero.
011700     03  Ws-Conc-Ctr        pic 9(2)       comp   value zero.
011800     03  Ws-Conc-Tab.
011900         05  Ws-Conc-Hour   occurs 3       pic 9(2) comp.
012000     03  Ws-Mo-Charge       pic s9(7)v99   comp-3 value zero.
012100     03  Ws-An-Charge       pic s9(7)v99   comp-3 value zero.
012200     03  Ws-Sh-Kw           pic s9(5)v9(3) comp-3 value zero.
012300     03  Ws-Sh-Charge       pic s9(7)v99   comp-3 value zero.
012400     03  Ws-Sh-Savings      pic s9(7)v99   comp-3 value zero.
012500     03  Ws-Sh-An-Savings   pic s9(7)v99   comp-3 value zero.
012600     03  Ws-Sh-Pct          pic 9(3)       comp   value zero.
012700     03  Ws-Ratio           pic s9(5)v9(3) comp-3 value zero.
012800     03  Ws-Rec-Ctr         pic 9 comp value zero.
012900     03  Ws-Swap-Kw         pic s9(5)v9(3) comp-3 value zero.
013000     03  Ws-Swap-Date       pic 9(8)       comp   value zero.
013100     03  Ws-Swap-Hour       pic 9(2)       comp   value zero.
013200     03  Ws-Swap-Dow        pic 9(1)       comp   value zero.
013300*
013400     copy "arwork.cob".
013500     copy "arprint.cob".
013600*
013700 01  Error-Messages.
013800     03  AR200              pic x(32)
013900                             value "AR200 Cannot open Hourly-Usage -".
014000*
014100 linkage                  section.
014200****************
014300*
014400     copy "arcall.cob".
014500     copy "arparam.cob".
014600     copy "arfiles.cob".
014700*
014800 procedure division using Ar-Calling-Data
014900                          Ar-Param-Record
015000                          Ar-File-Defs.
015100*
015200 aa000-Main                section.
015300***********************************
015400*
015500     perform  bb010-Open-Files thru bb010-Exit.
015600     if       Ws-Eof-Hu = "Y"
015700              go to aa000-Close.
015800     perform  bb020-Read-Loop thru bb020-Exit
015900              until Ws-Eof-Hu = "Y".
016000     perform  bb030-Build-Profile-Avgs thru bb030-Exit.
016100     perform  bb040-Concentration-Hours thru bb040-Exit.
016200     perform  bb050-Print-Report thru bb050-Exit.
016300*
016400 aa000-Close.
016500     perform  bb090-Close-Files thru bb090-Exit.
016600 aa000-Exit.
016700     goback.
016800*
016900 bb010-Open-Files.
017000     open     input  Hourly-Usage.
017100     if       Ar-Hu-Status not = "00"
017200              display AR200 " " Ar-Hu-Status
017300              move "Y" to Ws-Eof-Hu
017400              go to bb010-Exit.
017500     open     extend Report.
017600     read     Hourly-Usage
017700              at end move "Y" to Ws-Eof-Hu.
017800 bb010-Exit.
017900     exit.
018000*
018100 bb020-Read-Loop.
018200     add      1 to Ar-Wk-Pf-Count (Ar-Hu-Use-Hour + 1).
018300     add      Ar-Hu-Peak-Kw to Ar-Wk-Pf-Sum-Kw (Ar-Hu-Use-Hour
018400              + 1).
018500     add      Ar-Hu-Total-Kwh to Ar-Wk-Pf-Sum-Kwh
018600              (Ar-Hu-Use-Hour + 1).
018700     if       Ar-Hu-Peak-Kw > Ar-Wk-Pf-Max-Kw (Ar-Hu-Use-Hour
018800              + 1)
018900              move Ar-Hu-Peak-Kw to
019000                   Ar-Wk-Pf-Max-Kw (Ar-Hu-Use-Hour + 1).
019100     if       Ar-Hu-Peak-Kw > Ws-Peak-Kw
019200              move Ar-Hu-Peak-Kw to Ws-Peak-Kw
019300              move Ar-Hu-Use-Date to Ws-Peak-Date
019400              move Ar-Hu-Use-Hour to Ws-Peak-Hour
019500              move Ar-Hu-Dow to Ws-Peak-Dow.
019600     if       Ar-Hu-Dow > 5
019700              if Ar-Hu-Peak-Kw > Ws-We-Peak-Kw
019800                 move Ar-Hu-Peak-Kw to Ws-We-Peak-Kw
019900              end-if
020000     else
020100              if Ar-Hu-Peak-Kw > Ws-Wd-Peak-Kw
020200                 move Ar-Hu-Peak-Kw to Ws-Wd-Peak-Kw
020300              end-if.
020400     perform  bb021-Insert-Top10 thru bb021-Exit.
020500     perform  bb022-Insert-Top50 thru bb022-Exit.
020600     read     Hourly-Usage
020700              at end move "Y" to Ws-Eof-Hu.
020800 bb020-Exit.
020900     exit.
021000*
021100*    Insertion sort into the 10-entry top table, kept
021200*    descending by kW.  New record displaces the smallest
021300*    entry if it beats it.
021400*
021500 bb021-Insert-Top10.
021600     if       Ar-Hu-Peak-Kw not > Ar-Wk-Pk-Kw (10)
021700              go to bb021-Exit.
021800     move     Ar-Hu-Peak-Kw  to Ar-Wk-Pk-Kw (10).
021900     move     Ar-Hu-Use-Date to Ar-Wk-Pk-Date (10).
022000     move     Ar-Hu-Use-Hour to Ar-Wk-Pk-Hour (10).
022100     move     Ar-Hu-Dow      to Ar-Wk-Pk-Dow (10).
022200     move     9 to Ws-Ix.
022300 bb021-Bubble.
022400     if       Ws-Ix < 1
022500              go to bb021-Exit.
022600     if       Ar-Wk-Pk-Kw (Ws-Ix) not < Ar-Wk-Pk-Kw (Ws-Ix + 1)
022700              go to bb021-Exit.
022800     perform  bb021a-Swap thru bb021a-Exit.
022900     subtract 1 from Ws-Ix.
023000     go to    bb021-Bubble.
023100 bb021-Exit.
023200     exit.
023300*
023400 bb021a-Swap.
023500     move     Ar-Wk-Pk-Kw (Ws-Ix)   to Ws-Swap-Kw.
023600     move     Ar-Wk-Pk-Kw (Ws-Ix + 1) to Ar-Wk-Pk-Kw (Ws-Ix).
023700     move     Ws-Swap-Kw             to Ar-Wk-Pk-Kw (Ws-Ix + 1).
023800     move     Ar-Wk-Pk-Date (Ws-Ix)   to Ws-Swap-Date.
023900     move     Ar-Wk-Pk-Date (Ws-Ix + 1) to
024000              Ar-Wk-Pk-Date (Ws-Ix).
024100     move     Ws-Swap-Date             to
024200              Ar-Wk-Pk-Date (Ws-Ix + 1).
024300     move     Ar-Wk-Pk-Hour (Ws-Ix)   to Ws-Swap-Hour.
024400     move     Ar-Wk-Pk-Hour (Ws-Ix + 1) to
024500              Ar-Wk-Pk-Hour (Ws-Ix).
024600     move     Ws-Swap-Hour             to
024700              Ar-Wk-Pk-Hour (Ws-Ix + 1).
024800     move     Ar-Wk-Pk-Dow (Ws-Ix)    to Ws-Swap-Dow.
024900     move     Ar-Wk-Pk-Dow (Ws-Ix + 1)  to
025000              Ar-Wk-Pk-Dow (Ws-Ix).
025100     move     Ws-Swap-Dow              to
025200              Ar-Wk-Pk-Dow (Ws-Ix + 1).
025300 bb021a-Exit.
025400     exit.
025500*
025600 bb022-Insert-Top50.
025700     if       Ar-Hu-Peak-Kw not > Ar-Wk-P5-Kw (50)
025800              go to bb022-Exit.
025900     move     Ar-Hu-Peak-Kw  to Ar-Wk-P5-Kw (50).
026000     move     Ar-Hu-Use-Hour to Ar-Wk-P5-Hour (50).
026100     move     49 to Ws-Jx.
026200 bb022-Bubble.
026300     if       Ws-Jx < 1
026400              go to bb022-Exit.
026500     if       Ar-Wk-P5-Kw (Ws-Jx) not < Ar-Wk-P5-Kw (Ws-Jx + 1)
026600              go to bb022-Exit.
026700     move     Ar-Wk-P5-Kw (Ws-Jx) to Ws-Swap-Kw.
026800     move     Ar-Wk-P5-Kw (Ws-Jx + 1) to Ar-Wk-P5-Kw (Ws-Jx).
026900     move     Ws-Swap-Kw              to
027000              Ar-Wk-P5-Kw (Ws-Jx + 1).
027100     move     Ar-Wk-P5-Hour (Ws-Jx)   to Ws-Swap-Hour.
027200     move     Ar-Wk-P5-Hour (Ws-Jx + 1) to
027300              Ar-Wk-P5-Hour (Ws-Jx).
027400     move     Ws-Swap-Hour             to
027500              Ar-Wk-P5-Hour (Ws-Jx + 1).
027600     subtract 1 from Ws-Jx.
027700     go to    bb022-Bubble.
027800 bb022-Exit.
027900     exit.
028000*
028100 bb030-Build-Profile-Avgs.
028200     move     1 to Ws-Ix.
028300 bb031-Avg-Loop.
028400     if       Ar-Wk-Pf-Count (Ws-Ix) = zero
028500              go to bb031-Next.
028600*        the mean kWh per hour bucket, average of the hourly
028700*        totals seen in that slot across the whole period
028800     compute  Ar-Wk-Pf-Sum-Kwh (Ws-Ix) rounded =
028900              Ar-Wk-Pf-Sum-Kwh (Ws-Ix) / Ar-Wk-Pf-Count (Ws-Ix).
029000 bb031-Next.
029100     add      1 to Ws-Ix.
029200     if       Ws-Ix not > 24
029300              go to bb031-Avg-Loop.
029400 bb030-Exit.
029500     exit.
029600*
029700*    Tally which hour-of-day each of the top-50 entries
029800*    falls in, then pick the 3 busiest hours.
029900*
030000 bb040-Concentration-Hours.
030100     move     1 to Ws-Ix.
030200 bb041-Tally-Loop.
030300     if       Ws-Ix > 50
030400              go to bb042-Pick-Top-3.
030500     add      1 to Ar-Wk-Hour-Tally (Ar-Wk-P5-Hour (Ws-Ix) + 1).
030600     add      1 to Ws-Ix.
030700     go to    bb041-Tally-Loop.
030800 bb042-Pick-Top-3.
030900     move     1 to Ws-Conc-Ctr.
031000 bb042-Find-Hour.
031100     if       Ws-Conc-Ctr > 3
031200              go to bb040-Exit.
031300     move     zero to Ws-Tally-Max.
031400     move     zero to Ws-Hr-Ix.
031500     move     1 to Ws-Ix.
031600 bb043-Scan-Hours.
031700     if       Ws-Ix > 24
031800              go to bb044-Record-Hour.
031900     if       Ar-Wk-Hour-Tally (Ws-Ix) > Ws-Tally-Max
032000              move Ar-Wk-Hour-Tally (Ws-Ix) to Ws-Tally-Max
032100              move Ws-Ix to Ws-Hr-Ix.
032200     add      1 to Ws-Ix.
032300     go to    bb043-Scan-Hours.
032400 bb044-Record-Hour.
032500     if       Ws-Tally-Max = zero
032600              go to bb040-Exit.
032700*        Ws-Hr-Ix is the 1-24 table subscript - the hour of
032800*        day recorded for the report is one less
032900     compute  Ws-Conc-Hour (Ws-Conc-Ctr) = Ws-Hr-Ix - 1.
033000     move     zero to Ar-Wk-Hour-Tally (Ws-Hr-Ix).
033100     add      1 to Ws-Conc-Ctr.
033200     go to    bb042-Find-Hour.
033300 bb040-Exit.
033400     exit.
033500*
033600*    Print the demand analysis section of Report, plain
033700*    style - this report is not one detail line per input
033800*    record, it is a handful of fixed blocks, so Report
033900*    Writer buys us nothing here.
034000*
034100 bb050-Print-Report.
034200     move     spaces to Report-Record.
034300     string   "DEMAND ANALYSIS - SITE " Ar-Cd-Site-Id " "
034400              Ar-Cd-Site-Name delimited by size
034500              into Report-Record.
034600     write     Report-Record.
034700     move     spaces to Report-Record.
034800     string   "Billing Peak  " Ws-Peak-Kw " kW  on  "
034900              Ws-Peak-Date "  hour " Ws-Peak-Hour
035000              delimited by size into Report-Record.
035100     write     Report-Record.
035200     compute   Ws-Mo-Charge rounded =
035300               Ws-Peak-Kw * Ar-Pr-Demand-Rate.
035400     compute   Ws-An-Charge rounded = Ws-Mo-Charge * 12.
035500     move      spaces to Report-Record.
035600     string    "Monthly Demand Charge $ " Ws-Mo-Charge
035700               "   Annual $ " Ws-An-Charge
035800               delimited by size into Report-Record.
035900     write     Report-Record.
036000     perform   bb051-Print-Top10 thru bb051-Exit.
036100     perform   bb052-Print-Profile thru bb052-Exit.
036200     perform   bb053-Print-Scenarios thru bb053-Exit.
036300     perform   bb054-Print-Recommendations thru bb054-Exit.
036400 bb050-Exit.
036500     exit.
036600*
036700 bb051-Print-Top10.
036800     move      spaces to Report-Record.
036900     move      "Top 10 Peak Demand Events" to
037000               Report-Record (1:25).
037100     write     Report-Record.
037200     move      1 to Ws-Ix.
037300 bb051-Loop.
037400     if        Ws-Ix > 10
037500               go to bb051-Exit.
037600     if        Ar-Wk-Pk-Kw (Ws-Ix) = zero
037700               go to bb051-Exit.
037800     move      spaces to Report-Record.
037900     string    Ar-Wk-Pk-Date (Ws-Ix) "  hour " Ar-Wk-Pk-Hour
038000               (Ws-Ix) "   " Ar-Wk-Pk-Kw (Ws-Ix) " kW   dow "
038100               Ar-Wk-Pk-Dow (Ws-Ix)
038200               delimited by size into Report-Record.
038300     write     Report-Record.
038400     add       1 to Ws-Ix.
038500     go to     bb051-Loop.
038600 bb051-Exit.
038700     exit.
038800*
038900 bb052-Print-Profile.
039000     move      spaces to Report-Record.
039100     move      "24-Hour Load Profile" to Report-Record (1:20).
039200     write     Report-Record.
039300     move      1 to Ws-Ix.
039400 bb052-Loop.
039500     if        Ws-Ix > 24
039600               go to bb052-Exit.
039700     if        Ar-Wk-Pf-Count (Ws-Ix) = zero
039800               move zero to Ws-Ratio
039900     else
040000               compute Ws-Ratio rounded =
040100                       Ar-Wk-Pf-Sum-Kw (Ws-Ix) /
040200                       Ar-Wk-Pf-Count (Ws-Ix).
040300     move      spaces to Report-Record.
040400     string    "Hour " Ws-Ix "  avg kW " Ws-Ratio
040500               "  max kW " Ar-Wk-Pf-Max-Kw (Ws-Ix)
040600               "  avg kWh " Ar-Wk-Pf-Sum-Kwh (Ws-Ix)
040700               delimited by size into Report-Record.
040800     write     Report-Record.
040900     add       1 to Ws-Ix.
041000     go to     bb052-Loop.
041100 bb052-Exit.
041200     exit.
041300*
041400*    4 demand-shaving scenarios at 5/10/15/20 percent off
041500*    the billing peak.
041600*
041700 bb053-Print-Scenarios.
041800     move      spaces to Report-Record.
041900     move      "Demand Shaving Scenarios" to
042000               Report-Record (1:24).
042100     write     Report-Record.
042200     move      5 to Ws-Sh-Pct.
042300 bb053-Loop.
042400     if        Ws-Sh-Pct > 20
042500               go to bb053-Exit.
042600     compute    Ws-Sh-Kw rounded =
042700                Ws-Peak-Kw * (1 - (Ws-Sh-Pct / 100)).
042800     compute    Ws-Sh-Charge rounded =
042900                Ws-Sh-Kw * Ar-Pr-Demand-Rate.
043000     compute    Ws-Sh-Savings rounded = Ws-Mo-Charge -
043100                Ws-Sh-Charge.
043200     compute    Ws-Sh-An-Savings rounded = Ws-Sh-Savings * 12.
043300     move       spaces to Report-Record.
043400     string     Ws-Sh-Pct "% shave - reduced kW " Ws-Sh-Kw
043500                "  monthly savings $ " Ws-Sh-Savings
043600                "  annual $ " Ws-Sh-An-Savings
043700                delimited by size into Report-Record.
043800     write      Report-Record.
043900     add        5 to Ws-Sh-Pct.
044000     go to      bb053-Loop.
044100 bb053-Exit.
044200     exit.
044300*
044400 bb054-Print-Recommendations.
044500     move       spaces to Report-Record.
044600     move       "Recommendations" to Report-Record (1:15).
044700     write      Report-Record.
044800     move       zero to Ws-Rec-Ctr.
044900     if         Ws-Wd-Peak-Kw > zero and Ws-We-Peak-Kw > zero
045000                compute Ws-Ratio rounded =
045100                        Ws-Wd-Peak-Kw / Ws-We-Peak-Kw
045200                if Ws-Ratio > 2.0
045300                   add 1 to Ws-Rec-Ctr
045400                   move spaces to Report-Record
045500                   move "HIGH - shift non-critical weekday loads"
045600                        to Report-Record (1:41)
045700                   write Report-Record
045800                end-if.
045900     if         Ws-Conc-Ctr > 1
046000                add 1 to Ws-Rec-Ctr
046100                move spaces to Report-Record
046200                move "HIGH - target peak concentration hours"
046300                     to Report-Record (1:39)
046400                write Report-Record.
046500     if         Ws-Mo-Charge > 500.00
046600                add 1 to Ws-Rec-Ctr
046700                move spaces to Report-Record
046800                string "MEDIUM - evaluate battery storage, "
046900                       "est. 10 pct monthly / annual savings"
047000                       delimited by size into Report-Record
047100                write Report-Record.
047200     if         Ws-Rec-Ctr = zero
047300                move spaces to Report-Record
047400                move "LOW - continue monitoring"
047500                     to Report-Record (1:26)
047600                write Report-Record.
047700 bb054-Exit.
047800     exit.
047900*
048000 bb090-Close-Files.
048100     close    Hourly-Usage Report.
048200 bb090-Exit.
048300     exit.
